000100******************************************************************
000200* DOCREC  -  SURGICAL-CASE DOCUMENT RECORD  (DOCFILE)            *
000300*                                                                *
000400*        LIBRARY.....  SURGCHK.TEST.COPYLIB(DOCREC)             *
000500*        ACTION......  REPLACE                                  *
000600*        LANGUAGE....  COBOL                                    *
000700*                                                                *
000800* ONE RECORD PER DOCUMENT, THREE RECORDS PER SURGICAL CASE,      *
000900* ASCENDING DOC-TYPE (1 = INTERNAL SURGICAL-EXPENSE REPORT,      *
001000* 2 = HOSPITAL SURGICAL-EXPENSE REPORT, 3 = SURGEON NARRATIVE).  *
001100* A DOCUMENT THAT WAS NEVER CAPTURED IS REPRESENTED BY AN        *
001200* ALL-BLANK RECORD WITH SUPPLY-COUNT ZERO - DISCENG DOES NOT     *
001300* TREAT A MISSING DOCUMENT AS AN ERROR CONDITION.                *
001400*                                                                *
001500* THE SEVEN SUBSTANTIVE FIELDS BELOW ACCOUNT FOR THE ENTIRE      *
001600* 177-BYTE RECORD - THERE IS NO RESERVE SPACE IN THIS LAYOUT,    *
001700* IT IS CARRIED BYTE-FOR-BYTE FROM THE OCR EXTRACTION STAGE.     *
001800******************************************************************
001900 01  DOCUMENT-RECORD.
002000     05  DOC-TYPE                PIC 9(1).
002100         88  DOC-IS-INTERNAL         VALUE 1.
002200         88  DOC-IS-HOSPITAL         VALUE 2.
002300         88  DOC-IS-NARRATIVE        VALUE 3.
002400     05  PATIENT-NAME            PIC X(40).
002500     05  REPORT-DATE             PIC X(10).
002600     05  PROCEDURE-DESC          PIC X(60).
002700     05  PHYSICIAN-NAME          PIC X(40).
002800     05  CITY-LOCATION           PIC X(20).
002900     05  SUPPLY-COUNT            PIC 9(2).
003000     05  TRZ-HAS-REF             PIC X(1).
003100         88  TRZ-REF-PRESENT         VALUE "Y".
003200     05  TRZ-HAS-LOT             PIC X(1).
003300         88  TRZ-LOT-PRESENT         VALUE "Y".
003400     05  TRZ-HAS-UDI             PIC X(1).
003500         88  TRZ-UDI-PRESENT         VALUE "Y".
003600     05  TRZ-HAS-EXP             PIC X(1).
003700         88  TRZ-EXP-PRESENT         VALUE "Y".
003800 
003900******************************************************************
004000* ALTERNATE VIEW - TREATS THE FOUR TRACEABILITY INDICATORS AS    *
004100* ONE 4-BYTE GROUP SO TRZCHEK CAN MOVE THEM IN A SINGLE MOVE     *
004200* INSTEAD OF FOUR.  ADDED WHEN TRZCHEK WAS SPLIT OUT OF DISCENG. *
004300******************************************************************
004400 01  DOCUMENT-RECORD-TRZ REDEFINES DOCUMENT-RECORD.
004500     05  FILLER                  PIC X(173).
004600     05  TRZ-FLAGS-ALL           PIC X(4).
004700 
004800******************************************************************
004900* ALTERNATE VIEW - PRESENTS THE THREE NAME/LOCATION FIELDS AS A  *
005000* TABLE SO NAMECMP CAN BE DRIVEN OFF A SUBSCRIPT WHEN COMPARING  *
005100* PATIENT, PHYSICIAN AND PROCEDURE IN THE SAME PASS.             *
005200******************************************************************
005300 01  DOCUMENT-RECORD-HDR REDEFINES DOCUMENT-RECORD.
005400     05  HDR-DOC-TYPE            PIC 9(1).
005500     05  HDR-PATIENT-PHYS-BLOCK.
005600         10  HDR-PATIENT-NAME    PIC X(40).
005700         10  HDR-REPORT-DATE     PIC X(10).
005800         10  HDR-PROCEDURE-DESC  PIC X(60).
005900         10  HDR-PHYSICIAN-NAME  PIC X(40).
006000     05  FILLER                  PIC X(26).
