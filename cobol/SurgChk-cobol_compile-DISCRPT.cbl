000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DISCRPT.
000400 AUTHOR. R. ESPINOSA M.
000500 INSTALLATION. CLINICA SAN RAFAEL - DPTO SISTEMAS.
000600 DATE-WRITTEN. 05/18/87.
000700 DATE-COMPILED. 05/18/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900 
001000******************************************************************
001100*REMARKS.
001200*    DISCREPANCY REPORT WRITER - RULE R7/R8.  READS THE SEVEN
001300*    DETAIL RECORDS AND THE ONE SUMMARY/TRAILER RECORD LEFT ON
001400*    DISCWORK BY DISCENG AND PRINTS THE ANALYSIS REPORT.  EACH
001500*    FIELD PRINTS ON TWO LINES - THE FIELD NAME/MATCH FLAG/
001600*    CRITICALITY/OBSERVATION ON THE FIRST, THE THREE DOCUMENT
001700*    VALUES ON THE SECOND - FOLLOWED BY THE EXECUTIVE SUMMARY
001800*    BLOCK.  A SINGLE CASE IS PRINTED PER RUN - THERE IS NO
001900*    CONTROL BREAK, SINCE DISCENG IS ONLY EVER CALLED FOR ONE
002000*    SURGICAL CASE AT A TIME.
002100*
002200*    CHANGE LOG
002300*    ----------
002400*    05/18/87  REM  ORIGINAL PROGRAM.
002500*    07/02/90  REM  OBSERVATION COLUMN WIDENED FROM 40 TO 60
002600*                   CHARACTERS - SUPCMP'S "AUSENTE" LISTS WERE
002700*                   GETTING TRUNCATED ON MULTI-ITEM CASES.
002800*    02/18/99  MAV  Y2K SWEEP - REPORT CARRIES NO DATE FIELD OF
002900*                   ITS OWN, NOTHING TO CHANGE.  SIGNED OFF.
003000*    09/11/01  JCT  SUMMARY BLOCK NOW SHOWS THE MATCH PERCENTAGE
003100*                   TO TWO DECIMALS INSTEAD OF ROUNDED WHOLE -
003200*                   TICKET QX-0591.
003300*    11/05/03  HTV  DTL-MATCH-O WAS FOUR BYTES, TWO WIDER THAN THE
003400*                   SI/NO FLAG IT HOLDS - NARROWED TO MATCH THE
003500*                   DOCUMENTED COLUMN WIDTH - TICKET QX-0614.
003600******************************************************************
003700 
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS NEXT-PAGE.
004400 
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT SYSOUT
004800     ASSIGN TO UT-S-SYSOUT
004900       ORGANIZATION IS SEQUENTIAL.
005000 
005100     SELECT DISCWORK
005200     ASSIGN TO UT-S-DISCWORK
005300       ACCESS MODE IS SEQUENTIAL
005400       FILE STATUS IS OFCODE.
005500 
005600     SELECT RPTFILE
005700     ASSIGN TO UT-S-RPTFILE
005800       ACCESS MODE IS SEQUENTIAL
005900       FILE STATUS IS OFCODE.
006000 
006100 DATA DIVISION.
006200 FILE SECTION.
006300 
006400 FD  SYSOUT
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 130 CHARACTERS
006800     BLOCK CONTAINS 0 RECORDS
006900     DATA RECORD IS SYSOUT-REC.
007000 01  SYSOUT-REC                      PIC X(130).
007100 
007200****** WRITTEN BY DISCENG - SEVEN DETAIL RECS, ONE SUMMARY REC.
007300****** AN OUT-OF-BALANCE DETAIL COUNT SHOULD ABEND THE JOB.
007400 FD  DISCWORK
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 187 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS DISCWK-REC-DATA.
008000 01  DISCWK-REC-DATA                 PIC X(187).
008100 
008200 FD  RPTFILE
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 132 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS RPT-REC.
008800 01  RPT-REC                         PIC X(132).
008900 
009000 WORKING-STORAGE SECTION.
009100 
009200 01  FILE-STATUS-CODES.
009300     05  OFCODE                      PIC X(02).
009400         88  CODE-OK                     VALUE "00".
009500 
009600 01  FLAGS-AND-SWITCHES.
009700     05  MORE-WORK-SW                PIC X(01) VALUE "Y".
009800         88  NO-MORE-WORK                VALUE "N".
009900 
010000 01  COUNTERS-AND-ACCUMULATORS.
010100     05  DETAIL-RECS-READ            PIC 9(02) COMP.
010200     05  WS-LINES                    PIC 9(03) COMP VALUE 99.
010300     05  WS-PAGES                    PIC 9(03) COMP VALUE 1.
010400 
010500******************************************************************
010600* WS-CRIT-COUNTS - THE THREE CRITICALITY TOTALS FROM THE SUMMARY  *
010700* RECORD, CARRIED AS ONE GROUP SO THE "ALTA/MEDIA/BAJA" LINE CAN  *
010800* BE BUILT BY A SINGLE PERFORM VARYING OVER THE REDEFINED TABLE.  *
010900******************************************************************
011000 01  WS-CRIT-COUNTS.
011100     05  WS-CNT-ALTA-WK              PIC 9(02) COMP-3 VALUE 0.
011200     05  WS-CNT-MEDIA-WK             PIC 9(02) COMP-3 VALUE 0.
011300     05  WS-CNT-BAJA-WK              PIC 9(02) COMP-3 VALUE 0.
011400 01  WS-CRIT-COUNTS-TBL REDEFINES WS-CRIT-COUNTS.
011500     05  WS-CNT-ENTRY OCCURS 3 TIMES
011600                                 INDEXED BY WS-CNT-IDX
011700                                 PIC 9(02) COMP-3.
011800 
011900******************************************************************
012000* WS-TITLE-TEXT - THE REPORT TITLE, KEPT AS A CHARACTER TABLE     *
012100* TOO SO 705-CENTER-TITLE CAN COUNT ITS TRAILING BLANKS AND WORK  *
012200* OUT HOW MANY SPACES OF LEFT-PAD TO USE ON THE HEADING LINE.     *
012300******************************************************************
012400 01  WS-TITLE-TEXT
012500         PIC X(54) VALUE
012600         "ANALISIS DE DISCREPANCIAS - DOCUMENTACION QUIRURGICA".
012700 01  WS-TITLE-TEXT-TBL REDEFINES WS-TITLE-TEXT.
012800     05  WS-TITLE-CHAR OCCURS 54 TIMES
012900                                 INDEXED BY WS-TTL-IDX
013000                                 PIC X(01).
013100 
013200 77  WS-TITLE-LEN                PIC 9(02) COMP-3 VALUE 0.
013300 77  WS-PAD-LEN                  PIC 9(02) COMP-3 VALUE 0.
013400 
013500 01  WS-BLANK-LINE.
013600     05  FILLER                      PIC X(132) VALUE SPACES.
013700 
013800 01  WS-PAGE-HDR-REC.
013900     05  FILLER                      PIC X(30) VALUE SPACES.
014000     05  WS-PAGE-HDR-TITLE           PIC X(54) VALUE SPACES.
014100     05  FILLER                      PIC X(30) VALUE SPACES.
014200     05  FILLER                      PIC X(9) VALUE
014300         "PAGINA: " JUSTIFIED RIGHT.
014400     05  PAGE-NBR-O                  PIC ZZ9.
014500     05  FILLER                      PIC X(6) VALUE SPACES.
014600 
014700 01  WS-COLM-HDR-REC.
014800     05  FILLER                      PIC X(1) VALUE SPACES.
014900     05  FILLER                      PIC X(26) VALUE "CAMPO".
015000     05  FILLER                      PIC X(5) VALUE "COIN.".
015100     05  FILLER                      PIC X(6) VALUE "CRIT.".
015200     05  FILLER                     PIC X(60) VALUE "OBSERVACION".070290RE
015300     05  FILLER                      PIC X(34) VALUE SPACES.
015400 
015500 01  WS-DETAIL-LINE-1.
015600     05  FILLER                      PIC X(1) VALUE SPACES.
015700     05  DTL-FIELD-O                 PIC X(26).
015800     05  FILLER                      PIC X(1) VALUE SPACES.
015900     05  DTL-MATCH-O                 PIC X(2).
016000     05  FILLER                      PIC X(2) VALUE SPACES.
016100     05  FILLER                      PIC X(1) VALUE SPACES.
016200     05  DTL-CRIT-O                  PIC X(5).
016300     05  FILLER                      PIC X(1) VALUE SPACES.
016400     05  DTL-OBS-O                   PIC X(60).                   070290RE
016500     05  FILLER                      PIC X(33) VALUE SPACES.
016600 
016700 01  WS-DETAIL-LINE-2.
016800     05  FILLER                      PIC X(3) VALUE SPACES.
016900     05  FILLER                      PIC X(6) VALUE "DOC 1:".
017000     05  DTL-VAL-1-O                 PIC X(30).
017100     05  FILLER                      PIC X(2) VALUE SPACES.
017200     05  FILLER                      PIC X(6) VALUE "DOC 2:".
017300     05  DTL-VAL-2-O                 PIC X(30).
017400     05  FILLER                      PIC X(2) VALUE SPACES.
017500     05  FILLER                      PIC X(6) VALUE "DOC 3:".
017600     05  DTL-VAL-3-O                 PIC X(30).
017700     05  FILLER                      PIC X(17) VALUE SPACES.
017800 
017900 01  WS-SUM-HDR-LINE.
018000     05  FILLER                      PIC X(1) VALUE SPACES.
018100     05  FILLER                      PIC X(20) VALUE
018200         "RESUMEN EJECUTIVO".
018300     05  FILLER                      PIC X(111) VALUE SPACES.
018400 
018500 01  WS-SUM-LINE-1.
018600     05  FILLER                      PIC X(1) VALUE SPACES.
018700     05  FILLER                      PIC X(18) VALUE
018800         "CAMPOS EVALUADOS:".
018900     05  SUM-TOT-FIELDS-O            PIC ZZ9.
019000     05  FILLER                      PIC X(12) VALUE
019100         "  COINCIDEN:".
019200     05  SUM-TOT-MATCH-O             PIC ZZ9.
019300     05  FILLER                      PIC X(16) VALUE
019400         "  NO COINCIDEN:".
019500     05  SUM-TOT-MISMATCH-O          PIC ZZ9.
019600     05  FILLER                      PIC X(14) VALUE
019700         "  PORCENTAJE:".
019800     05  SUM-PCT-MATCH-O             PIC ZZ9.99.                  091101JC
019900     05  FILLER                      PIC X(1) VALUE "%".
020000     05  FILLER                      PIC X(55) VALUE SPACES.
020100 
020200 01  WS-SUM-LINE-2.
020300     05  FILLER                      PIC X(1) VALUE SPACES.
020400     05  FILLER                      PIC X(6) VALUE "ALTA:".
020500     05  SUM-CNT-ALTA-O              PIC ZZ9.
020600     05  FILLER                      PIC X(8) VALUE "  MEDIA:".
020700     05  SUM-CNT-MEDIA-O             PIC ZZ9.
020800     05  FILLER                      PIC X(7) VALUE "  BAJA:".
020900     05  SUM-CNT-BAJA-O              PIC ZZ9.
021000     05  FILLER                      PIC X(101) VALUE SPACES.
021100 
021200 01  WS-SUM-LINE-3.
021300     05  FILLER                      PIC X(1) VALUE SPACES.
021400     05  FILLER                      PIC X(27) VALUE
021500         "REVISION MANUAL REQUERIDA:".
021600     05  SUM-NEEDS-REVIEW-O          PIC X(2).
021700     05  FILLER                      PIC X(16) VALUE
021800         "  RECOMENDACION:".
021900     05  SUM-RECOMMENDATION-O        PIC X(60).
022000     05  FILLER                      PIC X(26) VALUE SPACES.
022100 
022200 COPY DISCWK.
022300 COPY ABNDREC.
022400 
022500 PROCEDURE DIVISION.
022600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022700     PERFORM 100-MAINLINE THRU 100-EXIT.
022800     PERFORM 999-CLEANUP THRU 999-EXIT.
022900     MOVE +0 TO RETURN-CODE.
023000     GOBACK.
023100 
023200 000-HOUSEKEEPING.
023300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023400     DISPLAY "******** BEGIN JOB DISCRPT ********".
023500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
023600     PERFORM 705-CENTER-TITLE THRU 705-EXIT.
023700     PERFORM 900-READ-DISCWORK THRU 900-EXIT.
023800     IF NO-MORE-WORK
023900         MOVE "EMPTY DISCWORK FILE" TO ABEND-REASON
024000         GO TO 1000-ABEND-RTN.
024100 000-EXIT.
024200     EXIT.
024300 
024400******************************************************************
024500* 705-CENTER-TITLE - NOT A TRUE CENTERING ROUTINE, JUST A COUNT   *
024600* OF THE TRAILING BLANKS IN THE TITLE SO THE LEFT-PAD CAN BE      *
024700* WIDENED SLIGHTLY WHEN A SHORTER TITLE IS SUBSTITUTED LATER.     *
024800******************************************************************
024900 705-CENTER-TITLE.
025000     MOVE 54 TO WS-TITLE-LEN.
025100     PERFORM 706-SHRINK-TITLE THRU 706-EXIT
025200         VARYING WS-TTL-IDX FROM 54 BY -1
025300         UNTIL WS-TTL-IDX < 1
025400            OR WS-TITLE-CHAR(WS-TTL-IDX) NOT = SPACE.
025500     MOVE SPACES TO WS-PAGE-HDR-TITLE.
025600     MOVE WS-TITLE-TEXT TO WS-PAGE-HDR-TITLE.
025700 705-EXIT.
025800     EXIT.
025900 
026000 706-SHRINK-TITLE.
026100     IF WS-TITLE-CHAR(WS-TTL-IDX) = SPACE
026200         SUBTRACT 1 FROM WS-TITLE-LEN.
026300 706-EXIT.
026400     EXIT.
026500 
026600 100-MAINLINE.
026700     MOVE "100-MAINLINE" TO PARA-NAME.
026800     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
026900     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
027000     PERFORM 200-PRINT-ONE-DETAIL THRU 200-EXIT
027100         UNTIL WK-SUMMARY-REC OR NO-MORE-WORK.
027200     PERFORM 300-CHECK-AND-PRINT-SUMMARY THRU 300-EXIT.
027300 100-EXIT.
027400     EXIT.
027500 
027600 200-PRINT-ONE-DETAIL.
027700     MOVE "200-PRINT-ONE-DETAIL" TO PARA-NAME.
027800     PERFORM 400-PRINT-DETAIL-LINES THRU 400-EXIT.
027900     ADD 1 TO DETAIL-RECS-READ.
028000     PERFORM 900-READ-DISCWORK THRU 900-EXIT.
028100 200-EXIT.
028200     EXIT.
028300 
028400 400-PRINT-DETAIL-LINES.
028500     IF WS-LINES > 50
028600         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
028700     MOVE DISC-FIELD TO DTL-FIELD-O.
028800     IF DISC-IS-MATCH
028900         MOVE "SI" TO DTL-MATCH-O
029000     ELSE
029100         MOVE "NO" TO DTL-MATCH-O.
029200     MOVE DISC-CRIT TO DTL-CRIT-O.
029300     MOVE DISC-OBS TO DTL-OBS-O.
029400     WRITE RPT-REC FROM WS-DETAIL-LINE-1
029500         AFTER ADVANCING 2.
029600 
029700     MOVE DISC-VAL-1 TO DTL-VAL-1-O.
029800     MOVE DISC-VAL-2 TO DTL-VAL-2-O.
029900     MOVE DISC-VAL-3 TO DTL-VAL-3-O.
030000     WRITE RPT-REC FROM WS-DETAIL-LINE-2
030100         AFTER ADVANCING 1.
030200     ADD 3 TO WS-LINES.
030300 400-EXIT.
030400     EXIT.
030500 
030600 300-CHECK-AND-PRINT-SUMMARY.
030700     MOVE "300-CHECK-AND-PRINT-SUMMARY" TO PARA-NAME.
030800     IF NOT WK-SUMMARY-REC
030900         MOVE "MISSING SUMMARY RECORD ON DISCWORK" TO
031000             ABEND-REASON
031100         GO TO 1000-ABEND-RTN.
031200     IF DETAIL-RECS-READ NOT = 7
031300         MOVE "DETAIL RECORD COUNT OUT OF BALANCE" TO
031400             ABEND-REASON
031500         MOVE 7 TO EXPECTED-VAL
031600         MOVE DETAIL-RECS-READ TO ACTUAL-VAL
031700         GO TO 1000-ABEND-RTN.
031800     PERFORM 500-PRINT-SUMMARY THRU 500-EXIT.
031900 300-EXIT.
032000     EXIT.
032100 
032200 500-PRINT-SUMMARY.
032300     IF WS-LINES > 46
032400         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
032500     WRITE RPT-REC FROM WS-BLANK-LINE
032600         AFTER ADVANCING 2.
032700     WRITE RPT-REC FROM WS-SUM-HDR-LINE
032800         AFTER ADVANCING 1.
032900 
033000     MOVE TOT-FIELDS TO SUM-TOT-FIELDS-O.
033100     MOVE TOT-MATCH TO SUM-TOT-MATCH-O.
033200     MOVE TOT-MISMATCH TO SUM-TOT-MISMATCH-O.
033300     MOVE PCT-MATCH TO SUM-PCT-MATCH-O.                           091101JC
033400     WRITE RPT-REC FROM WS-SUM-LINE-1
033500         AFTER ADVANCING 2.
033600 
033700     MOVE CNT-ALTA TO WS-CNT-ALTA-WK.
033800     MOVE CNT-MEDIA TO WS-CNT-MEDIA-WK.
033900     MOVE CNT-BAJA TO WS-CNT-BAJA-WK.
034000     MOVE WS-CNT-ALTA-WK TO SUM-CNT-ALTA-O.
034100     MOVE WS-CNT-MEDIA-WK TO SUM-CNT-MEDIA-O.
034200     MOVE WS-CNT-BAJA-WK TO SUM-CNT-BAJA-O.
034300     WRITE RPT-REC FROM WS-SUM-LINE-2
034400         AFTER ADVANCING 1.
034500 
034600     IF REVIEW-IS-NEEDED
034700         MOVE "SI" TO SUM-NEEDS-REVIEW-O
034800     ELSE
034900         MOVE "NO" TO SUM-NEEDS-REVIEW-O.
035000     MOVE RECOMMENDATION TO SUM-RECOMMENDATION-O.
035100     WRITE RPT-REC FROM WS-SUM-LINE-3
035200         AFTER ADVANCING 1.
035300     ADD 5 TO WS-LINES.
035400 500-EXIT.
035500     EXIT.
035600 
035700 600-PAGE-BREAK.
035800     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
035900     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
036000 600-EXIT.
036100     EXIT.
036200 
036300 700-WRITE-PAGE-HDR.
036400     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
036500     MOVE WS-PAGES TO PAGE-NBR-O.
036600     WRITE RPT-REC FROM WS-PAGE-HDR-REC
036700         AFTER ADVANCING NEXT-PAGE.
036800     WRITE RPT-REC FROM WS-BLANK-LINE
036900         AFTER ADVANCING 1.
037000     ADD 1 TO WS-PAGES.
037100     MOVE 2 TO WS-LINES.
037200 700-EXIT.
037300     EXIT.
037400 
037500 720-WRITE-COLM-HDR.
037600     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
037700     WRITE RPT-REC FROM WS-COLM-HDR-REC
037800         AFTER ADVANCING 1.
037900     ADD 1 TO WS-LINES.
038000 720-EXIT.
038100     EXIT.
038200 
038300 800-OPEN-FILES.
038400     MOVE "800-OPEN-FILES" TO PARA-NAME.
038500     OPEN INPUT DISCWORK.
038600     OPEN OUTPUT RPTFILE, SYSOUT.
038700 800-EXIT.
038800     EXIT.
038900 
039000 850-CLOSE-FILES.
039100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
039200     CLOSE DISCWORK, RPTFILE, SYSOUT.
039300 850-EXIT.
039400     EXIT.
039500 
039600 900-READ-DISCWORK.
039700     READ DISCWORK INTO DISCWK-REC
039800         AT END MOVE "N" TO MORE-WORK-SW
039900         GO TO 900-EXIT
040000     END-READ.
040100 900-EXIT.
040200     EXIT.
040300 
040400 999-CLEANUP.
040500     MOVE "999-CLEANUP" TO PARA-NAME.
040600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
040700     DISPLAY "** DETAIL RECORDS PRINTED **".
040800     DISPLAY DETAIL-RECS-READ.
040900     DISPLAY "******** NORMAL END OF JOB DISCRPT ********".
041000 999-EXIT.
041100     EXIT.
041200 
041300 1000-ABEND-RTN.
041400     WRITE SYSOUT-REC FROM ABEND-REC.
041500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
041600     DISPLAY "*** ABNORMAL END OF JOB - DISCRPT ***" UPON CONSOLE.
041700     DIVIDE ZERO-VAL INTO ONE-VAL.
041800 
041900 
042000 
042100 
