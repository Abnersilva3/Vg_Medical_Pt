000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  NORMTXT.
000400 AUTHOR. R. ESPINOSA M.
000500 INSTALLATION. CLINICA SAN RAFAEL - DPTO SISTEMAS.
000600 DATE-WRITTEN. 03/14/87.
000700 DATE-COMPILED. 03/14/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900 
001000******************************************************************
001100*REMARKS.
001200*    TEXT-NORMALISE / OCR-CORRECTION UTILITY FOR THE SURGICAL
001300*    DOCUMENT CROSS-CHECK BATCH.  CALLED BY DOCEDIT BEFORE EACH
001400*    RAWLINE IS PATTERN-MATCHED (MODE "O") AND BY NAMECMP/SUPCMP
001500*    WHENEVER A CAPTURED VALUE MUST BE NORMALISED FOR COMPARISON
001600*    (MODE "N").  A SINGLE SMALL SUBPROGRAM SO EVERY CALLER
001700*    NORMALISES THE SAME WAY - SAME IDEA AS THE OLD STRLTH
001800*    STRING-LENGTH ROUTINE, ONE JOB, CALLED FROM MANY PLACES.
001900*
002000*    CHANGE LOG
002100*    ----------
002200*    03/14/87  REM  ORIGINAL PROGRAM - MODE "N" LOWERCASE/TRIM/
002300*                   COLLAPSE ONLY.
002400*    09/02/88  REM  ADDED MODE "O" - OCR SUBSTITUTION TABLE FOR
002500*                   THE FIVE KNOWN SCANNER MIS-READS.
002600*    04/19/91  JCT  TORN ENCEFALICO ENTRY ADDED TO OCR TABLE -
002700*                   TICKET QX-0447.
002800*    11/06/93  JCT  COLLAPSE-WHITESPACE LOOP REWRITTEN TO USE
002900*                   THE CHARACTER TABLE REDEFINITION BELOW -
003000*                   PREVIOUS VERSION MISSED RUNS OF TABS.
003100*    02/18/99  MAV  Y2K SWEEP - NO DATE FIELDS IN THIS PROGRAM,
003200*                   NO CHANGE REQUIRED.  REVIEWED AND SIGNED OFF.
003300*    07/23/02  MAV  OCR TABLE ENTRY FOR REMITION/REMISION ADDED -
003400*                   TICKET QX-0601.
003500******************************************************************
003600 
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 INPUT-OUTPUT SECTION.
004200 
004300 DATA DIVISION.
004400 FILE SECTION.
004500 
004600 WORKING-STORAGE SECTION.
004700 77  WS-SCAN-POS             PIC 9(02) COMP-3.
004800 77  WS-OUT-POS              PIC 9(02) COMP-3.
004900 77  WS-TBL-SUB              PIC 9(02) COMP-3.
005000 77  WS-MATCH-SW             PIC X(01) VALUE "N".
005100     88  OCR-PHRASE-MATCHED      VALUE "Y".
005200 77  WS-PREV-WAS-SPACE-SW    PIC X(01) VALUE "N".
005300     88  PREV-CHAR-WAS-SPACE     VALUE "Y".
005400 77  WS-SCRATCH              PIC X(80) VALUE SPACES.
005500 
005600 01  WS-WORK-TEXT                PIC X(80) VALUE SPACES.
005700 01  WS-WORK-TEXT-TBL REDEFINES WS-WORK-TEXT.
005800     05  WS-WORK-CHAR OCCURS 80 TIMES
005900                                 INDEXED BY WS-WORK-IDX
006000                                 PIC X(01).
006100 
006200 01  WS-RESULT-TEXT               PIC X(80) VALUE SPACES.
006300 01  WS-RESULT-TEXT-TBL REDEFINES WS-RESULT-TEXT.
006400     05  WS-RESULT-CHAR OCCURS 80 TIMES
006500                                 INDEXED BY WS-RESULT-IDX
006600                                 PIC X(01).
006700 
006800******************************************************************
006900* FIXED OCR MIS-READ SUBSTITUTION TABLE - R1.2.  ENTRIES TRIED   *
007000* IN THIS ORDER; FIRST MATCH AT THE LOWEST SCAN POSITION WINS.   *
007100******************************************************************
007200 01  OCR-FIX-TABLE.
007300     05  OCR-FIX-ENTRY OCCURS 5 TIMES INDEXED BY OCR-IDX.
007400         10  OCR-BAD-PHRASE      PIC X(20).
007500         10  OCR-BAD-LEN         PIC 9(02) COMP-3.
007600         10  OCR-GOOD-PHRASE     PIC X(24).
007700         10  OCR-GOOD-LEN        PIC 9(02) COMP-3.
007800 
007900 01  OCR-FIX-TABLE-R REDEFINES OCR-FIX-TABLE.
008000     05  FILLER OCCURS 5 TIMES.
008100         10  FILLER              PIC X(44).
008200 
008300 01  OCR-FIX-VALUES-1.
008400     05  FILLER PIC X(20) VALUE "ESPECIALETA".
008500     05  FILLER PIC X(20) VALUE "ESPECIALISTA".
008600 01  OCR-FIX-VALUES-2.
008700     05  FILLER PIC X(20) VALUE "PROCEDMEO".
008800     05  FILLER PIC X(20) VALUE "PROCEDIMIENTO".
008900 01  OCR-FIX-VALUES-3.
009000     05  FILLER PIC X(20) VALUE "FECHO".
009100     05  FILLER PIC X(20) VALUE "FECHA".
009200 01  OCR-FIX-VALUES-4.
009300     05  FILLER PIC X(20) VALUE "REMITION".
009400     05  FILLER PIC X(20) VALUE "REMISION".
009500 01  OCR-FIX-VALUES-5.
009600     05  FILLER PIC X(20) VALUE "TORN ENCEFALICO".                041991JC
009700     05  FILLER PIC X(20) VALUE "TORNILLO ENCEFALICO".
009800 
009900 LINKAGE SECTION.
010000 01  NTX-PARMS.
010100     05  NTX-MODE                PIC X(01).
010200         88  NTX-NORMALIZE            VALUE "N".
010300         88  NTX-OCR-FIX              VALUE "O".
010400     05  NTX-TEXT-IN             PIC X(80).
010500     05  NTX-TEXT-OUT            PIC X(80).
010600 
010700 PROCEDURE DIVISION USING NTX-PARMS.
010800 000-HOUSEKEEPING.
010900*  LOAD THE LENGTHS OF THE FIVE BAD/GOOD PHRASES ONCE PER CALL -
011000*  KEPT AS DATA, NOT COMPUTED, SO THE TABLE STAYS ONE-FOR-ONE
011100*  WITH THE BUSINESS RULE WRITE-UP IN R1.2.
011200     MOVE "ESPECIALETA"  TO OCR-BAD-PHRASE(1).
011300     MOVE 11             TO OCR-BAD-LEN(1).
011400     MOVE "ESPECIALISTA" TO OCR-GOOD-PHRASE(1).
011500     MOVE 12             TO OCR-GOOD-LEN(1).
011600     MOVE "PROCEDMEO"    TO OCR-BAD-PHRASE(2).
011700     MOVE 9              TO OCR-BAD-LEN(2).
011800     MOVE "PROCEDIMIENTO" TO OCR-GOOD-PHRASE(2).
011900     MOVE 13             TO OCR-GOOD-LEN(2).
012000     MOVE "FECHO"        TO OCR-BAD-PHRASE(3).
012100     MOVE 5              TO OCR-BAD-LEN(3).
012200     MOVE "FECHA"        TO OCR-GOOD-PHRASE(3).
012300     MOVE 5              TO OCR-GOOD-LEN(3).
012400     MOVE "REMITION"     TO OCR-BAD-PHRASE(4).                    072302MA
012500     MOVE 8              TO OCR-BAD-LEN(4).
012600     MOVE "REMISION"     TO OCR-GOOD-PHRASE(4).
012700     MOVE 8              TO OCR-GOOD-LEN(4).
012800     MOVE "TORN ENCEFALICO" TO OCR-BAD-PHRASE(5).                 041991JC
012900     MOVE 15             TO OCR-BAD-LEN(5).
013000     MOVE "TORNILLO ENCEFALICO" TO OCR-GOOD-PHRASE(5).
013100     MOVE 19             TO OCR-GOOD-LEN(5).
013200 
013300     IF NTX-NORMALIZE
013400         PERFORM 100-NORMALIZE THRU 100-EXIT
013500     ELSE
013600     IF NTX-OCR-FIX
013700         PERFORM 200-OCR-FIX THRU 200-EXIT
013800     ELSE
013900         MOVE NTX-TEXT-IN TO NTX-TEXT-OUT.
014000     GOBACK.
014100 
014200 100-NORMALIZE.
014300*  R1.1 - LOWERCASE, TRIM, COLLAPSE RUNS OF WHITESPACE.
014400     MOVE NTX-TEXT-IN TO WS-WORK-TEXT.
014500     IF WS-WORK-TEXT = SPACES
014600         MOVE SPACES TO NTX-TEXT-OUT
014700         GO TO 100-EXIT.
014800 
014900     INSPECT WS-WORK-TEXT CONVERTING
015000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
015100         "abcdefghijklmnopqrstuvwxyz".
015200 
015300     MOVE SPACES TO WS-RESULT-TEXT.
015400     MOVE 0 TO WS-OUT-POS.
015500     MOVE "Y" TO WS-PREV-WAS-SPACE-SW.
015600     SET WS-WORK-IDX TO 1.
015700     PERFORM 110-COPY-ONE-CHAR THRU 110-EXIT                      110693JC
015800         VARYING WS-WORK-IDX FROM 1 BY 1
015900         UNTIL WS-WORK-IDX > 80.
016000 
016100*  DROP A TRAILING COLLAPSED BLANK LEFT BY THE LOOP ABOVE.
016200     IF WS-OUT-POS > 0                                            110693JC
016300         IF WS-RESULT-CHAR(WS-OUT-POS) = SPACE
016400             SUBTRACT 1 FROM WS-OUT-POS.
016500 
016600     MOVE WS-RESULT-TEXT TO NTX-TEXT-OUT.
016700 100-EXIT.
016800     EXIT.
016900 
017000 110-COPY-ONE-CHAR.
017100     IF WS-WORK-CHAR(WS-WORK-IDX) = SPACE
017200        OR WS-WORK-CHAR(WS-WORK-IDX) = LOW-VALUE
017300         IF NOT PREV-CHAR-WAS-SPACE AND WS-OUT-POS > 0
017400             ADD 1 TO WS-OUT-POS
017500             MOVE SPACE TO WS-RESULT-CHAR(WS-OUT-POS)
017600             MOVE "Y" TO WS-PREV-WAS-SPACE-SW
017700         END-IF
017800     ELSE
017900         ADD 1 TO WS-OUT-POS
018000         MOVE WS-WORK-CHAR(WS-WORK-IDX)
018100                             TO WS-RESULT-CHAR(WS-OUT-POS)
018200         MOVE "N" TO WS-PREV-WAS-SPACE-SW.
018300 110-EXIT.
018400     EXIT.
018500 
018600 200-OCR-FIX.
018700*  R1.2 - APPLY THE FIVE FIXED SUBSTITUTIONS, LEFT TO RIGHT,
018800*  TABLE ORDER, BEFORE THE LINE GOES TO DOCEDIT'S FIELD-MATCH
018900*  PARAGRAPHS.
019000     MOVE NTX-TEXT-IN TO NTX-TEXT-OUT.
019100     PERFORM 210-APPLY-ONE-ENTRY THRU 210-EXIT
019200         VARYING OCR-IDX FROM 1 BY 1 UNTIL OCR-IDX > 5.
019300 200-EXIT.
019400     EXIT.
019500 
019600 210-APPLY-ONE-ENTRY.
019700     MOVE "N" TO WS-MATCH-SW.
019800     MOVE 0 TO WS-SCAN-POS.
019900     PERFORM 220-FIND-PHRASE THRU 220-EXIT
020000         VARYING WS-SCAN-POS FROM 1 BY 1
020100         UNTIL WS-SCAN-POS > 80
020200         OR OCR-PHRASE-MATCHED.
020300 
020400     IF OCR-PHRASE-MATCHED
020500         PERFORM 230-REPLACE-PHRASE THRU 230-EXIT.
020600 210-EXIT.
020700     EXIT.
020800 
020900 220-FIND-PHRASE.
021000     IF WS-SCAN-POS + OCR-BAD-LEN(OCR-IDX) - 1 > 80
021100         GO TO 220-EXIT.
021200 
021300     IF NTX-TEXT-OUT(WS-SCAN-POS:OCR-BAD-LEN(OCR-IDX)) =
021400        OCR-BAD-PHRASE(OCR-IDX)(1:OCR-BAD-LEN(OCR-IDX))
021500         MOVE "Y" TO WS-MATCH-SW.
021600 220-EXIT.
021700     EXIT.
021800 
021900 230-REPLACE-PHRASE.
022000*  WS-SCAN-POS IS ONE PAST THE MATCH AT THE POINT THE VARYING
022100*  LOOP STOPPED - BACK IT UP TO THE FIRST CHARACTER OF THE
022200*  MATCHED PHRASE BEFORE REBUILDING THE LINE.
022300     SUBTRACT 1 FROM WS-SCAN-POS.
022400     MOVE SPACES TO WS-SCRATCH.
022500     IF WS-SCAN-POS = 1
022600         STRING OCR-GOOD-PHRASE(OCR-IDX)
022700                    (1:OCR-GOOD-LEN(OCR-IDX)) DELIMITED BY SIZE
022800                NTX-TEXT-OUT
022900                    (WS-SCAN-POS + OCR-BAD-LEN(OCR-IDX):)
023000                                               DELIMITED BY SIZE
023100             INTO WS-SCRATCH
023200     ELSE
023300         STRING NTX-TEXT-OUT(1:WS-SCAN-POS - 1)
023400                                               DELIMITED BY SIZE
023500                OCR-GOOD-PHRASE(OCR-IDX)
023600                    (1:OCR-GOOD-LEN(OCR-IDX)) DELIMITED BY SIZE
023700                NTX-TEXT-OUT
023800                    (WS-SCAN-POS + OCR-BAD-LEN(OCR-IDX):)
023900                                               DELIMITED BY SIZE
024000             INTO WS-SCRATCH.
024100     MOVE WS-SCRATCH TO NTX-TEXT-OUT.
024200 230-EXIT.
024300     EXIT.
024400 
024500 
024600 
024700 
024800 
