000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  NAMECMP.
000400 AUTHOR. R. ESPINOSA M.
000500 INSTALLATION. CLINICA SAN RAFAEL - DPTO SISTEMAS.
000600 DATE-WRITTEN. 04/02/87.
000700 DATE-COMPILED. 04/02/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900 
001000******************************************************************
001100*REMARKS.
001200*    NAME-COMPARE SUBROUTINE - RULE R4.  CALLED BY DISCENG FOR
001300*    THE PATIENT, PROCEDURE AND PHYSICIAN COMPARISON FIELDS -
001400*    ONE ROUTINE, THREE CALLERS, SAME AS CLCLBCST USED TO SERVE
001500*    BOTH THE LAB-TEST AND EQUIPMENT COST CALCULATIONS OFF ONE
001600*    CALC-TYPE SWITCH.
001700*
001800*    THE SIMILARITY RATIO BETWEEN TWO NAMES IS 2*M / (LENA+LENB)
001900*    WHERE M IS THE TOTAL NUMBER OF MATCHING CHARACTERS FOUND BY
002000*    REPEATEDLY PULLING OUT THE LONGEST COMMON SUBSTRING AND THEN
002100*    MATCHING WHAT IS LEFT OF IT AND WHAT IS RIGHT OF IT THE SAME
002200*    WAY.  COBOL HAS NO CALL-YOURSELF RECURSION ON THIS SHOP'S
002300*    COMPILER SO THE SPLIT-AND-MATCH IS DRIVEN OFF AN EXPLICIT
002400*    SEGMENT STACK (WS-SEG-STACK) INSTEAD OF A RECURSIVE PARAGRAPH.
002500*
002600*    CHANGE LOG
002700*    ----------
002800*    04/02/87  REM  ORIGINAL PROGRAM.
002900*    11/20/90  REM  SEGMENT STACK WIDENED FROM 10 TO 20 ENTRIES -
003000*                   THREE-WAY PHYSICIAN NAME COMPARES WERE
003100*                   OVERFLOWING IT ON HYPHENATED SURNAMES.
003200*    02/18/99  MAV  Y2K SWEEP - NO DATE FIELDS.  REVIEWED AND
003300*                   SIGNED OFF.
003400*    08/14/01  JCT  AVERAGE-SIMILARITY OBSERVATION TEXT NOW SHOWS
003500*                   THE RATIO TO TWO DECIMALS - TICKET QX-0585.
003600******************************************************************
003700 
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 INPUT-OUTPUT SECTION.
004300 
004400 DATA DIVISION.
004500 FILE SECTION.
004600 
004700 WORKING-STORAGE SECTION.
004800 77  WS-VALID-COUNT          PIC 9(01) COMP-3 VALUE 0.
004900 77  WS-PAIR-COUNT           PIC 9(01) COMP-3 VALUE 0.
005000 77  WS-LEN-A                PIC 9(02) COMP-3.
005100 77  WS-LEN-B                PIC 9(02) COMP-3.
005200 77  WS-RATIO-SUM            PIC S9(02)V9(4) COMP-3 VALUE 0.
005300 77  WS-RATIO-AVG            PIC S9(01)V9(4) COMP-3 VALUE 0.
005400 77  WS-RATIO-THIS           PIC S9(01)V9(4) COMP-3 VALUE 0.
005500 77  WS-RATIO-EDIT           PIC 99V99.
005600 
005700 01  WS-NAME-VALUES.
005800     05  WS-NORM-1               PIC X(60) VALUE SPACES.
005900     05  WS-NORM-2               PIC X(60) VALUE SPACES.
006000     05  WS-NORM-3               PIC X(60) VALUE SPACES.
006100 01  WS-NAME-VALUES-TBL REDEFINES WS-NAME-VALUES.
006200     05  WS-NORM-ENTRY OCCURS 3 TIMES
006300                                 INDEXED BY WS-NORM-IDX
006400                                 PIC X(60).
006500 
006600 01  WS-VALID-FLAGS.
006700     05  WS-VALID-1              PIC X(01) VALUE "N".
006800     05  WS-VALID-2              PIC X(01) VALUE "N".
006900     05  WS-VALID-3              PIC X(01) VALUE "N".
007000 01  WS-VALID-FLAGS-TBL REDEFINES WS-VALID-FLAGS.
007100     05  WS-VALID-ENTRY OCCURS 3 TIMES
007200                                 INDEXED BY WS-VALID-IDX
007300                                 PIC X(01).
007400         88  WS-VALID-ENTRY-YES      VALUE "Y".
007500 
007600******************************************************************
007700* THE TWO OPERANDS OF THE PAIR CURRENTLY BEING SCORED, EACH      *
007800* VIEWED BOTH AS A FLAT FIELD AND AS A CHARACTER TABLE.          *
007900******************************************************************
008000 01  WS-STR-A                    PIC X(60) VALUE SPACES.
008100 01  WS-STR-A-TBL REDEFINES WS-STR-A.
008200     05  WS-STR-A-CHAR OCCURS 60 TIMES PIC X(01).
008300 01  WS-STR-B                    PIC X(60) VALUE SPACES.
008400 01  WS-STR-B-TBL REDEFINES WS-STR-B.
008500     05  WS-STR-B-CHAR OCCURS 60 TIMES PIC X(01).
008600 
008700******************************************************************
008800* EXPLICIT SEGMENT STACK - REPLACES THE RECURSIVE CALL THE       *
008900* BUSINESS RULE DESCRIBES.  EACH ENTRY IS ONE (A-RANGE,B-RANGE)  *
009000* PAIR STILL WAITING TO BE SPLIT BY ITS OWN LONGEST COMMON       *
009100* SUBSTRING.                                                      *
009200******************************************************************
009300 01  WS-SEG-STACK.
009400     05  WS-STACK-TOP            PIC 9(02) COMP-3 VALUE 0.
009500     05  WS-STACK-ENTRY OCCURS 20 TIMES                           112090RE
009600                                 INDEXED BY WS-STK-IDX.
009700         10  WS-STK-AS           PIC 9(02) COMP-3.
009800         10  WS-STK-AE           PIC 9(02) COMP-3.
009900         10  WS-STK-BS           PIC 9(02) COMP-3.
010000         10  WS-STK-BE           PIC 9(02) COMP-3.
010100 
010200 01  WS-LCS-WORK.
010300     05  WS-M-TOTAL              PIC 9(03) COMP-3.
010400     05  WS-CUR-AS                PIC 9(02) COMP-3.
010500     05  WS-CUR-AE                PIC 9(02) COMP-3.
010600     05  WS-CUR-BS                PIC 9(02) COMP-3.
010700     05  WS-CUR-BE                PIC 9(02) COMP-3.
010800     05  WS-LCS-BEST-LEN          PIC 9(02) COMP-3.
010900     05  WS-LCS-BEST-I            PIC 9(02) COMP-3.
011000     05  WS-LCS-BEST-J            PIC 9(02) COMP-3.
011100     05  WS-LCS-CUR-LEN           PIC 9(02) COMP-3.
011200     05  WS-LCS-I                 PIC 9(02) COMP-3.
011300     05  WS-LCS-J                 PIC 9(02) COMP-3.
011400     05  WS-LCS-K                 PIC 9(02) COMP-3.
011500     05  WS-EXTEND-SW             PIC X(01) VALUE "Y".
011600         88  EXTENDING                VALUE "Y".
011700     05  WS-PUSH-AS                PIC 9(02) COMP-3.
011800     05  WS-PUSH-AE                PIC 9(02) COMP-3.
011900     05  WS-PUSH-BS                PIC 9(02) COMP-3.
012000     05  WS-PUSH-BE                PIC 9(02) COMP-3.
012100 
012200 LINKAGE SECTION.
012300 01  NCM-PARMS.
012400     05  NCM-VAL-1               PIC X(60).
012500     05  NCM-VAL-2               PIC X(60).
012600     05  NCM-VAL-3               PIC X(60).
012700     05  NCM-MATCH               PIC X(02).
012800     05  NCM-OBS                 PIC X(60).
012900 
013000 PROCEDURE DIVISION USING NCM-PARMS.
013100 000-MAINLINE.
013200     PERFORM 100-NORMALIZE-NAMES THRU 100-EXIT.
013300 
013400     IF WS-VALID-COUNT = 0
013500         MOVE "NO" TO NCM-MATCH
013600         MOVE "NO HAY NOMBRES VALIDOS PARA COMPARAR" TO NCM-OBS
013700         GO TO 000-EXIT.
013800 
013900     IF WS-VALID-COUNT = 1
014000         MOVE "SI" TO NCM-MATCH
014100         MOVE "SOLO UN NOMBRE DISPONIBLE" TO NCM-OBS
014200         GO TO 000-EXIT.
014300 
014400     PERFORM 200-PAIR-SIMILARITY THRU 200-EXIT.
014500     PERFORM 300-AVERAGE-AND-DECIDE THRU 300-EXIT.
014600 000-EXIT.
014700     GOBACK.
014800 
014900 100-NORMALIZE-NAMES.
015000*  R1.1/R4 - NORMALISE, THEN DISCARD BLANKS AND THE LITERAL N/A.
015100     MOVE NCM-VAL-1 TO WS-NORM-1.
015200     MOVE NCM-VAL-2 TO WS-NORM-2.
015300     MOVE NCM-VAL-3 TO WS-NORM-3.
015400     MOVE "N" TO WS-VALID-1, WS-VALID-2, WS-VALID-3.
015500     MOVE 0 TO WS-VALID-COUNT.
015600 
015700     PERFORM 110-CHECK-ONE-NAME THRU 110-EXIT
015800         VARYING WS-NORM-IDX FROM 1 BY 1 UNTIL WS-NORM-IDX > 3.
015900 100-EXIT.
016000     EXIT.
016100 
016200 110-CHECK-ONE-NAME.
016300*  CALL 'NORMTXT' USING "N", WS-NORM-ENTRY(WS-NORM-IDX),
016400*       WS-NORM-ENTRY(WS-NORM-IDX) WOULD BE MADE HERE IF THE
016500*       CALLER HAD NOT ALREADY NORMALISED THE VALUE - DISCENG
016600*       PASSES FIELDS THAT WENT THROUGH NORMTXT AT EXTRACTION
016700*       TIME, SO WE ONLY FILTER BLANKS AND "N/A" HERE.
016800     IF WS-NORM-ENTRY(WS-NORM-IDX) = SPACES
016900         GO TO 110-EXIT.
017000     IF WS-NORM-ENTRY(WS-NORM-IDX)(1:3) = "n/a"
017100         GO TO 110-EXIT.
017200     MOVE "Y" TO WS-VALID-ENTRY(WS-NORM-IDX).
017300     ADD 1 TO WS-VALID-COUNT.
017400 110-EXIT.
017500     EXIT.
017600 
017700 200-PAIR-SIMILARITY.
017800     MOVE 0 TO WS-RATIO-SUM.
017900     MOVE 0 TO WS-PAIR-COUNT.
018000 
018100     IF WS-VALID-ENTRY-YES(1) AND WS-VALID-ENTRY-YES(2)
018200         MOVE WS-NORM-1 TO WS-STR-A
018300         MOVE WS-NORM-2 TO WS-STR-B
018400         PERFORM 250-SCORE-PAIR THRU 250-EXIT
018500         ADD WS-RATIO-THIS TO WS-RATIO-SUM
018600         ADD 1 TO WS-PAIR-COUNT.
018700 
018800     IF WS-VALID-ENTRY-YES(1) AND WS-VALID-ENTRY-YES(3)
018900         MOVE WS-NORM-1 TO WS-STR-A
019000         MOVE WS-NORM-3 TO WS-STR-B
019100         PERFORM 250-SCORE-PAIR THRU 250-EXIT
019200         ADD WS-RATIO-THIS TO WS-RATIO-SUM
019300         ADD 1 TO WS-PAIR-COUNT.
019400 
019500     IF WS-VALID-ENTRY-YES(2) AND WS-VALID-ENTRY-YES(3)
019600         MOVE WS-NORM-2 TO WS-STR-A
019700         MOVE WS-NORM-3 TO WS-STR-B
019800         PERFORM 250-SCORE-PAIR THRU 250-EXIT
019900         ADD WS-RATIO-THIS TO WS-RATIO-SUM
020000         ADD 1 TO WS-PAIR-COUNT.
020100 200-EXIT.
020200     EXIT.
020300 
020400 250-SCORE-PAIR.
020500*  LENGTH OF EACH OPERAND = POSITION OF ITS LAST NON-SPACE CHAR.
020600     PERFORM 251-LENGTH-OF-A THRU 251-EXIT.
020700     PERFORM 252-LENGTH-OF-B THRU 252-EXIT.
020800 
020900     MOVE 0 TO WS-M-TOTAL, WS-STACK-TOP.
021000     MOVE 1 TO WS-PUSH-AS, WS-PUSH-BS.
021100     MOVE WS-LEN-A TO WS-PUSH-AE.
021200     MOVE WS-LEN-B TO WS-PUSH-BE.
021300     PERFORM 280-PUSH-SEGMENT THRU 280-EXIT.
021400 
021500     PERFORM 260-POP-AND-SPLIT THRU 260-EXIT
021600         UNTIL WS-STACK-TOP = 0.
021700 
021800     IF WS-LEN-A + WS-LEN-B = 0
021900         MOVE 1.0000 TO WS-RATIO-THIS
022000     ELSE
022100         COMPUTE WS-RATIO-THIS ROUNDED =
022200             (2 * WS-M-TOTAL) / (WS-LEN-A + WS-LEN-B).
022300 250-EXIT.
022400     EXIT.
022500 
022600 251-LENGTH-OF-A.
022700     MOVE 0 TO WS-LEN-A.
022800     PERFORM 251A-CHECK-ONE-CHAR THRU 251A-EXIT
022900         VARYING WS-LCS-I FROM 60 BY -1
023000         UNTIL WS-LCS-I = 0 OR WS-LEN-A NOT = 0.
023100 251-EXIT.
023200     EXIT.
023300 
023400 251A-CHECK-ONE-CHAR.
023500     IF WS-STR-A-CHAR(WS-LCS-I) NOT = SPACE
023600         MOVE WS-LCS-I TO WS-LEN-A.
023700 251A-EXIT.
023800     EXIT.
023900 
024000 252-LENGTH-OF-B.
024100     MOVE 0 TO WS-LEN-B.
024200     PERFORM 252A-CHECK-ONE-CHAR THRU 252A-EXIT
024300         VARYING WS-LCS-I FROM 60 BY -1
024400         UNTIL WS-LCS-I = 0 OR WS-LEN-B NOT = 0.
024500 252-EXIT.
024600     EXIT.
024700 
024800 252A-CHECK-ONE-CHAR.
024900     IF WS-STR-B-CHAR(WS-LCS-I) NOT = SPACE
025000         MOVE WS-LCS-I TO WS-LEN-B.
025100 252A-EXIT.
025200     EXIT.
025300 
025400 260-POP-AND-SPLIT.
025500     MOVE WS-STK-AS(WS-STACK-TOP) TO WS-CUR-AS.
025600     MOVE WS-STK-AE(WS-STACK-TOP) TO WS-CUR-AE.
025700     MOVE WS-STK-BS(WS-STACK-TOP) TO WS-CUR-BS.
025800     MOVE WS-STK-BE(WS-STACK-TOP) TO WS-CUR-BE.
025900     SUBTRACT 1 FROM WS-STACK-TOP.
026000 
026100     IF WS-CUR-AS > WS-CUR-AE OR WS-CUR-BS > WS-CUR-BE
026200         GO TO 260-EXIT.
026300 
026400     PERFORM 265-FIND-LONGEST-COMMON THRU 265-EXIT.
026500 
026600     IF WS-LCS-BEST-LEN = 0
026700         GO TO 260-EXIT.
026800 
026900     ADD WS-LCS-BEST-LEN TO WS-M-TOTAL.
027000 
027100*  PUSH THE LEFT REMNANT (TIES BROKEN BY EARLIEST A, THEN B -
027200*  GUARANTEED BY THE ASCENDING SCAN IN 265).
027300     MOVE WS-CUR-AS TO WS-PUSH-AS.
027400     COMPUTE WS-PUSH-AE = WS-LCS-BEST-I - 1.
027500     MOVE WS-CUR-BS TO WS-PUSH-BS.
027600     COMPUTE WS-PUSH-BE = WS-LCS-BEST-J - 1.
027700     PERFORM 280-PUSH-SEGMENT THRU 280-EXIT.
027800 
027900*  PUSH THE RIGHT REMNANT.
028000     COMPUTE WS-PUSH-AS = WS-LCS-BEST-I + WS-LCS-BEST-LEN.
028100     MOVE WS-CUR-AE TO WS-PUSH-AE.
028200     COMPUTE WS-PUSH-BS = WS-LCS-BEST-J + WS-LCS-BEST-LEN.
028300     MOVE WS-CUR-BE TO WS-PUSH-BE.
028400     PERFORM 280-PUSH-SEGMENT THRU 280-EXIT.
028500 260-EXIT.
028600     EXIT.
028700 
028800 265-FIND-LONGEST-COMMON.
028900     MOVE 0 TO WS-LCS-BEST-LEN.
029000     PERFORM 266-TRY-EACH-I THRU 266-EXIT
029100         VARYING WS-LCS-I FROM WS-CUR-AS BY 1
029200         UNTIL WS-LCS-I > WS-CUR-AE.
029300 265-EXIT.
029400     EXIT.
029500 
029600 266-TRY-EACH-I.
029700     PERFORM 267-TRY-EACH-J THRU 267-EXIT
029800         VARYING WS-LCS-J FROM WS-CUR-BS BY 1
029900         UNTIL WS-LCS-J > WS-CUR-BE.
030000 266-EXIT.
030100     EXIT.
030200 
030300 267-TRY-EACH-J.
030400     PERFORM 270-EXTEND-MATCH THRU 270-EXIT.
030500     IF WS-LCS-CUR-LEN > WS-LCS-BEST-LEN
030600         MOVE WS-LCS-CUR-LEN TO WS-LCS-BEST-LEN
030700         MOVE WS-LCS-I TO WS-LCS-BEST-I
030800         MOVE WS-LCS-J TO WS-LCS-BEST-J.
030900 267-EXIT.
031000     EXIT.
031100 
031200 270-EXTEND-MATCH.
031300     MOVE 0 TO WS-LCS-CUR-LEN.
031400     MOVE "Y" TO WS-EXTEND-SW.
031500     PERFORM 271-EXTEND-ONE THRU 271-EXIT
031600         VARYING WS-LCS-K FROM 0 BY 1
031700         UNTIL NOT EXTENDING
031800         OR WS-LCS-I + WS-LCS-K > WS-CUR-AE
031900         OR WS-LCS-J + WS-LCS-K > WS-CUR-BE.
032000 270-EXIT.
032100     EXIT.
032200 
032300 271-EXTEND-ONE.
032400     IF WS-STR-A-CHAR(WS-LCS-I + WS-LCS-K) =
032500        WS-STR-B-CHAR(WS-LCS-J + WS-LCS-K)
032600         ADD 1 TO WS-LCS-CUR-LEN
032700     ELSE
032800         MOVE "N" TO WS-EXTEND-SW.
032900 271-EXIT.
033000     EXIT.
033100 
033200 280-PUSH-SEGMENT.
033300     IF WS-PUSH-AS > WS-PUSH-AE OR WS-PUSH-BS > WS-PUSH-BE
033400         GO TO 280-EXIT.
033500     ADD 1 TO WS-STACK-TOP.
033600     MOVE WS-PUSH-AS TO WS-STK-AS(WS-STACK-TOP).
033700     MOVE WS-PUSH-AE TO WS-STK-AE(WS-STACK-TOP).
033800     MOVE WS-PUSH-BS TO WS-STK-BS(WS-STACK-TOP).
033900     MOVE WS-PUSH-BE TO WS-STK-BE(WS-STACK-TOP).
034000 280-EXIT.
034100     EXIT.
034200 
034300 300-AVERAGE-AND-DECIDE.
034400     COMPUTE WS-RATIO-AVG ROUNDED = WS-RATIO-SUM / WS-PAIR-COUNT.
034500     MOVE WS-RATIO-AVG TO WS-RATIO-EDIT.                          081401JC
034600 
034700     IF WS-RATIO-AVG >= 0.8000
034800         MOVE "SI" TO NCM-MATCH
034900     ELSE
035000         MOVE "NO" TO NCM-MATCH.
035100 
035200     STRING "SIMILITUD PROMEDIO: " DELIMITED BY SIZE
035300            WS-RATIO-EDIT          DELIMITED BY SIZE
035400         INTO NCM-OBS.                                            081401JC
035500 300-EXIT.
035600     EXIT.
035700 
035800 
035900 
