000100******************************************************************
000200* RAWLIN  -  CAPTURED TEXT LINE FOR THE SURGICAL DOCUMENT        *
000300*            CROSS-CHECK EXTRACTION PASS (DOCEDIT)               *
000400*                                                                *
000500* ONE RAWLINE-RECORD HOLDS ONE LINE OF OCR-CAPTURED TEXT FOR     *
000600* ONE OF THE THREE SURGICAL-CASE DOCUMENTS.  LINES ARE GROUPED   *
000700* BY RAW-DOC-TYPE IN THE ORDER THEY WERE CAPTURED; DOCEDIT DOES  *
000800* NOT RE-SEQUENCE THEM.                                          *
000900*                                                                *
001000* ORIGINATED FOR DOCEDIT R. ESPINOSA M.  - SEE DOCEDIT CHANGE-LOG*
001100******************************************************************
001200 01  RAWLINE-RECORD.
001300     05  RAW-DOC-TYPE            PIC 9(1).
001400         88  RAW-DOC-INTERNAL        VALUE 1.
001500         88  RAW-DOC-HOSPITAL        VALUE 2.
001600         88  RAW-DOC-NARRATIVE       VALUE 3.
001700     05  RAW-TEXT                PIC X(80).
