000100******************************************************************
000200* SUPREC  -  SUPPLY (CONSUMABLE) ITEM RECORD  (SUPFILE)  AND     *
000300*            THE IN-MEMORY SUPPLY TABLE USED BY DISCENG/SUPCMP  *
000400*                                                                *
000500* ONE SUPPLY-RECORD IS A SINGLE CONSUMABLE LINE ITEM BELONGING   *
000600* TO ONE DOCUMENT (SUP-DOC-TYPE).  NO MORE THAN TEN ITEMS ARE    *
000700* EVER CARRIED FOR ONE DOCUMENT - THE TABLE BELOW IS SIZED       *
000800* ACCORDINGLY AND IS HELD ENTIRELY IN WORKING STORAGE; NO        *
000900* INDEXED FILE IS NEEDED FOR THE LOOKUP.                         *
001000******************************************************************
001100 01  SUPPLY-RECORD.
001200     05  SUP-DOC-TYPE            PIC 9(1).
001300     05  SUP-NAME                PIC X(30).
001400     05  SUP-QTY                 PIC 9(3).
001500     05  SUP-REF                 PIC X(12).
001600     05  SUP-LOT                 PIC X(10).
001700     05  SUP-EXPIRY              PIC X(10).
001800     05  SUP-LABEL-FLAG          PIC X(1).
001900         88  SUP-LABEL-PRESENT       VALUE "Y".
002000 
002100******************************************************************
002200* ALTERNATE VIEW - THE REF/LOT/EXPIRY TRACEABILITY BLOCK TAKEN   *
002300* AS ONE GROUP SO DOCEDIT CAN BLANK IT IN A SINGLE MOVE FOR A    *
002400* TYPE-2 OR TYPE-3 SUPPLY LINE (NO TRACEABILITY DATA ALLOWED).   *
002500******************************************************************
002600 01  SUPPLY-RECORD-TRZ REDEFINES SUPPLY-RECORD.
002700     05  FILLER                  PIC X(34).
002800     05  SUP-TRZ-BLOCK.
002900         10  SUP-TRZ-REF         PIC X(12).
003000         10  SUP-TRZ-LOT         PIC X(10).
003100         10  SUP-TRZ-EXPIRY      PIC X(10).
003200     05  FILLER                  PIC X(1).
003300 
003400******************************************************************
003500* SUPPLY-TABLE  -  UP TO 10 SUPPLY LINES FOR ONE DOCUMENT, KEPT  *
003600* IN WORKING STORAGE WHILE DOCEDIT EXTRACTS AND WHILE SUPCMP     *
003700* WORKS OUT THE NORMALISED-NAME / QUANTITY MAP FOR THAT DOCUMENT.*
003800******************************************************************
003900 01  SUPPLY-TABLE.
004000     05  SUP-TBL-COUNT           PIC 9(2) COMP-3.
004100     05  SUP-TBL-ENTRY OCCURS 10 TIMES
004200                                 INDEXED BY SUP-TBL-IDX.
004300         10  SUP-TBL-RAW-NAME    PIC X(30).
004400         10  SUP-TBL-NORM-NAME   PIC X(30).
004500         10  SUP-TBL-QTY         PIC 9(3).
004600         10  SUP-TBL-QTY-STATED  PIC X(1).
004700             88  SUP-TBL-QTY-IS-STATED   VALUE "Y".
004800         10  SUP-TBL-REF         PIC X(12).
004900         10  SUP-TBL-LOT         PIC X(10).
005000         10  SUP-TBL-EXPIRY      PIC X(10).
005100         10  SUP-TBL-LABEL-FLAG  PIC X(1).
