000100******************************************************************
000200* DISCWK  -  DISCREPANCY WORK FILE RECORD  (DISCWORK)            *
000300*                                                                *
000400*        THIS FILE IS WRITTEN BY DISCENG AS IT EVALUATES THE     *
000500*        SEVEN FIXED COMPARISON FIELDS AND IS READ BY DISCRPT    *
000600*        TO FORMAT THE PRINTED DISCREPANCY REPORT.               *
000700*                                                                *
000800*        THERE ARE TWO RECORD FORMATS, LIKE THE OLD DAILY        *
000900*        CHARGES FILES - SEVEN DETAIL RECORDS (WK-DETAIL-REC)    *
001000*        FOLLOWED BY EXACTLY ONE SUMMARY/TRAILER RECORD          *
001100*        (WK-SUMMARY-REC).  DISCRPT BALANCES THE DETAIL COUNT    *
001200*        AGAINST THE SUMMARY AND ABENDS IF THEY DISAGREE.        *
001300******************************************************************
001400 01  DISCWK-REC.
001500     05  WK-REC-TYPE             PIC X(1).
001600         88  WK-DETAIL-REC           VALUE "D".
001700         88  WK-SUMMARY-REC          VALUE "S".
001800     05  WK-DETAIL-DATA.
001900         10  DISC-FIELD          PIC X(26).
002000         10  DISC-VAL-1          PIC X(30).
002100         10  DISC-VAL-2          PIC X(30).
002200         10  DISC-VAL-3          PIC X(30).
002300         10  DISC-MATCH          PIC X(2).
002400             88  DISC-IS-MATCH       VALUE "SI".
002500         10  DISC-OBS            PIC X(60).
002600         10  DISC-CRIT           PIC X(5).
002700             88  DISC-CRIT-HIGH      VALUE "ALTA".
002800             88  DISC-CRIT-MEDIUM    VALUE "MEDIA".
002900             88  DISC-CRIT-LOW       VALUE "BAJA".
003000         10  FILLER              PIC X(4).
003100 
003200******************************************************************
003300* THE SUMMARY RECORD REUSES THE SAME 187-BYTE WORK AREA AS THE   *
003400* DETAIL RECORD (SAME TRICK THE DAILY-CHARGES TRAILER REC USED   *
003500* ON THE OLD PATDATA FILE) SO DISCWORK STAYS A SINGLE FLAT FILE. *
003600******************************************************************
003700 01  WK-SUMMARY-DATA REDEFINES WK-DETAIL-DATA.
003800     05  TOT-FIELDS              PIC 9(2).
003900     05  TOT-MATCH               PIC 9(2).
004000     05  TOT-MISMATCH            PIC 9(2).
004100     05  PCT-MATCH               PIC 9(3)V9(2).
004200     05  CNT-ALTA                PIC 9(2).
004300     05  CNT-MEDIA               PIC 9(2).
004400     05  CNT-BAJA                PIC 9(2).
004500     05  NEEDS-REVIEW            PIC X(1).
004600         88  REVIEW-IS-NEEDED        VALUE "Y".
004700     05  RECOMMENDATION          PIC X(60).
004800     05  FILLER                  PIC X(109).
