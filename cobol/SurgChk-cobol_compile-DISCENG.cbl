000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DISCENG.
000400 AUTHOR. R. ESPINOSA M.
000500 INSTALLATION. CLINICA SAN RAFAEL - DPTO SISTEMAS.
000600 DATE-WRITTEN. 05/11/87.
000700 DATE-COMPILED. 05/11/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900 
001000******************************************************************
001100*REMARKS.
001200*    DISCREPANCY ENGINE - RULE R7.  READS THE THREE DOCUMENT-
001300*    RECORDS (DOC-TYPE 1/2/3, ASCENDING, A MISSING DOCUMENT
001400*    COMING OUT OF DOCEDIT AS AN ALL-BLANK RECORD) AND THE
001500*    SUPPLY-RECORDS ON SUPFILE, THEN RUNS THE SEVEN FIXED
001600*    COMPARISON FIELDS THROUGH DATECMP/NAMECMP/SUPCMP/TRZCHEK
001700*    IN ORDER, WRITING ONE DISCWORK DETAIL RECORD PER FIELD AND
001800*    ONE SUMMARY/TRAILER RECORD AT THE END.  NORMALISATION
001900*    (RULE R1.1) FOR THE NAME/PROCEDURE/PHYSICIAN/LOCATION/
002000*    SUPPLY FIELDS IS DONE HERE, NOT IN THE SUBROUTINES - SEE
002100*    THE REMARKS IN NAMECMP AND SUPCMP.
002200*
002300*    CHANGE LOG
002400*    ----------
002500*    05/11/87  REM  ORIGINAL PROGRAM.
002600*    09/23/89  REM  SUPPLY NAMES NOW NORMALISED HERE BEFORE THE
002700*                   CALL TO SUPCMP INSTEAD OF INSIDE THAT ROUTINE
002800*                   - SUPCMP'S OWN SYNONYM LOOKUP WAS GETTING
002900*                   CASE-SENSITIVE MISSES.
003000*    03/15/93  JCT  ABEND ADDED WHEN DOCFILE DOES NOT CARRY
003100*                   EXACTLY THREE RECORDS - A SHORT RUN OF THE
003200*                   EXTRACTION STEP WAS SLIPPING THROUGH SILENT.
003300*    02/18/99  MAV  Y2K SWEEP - NO DATE ARITHMETIC IN THIS
003400*                   PROGRAM, DATES ARE COMPARED AS TEXT BY
003500*                   DATECMP ONLY.  REVIEWED AND SIGNED OFF.
003600*    11/02/02  JCT  RECOMMENDATION TEXT SPLIT INTO THREE FIXED
003700*                   MESSAGES KEYED OFF CNT-ALTA - TICKET QX-0604.
003800******************************************************************
003900 
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT DOCFILE
004700     ASSIGN TO UT-S-DOCFILE
004800       ACCESS MODE IS SEQUENTIAL
004900       FILE STATUS IS OFCODE.
005000 
005100     SELECT SUPFILE
005200     ASSIGN TO UT-S-SUPFILE
005300       ACCESS MODE IS SEQUENTIAL
005400       FILE STATUS IS OFCODE.
005500 
005600     SELECT DISCWORK
005700     ASSIGN TO UT-S-DISCWORK
005800       ACCESS MODE IS SEQUENTIAL
005900       FILE STATUS IS OFCODE.
006000 
006100     SELECT SYSOUT
006200     ASSIGN TO UT-S-SYSOUT
006300       ORGANIZATION IS SEQUENTIAL.
006400 
006500 DATA DIVISION.
006600 FILE SECTION.
006700 
006800 FD  SYSOUT
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 130 CHARACTERS
007200     BLOCK CONTAINS 0 RECORDS
007300     DATA RECORD IS SYSOUT-REC.
007400 01  SYSOUT-REC                     PIC X(130).
007500 
007600 FD  DOCFILE
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 177 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS DOCUMENT-REC-DATA.
008200 01  DOCUMENT-REC-DATA               PIC X(177).
008300 
008400 FD  SUPFILE
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 67 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS SUPPLY-REC-DATA.
009000 01  SUPPLY-REC-DATA                 PIC X(67).
009100 
009200****** SEE DISCWK COPYBOOK - DETAIL RECORDS 1-7, SUMMARY LAST.
009300 FD  DISCWORK
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 187 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS DISCWK-REC-DATA.
009900 01  DISCWK-REC-DATA                 PIC X(187).
010000 
010100 WORKING-STORAGE SECTION.
010200 
010300 01  FILE-STATUS-CODES.
010400     05  OFCODE                      PIC X(02).
010500         88  CODE-OK                     VALUE "00".
010600 
010700 01  COUNTERS-AND-ACCUMULATORS.
010800     05  DOC-RECS-READ               PIC 9(02) COMP.
010900     05  SUP-RECS-READ               PIC 9(03) COMP.
011000     05  DETAIL-RECS-WRITTEN         PIC 9(02) COMP.
011100     05  WS-TOT-MATCH                PIC 9(02) COMP-3 VALUE 0.
011200     05  WS-TOT-MISMATCH             PIC 9(02) COMP-3 VALUE 0.
011300     05  WS-CRIT-COUNTS.
011400         10  WS-CNT-ALTA             PIC 9(02) COMP-3 VALUE 0.
011500         10  WS-CNT-MEDIA            PIC 9(02) COMP-3 VALUE 0.
011600         10  WS-CNT-BAJA             PIC 9(02) COMP-3 VALUE 0.
011700*  ALTERNATE VIEW SO 505-CHECK-CRIT-BALANCE CAN WALK THE THREE
011800*  CRITICALITY COUNTS WITH A SUBSCRIPT INSTEAD OF THREE IFs.
011900     05  WS-CRIT-COUNTS-TBL REDEFINES WS-CRIT-COUNTS.
012000         10  WS-CNT-ENTRY OCCURS 3 TIMES
012100                                 INDEXED BY WS-CNT-IDX
012200                                 PIC 9(02) COMP-3.
012300     05  WS-CNT-SUM                  PIC 9(02) COMP-3 VALUE 0.
012400 
012500 01  FLAGS-AND-SWITCHES.
012600     05  MORE-SUP-SW                 PIC X(01) VALUE "Y".
012700         88  NO-MORE-SUPPLIES            VALUE "N".
012800     05  WS-NEEDS-REVIEW              PIC X(01) VALUE "N".
012900 
013000 01  MISC-FIELDS.
013100     05  WS-DOCTYPE-NUM               PIC 9(01) COMP-3.
013200     05  WS-QTY-EDIT                  PIC ZZ9.
013300 
013400 77  WS-FIELD-CRIT                    PIC X(05) VALUE SPACES.
013500 77  WS-RECOMMENDATION                PIC X(60) VALUE SPACES.
013600 
013700******************************************************************
013800* 495/496 SCRATCH - SHARED BY EVERY FIELD PARAGRAPH.  WS-FMT-IN   *
013900* IS LOADED BY THE CALLER; 495 LEAVES "N/A" OR THE TRIMMED VALUE  *
014000* IN WS-FMT-OUT; 496 RUNS A COPY THROUGH NORMTXT MODE "N".       *
014100******************************************************************
014200 01  WS-FMT-IN                       PIC X(60) VALUE SPACES.
014300 01  WS-FMT-OUT                       PIC X(30) VALUE SPACES.
014400 01  WS-NORM-1                        PIC X(60) VALUE SPACES.
014500 01  WS-NORM-2                        PIC X(60) VALUE SPACES.
014600 01  WS-NORM-3                        PIC X(60) VALUE SPACES.
014700 
014800 01  WS-NTX-PARMS.
014900     05  WS-NTX-MODE                  PIC X(01).
015000     05  WS-NTX-TEXT-IN                PIC X(80).
015100     05  WS-NTX-TEXT-OUT               PIC X(80).
015200 
015300******************************************************************
015400* WORKING COPY OF THE THREE DOCUMENT-RECORDS - READ ORDER IS      *
015500* TRUSTED FOR DOC-TYPE (1ST RECORD = TYPE 1, ETC.) SO THE FIELD   *
015600* DOC-TYPE ITSELF IS KEPT ONLY AS A PRESENT/MISSING MARKER        *
015700* (SPACE = RECORD CAME OUT OF DOCEDIT'S BLANK-DOCUMENT BUILDER).  *
015800******************************************************************
015900 01  WS-ALL-DOCS.
016000     05  WS-DOC-ENTRY OCCURS 3 TIMES
016100                                 INDEXED BY WS-DEI.
016200         10  WS-E-DOC-TYPE            PIC X(01).
016300         10  WS-E-PATIENT-NAME         PIC X(40).
016400         10  WS-E-REPORT-DATE          PIC X(10).
016500         10  WS-E-PROCEDURE-DESC       PIC X(60).
016600         10  WS-E-PHYSICIAN-NAME       PIC X(40).
016700         10  WS-E-CITY-LOCATION        PIC X(20).
016800         10  WS-E-SUPPLY-COUNT         PIC 9(02).
016900         10  WS-E-TRZ-HAS-REF          PIC X(01).
017000         10  WS-E-TRZ-HAS-LOT          PIC X(01).
017100         10  WS-E-TRZ-HAS-UDI          PIC X(01).
017200         10  WS-E-TRZ-HAS-EXP          PIC X(01).
017300 
017400******************************************************************
017500* CALLER-SIDE COPIES OF THE FOUR SUBPROGRAMS' LINKAGE SECTIONS -  *
017600* SAME SHAPE, DISCENG'S OWN NAMES.                                *
017700******************************************************************
017800 01  WS-DCM-PARMS.
017900     05  WS-DCM-VAL-1                 PIC X(10).
018000     05  WS-DCM-VAL-2                 PIC X(10).
018100     05  WS-DCM-VAL-3                 PIC X(10).
018200     05  WS-DCM-MATCH                  PIC X(02).
018300     05  WS-DCM-OBS                    PIC X(60).
018400 
018500 01  WS-NCM-PARMS.
018600     05  WS-NCM-VAL-1                 PIC X(60).
018700     05  WS-NCM-VAL-2                 PIC X(60).
018800     05  WS-NCM-VAL-3                 PIC X(60).
018900     05  WS-NCM-MATCH                  PIC X(02).
019000     05  WS-NCM-OBS                    PIC X(60).
019100 
019200 01  WS-SCM-PARMS.
019300     05  WS-SCM-TABLE-1.
019400         10  WS-SCM-T1-COUNT          PIC 9(02) COMP-3 VALUE 0.
019500         10  WS-SCM-T1-ENTRY OCCURS 10 TIMES
019600                                 INDEXED BY WS-T1-IDX.
019700             15  WS-SCM-T1-RAW-NAME   PIC X(30).
019800             15  WS-SCM-T1-NORM-NAME  PIC X(30).
019900             15  WS-SCM-T1-QTY        PIC 9(03).
020000             15  WS-SCM-T1-QTY-ST     PIC X(01).
020100     05  WS-SCM-TABLE-2.
020200         10  WS-SCM-T2-COUNT          PIC 9(02) COMP-3 VALUE 0.
020300         10  WS-SCM-T2-ENTRY OCCURS 10 TIMES
020400                                 INDEXED BY WS-T2-IDX.
020500             15  WS-SCM-T2-RAW-NAME   PIC X(30).
020600             15  WS-SCM-T2-NORM-NAME  PIC X(30).
020700             15  WS-SCM-T2-QTY        PIC 9(03).
020800             15  WS-SCM-T2-QTY-ST     PIC X(01).
020900     05  WS-SCM-TABLE-3.
021000         10  WS-SCM-T3-COUNT          PIC 9(02) COMP-3 VALUE 0.
021100         10  WS-SCM-T3-ENTRY OCCURS 10 TIMES
021200                                 INDEXED BY WS-T3-IDX.
021300             15  WS-SCM-T3-RAW-NAME   PIC X(30).
021400             15  WS-SCM-T3-NORM-NAME  PIC X(30).
021500             15  WS-SCM-T3-QTY        PIC 9(03).
021600             15  WS-SCM-T3-QTY-ST     PIC X(01).
021700     05  WS-SCM-MATCH                  PIC X(02).
021800     05  WS-SCM-OBS                    PIC X(60).
021900 
022000 01  WS-TRZ-PARMS.
022100     05  WS-TRZ-DOC1-PRESENT          PIC X(02).
022200     05  WS-TRZ-FLAGS-ALL             PIC X(04).
022300     05  WS-TRZ-RESULT                PIC X(04).
022400         88  WS-TRZ-RESULT-PASS           VALUE "PASS".
022500     05  WS-TRZ-OBS                   PIC X(60).
022600******************************************************************
022700* ALTERNATE VIEW - SAME TRICK TRZCHEK USES ON ITS OWN SIDE, SO    *
022800* THE FOUR FLAGS CAN BE SET INDIVIDUALLY BEFORE THE CALL.         *
022900******************************************************************
023000 01  WS-TRZ-PARMS-FLAGS REDEFINES WS-TRZ-PARMS.
023100     05  FILLER                       PIC X(02).
023200     05  WS-TRZ-HAS-REF                PIC X(01).
023300     05  WS-TRZ-HAS-LOT                PIC X(01).
023400     05  WS-TRZ-HAS-UDI                PIC X(01).
023500     05  WS-TRZ-HAS-EXP                PIC X(01).
023600     05  FILLER                       PIC X(64).
023700 
023800 COPY DOCREC.
023900 COPY SUPREC.
024000 COPY DISCWK.
024100 COPY ABNDREC.
024200 
024300 PROCEDURE DIVISION.
024400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024500     PERFORM 100-MAINLINE THRU 100-EXIT.
024600     PERFORM 999-CLEANUP THRU 999-EXIT.
024700     MOVE +0 TO RETURN-CODE.
024800     GOBACK.
024900 
025000 000-HOUSEKEEPING.
025100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025200     DISPLAY "******** BEGIN JOB DISCENG ********".
025300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
025400     PERFORM 200-LOAD-DOCUMENTS THRU 200-EXIT.
025500     PERFORM 250-LOAD-SUPPLIES THRU 250-EXIT.
025600 000-EXIT.
025700     EXIT.
025800 
025900******************************************************************
026000* 200-LOAD-DOCUMENTS - DOCFILE MUST CARRY EXACTLY THREE RECORDS,  *
026100* IN ASCENDING DOC-TYPE ORDER (SEE FILES SECTION OF THE SPEC).    *
026200******************************************************************
026300 200-LOAD-DOCUMENTS.
026400     PERFORM 210-READ-ONE-DOC THRU 210-EXIT
026500         VARYING WS-DEI FROM 1 BY 1 UNTIL WS-DEI > 3.
026600     PERFORM 220-CHECK-NO-FOURTH THRU 220-EXIT.
026700 200-EXIT.
026800     EXIT.
026900 
027000 210-READ-ONE-DOC.
027100     READ DOCFILE INTO DOCUMENT-RECORD
027200         AT END
027300             MOVE "TOO FEW DOCUMENT-RECORDS ON DOCFILE"
027400                 TO ABEND-REASON
027500             MOVE 3 TO EXPECTED-VAL
027600             MOVE DOC-RECS-READ TO ACTUAL-VAL
027700             GO TO 1000-ABEND-RTN
027800     END-READ.
027900     ADD 1 TO DOC-RECS-READ.
028000     MOVE DOC-TYPE               TO WS-E-DOC-TYPE(WS-DEI).
028100     MOVE PATIENT-NAME            TO WS-E-PATIENT-NAME(WS-DEI).
028200     MOVE REPORT-DATE             TO WS-E-REPORT-DATE(WS-DEI).
028300     MOVE PROCEDURE-DESC          TO WS-E-PROCEDURE-DESC(WS-DEI).
028400     MOVE PHYSICIAN-NAME          TO WS-E-PHYSICIAN-NAME(WS-DEI).
028500     MOVE CITY-LOCATION           TO WS-E-CITY-LOCATION(WS-DEI).
028600     MOVE SUPPLY-COUNT            TO WS-E-SUPPLY-COUNT(WS-DEI).
028700     MOVE TRZ-HAS-REF             TO WS-E-TRZ-HAS-REF(WS-DEI).
028800     MOVE TRZ-HAS-LOT             TO WS-E-TRZ-HAS-LOT(WS-DEI).
028900     MOVE TRZ-HAS-UDI             TO WS-E-TRZ-HAS-UDI(WS-DEI).
029000     MOVE TRZ-HAS-EXP             TO WS-E-TRZ-HAS-EXP(WS-DEI).
029100*  BLANK RECORD CHECK - IF DOCEDIT WROTE SPACES BUT LEFT DOC-TYPE
029200*  A DIGIT FOR SOME OTHER REASON, TREAT IT AS PRESENT ANYWAY.
029300     IF DOC-TYPE = SPACE
029400         MOVE SPACE TO WS-E-DOC-TYPE(WS-DEI).
029500 210-EXIT.
029600     EXIT.
029700 
029800 220-CHECK-NO-FOURTH.                                             031593JC
029900     READ DOCFILE INTO DOCUMENT-RECORD
030000         AT END
030100             GO TO 220-EXIT
030200     END-READ.
030300     MOVE "TOO MANY DOCUMENT-RECORDS ON DOCFILE" TO ABEND-REASON.
030400     MOVE 3 TO EXPECTED-VAL.
030500     ADD 1 TO DOC-RECS-READ.
030600     MOVE DOC-RECS-READ TO ACTUAL-VAL.
030700     GO TO 1000-ABEND-RTN.                                        031593JC
030800 220-EXIT.
030900     EXIT.
031000 
031100******************************************************************
031200* 250-LOAD-SUPPLIES - SUPFILE IS READ TO END OF FILE; EACH RECORD *
031300* IS ROUTED TO ITS OWNING DOCUMENT'S TABLE (SEE SPEC FILES        *
031400* SECTION - "GROUPED BY SUP-DOC-TYPE ASCENDING", BUT THE ROUTING  *
031500* BELOW DOES NOT DEPEND ON THAT ORDERING).  SUPPLY NAMES ARE      *
031600* NORMALISED (R1.1) HERE BEFORE BEING STORED - SEE REMARKS.       *
031700******************************************************************
031800 250-LOAD-SUPPLIES.
031900     PERFORM 900-READ-SUPPLY THRU 900-EXIT.
032000     PERFORM 260-PROCESS-ONE-SUPPLY THRU 260-EXIT
032100         UNTIL NO-MORE-SUPPLIES.
032200 250-EXIT.
032300     EXIT.
032400 
032500 260-PROCESS-ONE-SUPPLY.                                          092389RE
032600     MOVE SUP-NAME TO WS-FMT-IN(1:30).
032700     MOVE SPACES TO WS-FMT-IN(31:30).
032800     PERFORM 496-NORMALIZE-VALUE THRU 496-EXIT.                   092389RE
032900     EVALUATE SUP-DOC-TYPE
033000         WHEN 1
033100             PERFORM 261-STORE-T1 THRU 261-EXIT
033200         WHEN 2
033300             PERFORM 262-STORE-T2 THRU 262-EXIT
033400         WHEN 3
033500             PERFORM 263-STORE-T3 THRU 263-EXIT
033600     END-EVALUATE.
033700     PERFORM 900-READ-SUPPLY THRU 900-EXIT.
033800 260-EXIT.
033900     EXIT.
034000 
034100 261-STORE-T1.
034200     IF WS-SCM-T1-COUNT >= 10
034300         MOVE "TOO MANY SUPPLY ITEMS FOR DOCUMENT 1" TO
034400             ABEND-REASON
034500         MOVE 10 TO EXPECTED-VAL
034600         MOVE SUP-RECS-READ TO ACTUAL-VAL
034700         GO TO 1000-ABEND-RTN.
034800     ADD 1 TO WS-SCM-T1-COUNT.
034900     SET WS-T1-IDX TO WS-SCM-T1-COUNT.
035000     MOVE WS-NORM-1 TO WS-SCM-T1-RAW-NAME(WS-T1-IDX).
035100     MOVE SUP-QTY TO WS-SCM-T1-QTY(WS-T1-IDX).
035200     IF SUP-QTY NOT = 0
035300         MOVE "Y" TO WS-SCM-T1-QTY-ST(WS-T1-IDX)
035400     ELSE
035500         MOVE "N" TO WS-SCM-T1-QTY-ST(WS-T1-IDX).
035600 261-EXIT.
035700     EXIT.
035800 
035900 262-STORE-T2.
036000     IF WS-SCM-T2-COUNT >= 10
036100         MOVE "TOO MANY SUPPLY ITEMS FOR DOCUMENT 2" TO
036200             ABEND-REASON
036300         MOVE 10 TO EXPECTED-VAL
036400         MOVE SUP-RECS-READ TO ACTUAL-VAL
036500         GO TO 1000-ABEND-RTN.
036600     ADD 1 TO WS-SCM-T2-COUNT.
036700     SET WS-T2-IDX TO WS-SCM-T2-COUNT.
036800     MOVE WS-NORM-1 TO WS-SCM-T2-RAW-NAME(WS-T2-IDX).
036900     MOVE SUP-QTY TO WS-SCM-T2-QTY(WS-T2-IDX).
037000     IF SUP-QTY NOT = 0
037100         MOVE "Y" TO WS-SCM-T2-QTY-ST(WS-T2-IDX)
037200     ELSE
037300         MOVE "N" TO WS-SCM-T2-QTY-ST(WS-T2-IDX).
037400 262-EXIT.
037500     EXIT.
037600 
037700 263-STORE-T3.
037800     IF WS-SCM-T3-COUNT >= 10
037900         MOVE "TOO MANY SUPPLY ITEMS FOR DOCUMENT 3" TO
038000             ABEND-REASON
038100         MOVE 10 TO EXPECTED-VAL
038200         MOVE SUP-RECS-READ TO ACTUAL-VAL
038300         GO TO 1000-ABEND-RTN.
038400     ADD 1 TO WS-SCM-T3-COUNT.
038500     SET WS-T3-IDX TO WS-SCM-T3-COUNT.
038600     MOVE WS-NORM-1 TO WS-SCM-T3-RAW-NAME(WS-T3-IDX).
038700     MOVE SUP-QTY TO WS-SCM-T3-QTY(WS-T3-IDX).
038800     IF SUP-QTY NOT = 0
038900         MOVE "Y" TO WS-SCM-T3-QTY-ST(WS-T3-IDX)
039000     ELSE
039100         MOVE "N" TO WS-SCM-T3-QTY-ST(WS-T3-IDX).
039200 263-EXIT.
039300     EXIT.
039400 
039500 100-MAINLINE.
039600     MOVE "100-MAINLINE" TO PARA-NAME.
039700     PERFORM 410-COMPARE-DATE THRU 410-EXIT.
039800     PERFORM 420-COMPARE-PATIENT THRU 420-EXIT.
039900     PERFORM 430-COMPARE-PROCEDURE THRU 430-EXIT.
040000     PERFORM 440-COMPARE-PHYSICIAN THRU 440-EXIT.
040100     PERFORM 450-COMPARE-LOCATION THRU 450-EXIT.
040200     PERFORM 460-COMPARE-SUPPLIES THRU 460-EXIT.
040300     PERFORM 470-COMPARE-TRACEABILITY THRU 470-EXIT.
040400     PERFORM 500-WRITE-SUMMARY THRU 500-EXIT.
040500 100-EXIT.
040600     EXIT.
040700 
040800******************************************************************
040900* 410 - FIELD 1, FECHA DE CIRUGIA/REPORTE (R3).  PASSED AS RAW    *
041000* TEXT - DATECMP DOES ITS OWN TOKEN SEARCH.                       *
041100******************************************************************
041200 410-COMPARE-DATE.
041300     MOVE "FECHA DE CIRUGIA/REPORTE " TO DISC-FIELD.
041400     MOVE WS-E-REPORT-DATE(1) TO WS-DCM-VAL-1.
041500     MOVE WS-E-REPORT-DATE(2) TO WS-DCM-VAL-2.
041600     MOVE WS-E-REPORT-DATE(3) TO WS-DCM-VAL-3.
041700     CALL "DATECMP" USING WS-DCM-PARMS.
041800     MOVE WS-DCM-MATCH TO DISC-MATCH.
041900     MOVE WS-DCM-OBS TO DISC-OBS.
042000 
042100     MOVE WS-E-REPORT-DATE(1) TO WS-FMT-IN(1:10).
042200     MOVE SPACES TO WS-FMT-IN(11:50).
042300     PERFORM 495-FORMAT-VALUE THRU 495-EXIT.
042400     MOVE WS-FMT-OUT TO DISC-VAL-1.
042500     MOVE WS-E-REPORT-DATE(2) TO WS-FMT-IN(1:10).
042600     PERFORM 495-FORMAT-VALUE THRU 495-EXIT.
042700     MOVE WS-FMT-OUT TO DISC-VAL-2.
042800     MOVE WS-E-REPORT-DATE(3) TO WS-FMT-IN(1:10).
042900     PERFORM 495-FORMAT-VALUE THRU 495-EXIT.
043000     MOVE WS-FMT-OUT TO DISC-VAL-3.
043100 
043200     MOVE "ALTA" TO WS-FIELD-CRIT.
043300     PERFORM 490-WRITE-DETAIL THRU 490-EXIT.
043400 410-EXIT.
043500     EXIT.
043600 
043700******************************************************************
043800* 420 - FIELD 2, DATOS DEL PACIENTE (R4).  NORMALISED HERE.       *
043900******************************************************************
044000 420-COMPARE-PATIENT.
044100     MOVE "DATOS DEL PACIENTE       " TO DISC-FIELD.
044200     MOVE WS-E-PATIENT-NAME(1) TO WS-FMT-IN(1:40).
044300     MOVE SPACES TO WS-FMT-IN(41:20).
044400     PERFORM 496-NORMALIZE-VALUE THRU 496-EXIT.
044500     MOVE WS-FMT-OUT TO WS-NORM-1(1:30).
044600     MOVE SPACES TO WS-NORM-1(31:30).
044700 
044800     MOVE WS-E-PATIENT-NAME(2) TO WS-FMT-IN(1:40).
044900     PERFORM 496-NORMALIZE-VALUE THRU 496-EXIT.
045000     MOVE WS-FMT-OUT TO WS-NORM-2(1:30).
045100     MOVE SPACES TO WS-NORM-2(31:30).
045200 
045300     MOVE WS-E-PATIENT-NAME(3) TO WS-FMT-IN(1:40).
045400     PERFORM 496-NORMALIZE-VALUE THRU 496-EXIT.
045500     MOVE WS-FMT-OUT TO WS-NORM-3(1:30).
045600     MOVE SPACES TO WS-NORM-3(31:30).
045700 
045800     MOVE WS-NORM-1 TO WS-NCM-VAL-1.
045900     MOVE WS-NORM-2 TO WS-NCM-VAL-2.
046000     MOVE WS-NORM-3 TO WS-NCM-VAL-3.
046100     CALL "NAMECMP" USING WS-NCM-PARMS.
046200     MOVE WS-NCM-MATCH TO DISC-MATCH.
046300     MOVE WS-NCM-OBS TO DISC-OBS.
046400 
046500     MOVE WS-E-PATIENT-NAME(1) TO WS-FMT-IN(1:40).
046600     MOVE SPACES TO WS-FMT-IN(41:20).
046700     PERFORM 495-FORMAT-VALUE THRU 495-EXIT.
046800     MOVE WS-FMT-OUT TO DISC-VAL-1.
046900     MOVE WS-E-PATIENT-NAME(2) TO WS-FMT-IN(1:40).
047000     PERFORM 495-FORMAT-VALUE THRU 495-EXIT.
047100     MOVE WS-FMT-OUT TO DISC-VAL-2.
047200     MOVE WS-E-PATIENT-NAME(3) TO WS-FMT-IN(1:40).
047300     PERFORM 495-FORMAT-VALUE THRU 495-EXIT.
047400     MOVE WS-FMT-OUT TO DISC-VAL-3.
047500 
047600     MOVE "ALTA" TO WS-FIELD-CRIT.
047700     PERFORM 490-WRITE-DETAIL THRU 490-EXIT.
047800 420-EXIT.
047900     EXIT.
048000 
048100******************************************************************
048200* 430 - FIELD 3, DATOS DEL PROCEDIMIENTO (R4).                    *
048300******************************************************************
048400 430-COMPARE-PROCEDURE.
048500     MOVE "DATOS DEL PROCEDIMIENTO  " TO DISC-FIELD.
048600     MOVE WS-E-PROCEDURE-DESC(1) TO WS-FMT-IN(1:60).
048700     PERFORM 496-NORMALIZE-VALUE THRU 496-EXIT.
048800     MOVE WS-FMT-OUT TO WS-NORM-1(1:30).
048900     MOVE SPACES TO WS-NORM-1(31:30).
049000 
049100     MOVE WS-E-PROCEDURE-DESC(2) TO WS-FMT-IN(1:60).
049200     PERFORM 496-NORMALIZE-VALUE THRU 496-EXIT.
049300     MOVE WS-FMT-OUT TO WS-NORM-2(1:30).
049400     MOVE SPACES TO WS-NORM-2(31:30).
049500 
049600     MOVE WS-E-PROCEDURE-DESC(3) TO WS-FMT-IN(1:60).
049700     PERFORM 496-NORMALIZE-VALUE THRU 496-EXIT.
049800     MOVE WS-FMT-OUT TO WS-NORM-3(1:30).
049900     MOVE SPACES TO WS-NORM-3(31:30).
050000 
050100     MOVE WS-NORM-1 TO WS-NCM-VAL-1.
050200     MOVE WS-NORM-2 TO WS-NCM-VAL-2.
050300     MOVE WS-NORM-3 TO WS-NCM-VAL-3.
050400     CALL "NAMECMP" USING WS-NCM-PARMS.
050500     MOVE WS-NCM-MATCH TO DISC-MATCH.
050600     MOVE WS-NCM-OBS TO DISC-OBS.
050700 
050800     MOVE WS-E-PROCEDURE-DESC(1) TO WS-FMT-IN(1:60).
050900     PERFORM 495-FORMAT-VALUE THRU 495-EXIT.
051000     MOVE WS-FMT-OUT TO DISC-VAL-1.
051100     MOVE WS-E-PROCEDURE-DESC(2) TO WS-FMT-IN(1:60).
051200     PERFORM 495-FORMAT-VALUE THRU 495-EXIT.
051300     MOVE WS-FMT-OUT TO DISC-VAL-2.
051400     MOVE WS-E-PROCEDURE-DESC(3) TO WS-FMT-IN(1:60).
051500     PERFORM 495-FORMAT-VALUE THRU 495-EXIT.
051600     MOVE WS-FMT-OUT TO DISC-VAL-3.
051700 
051800     MOVE "MEDIA" TO WS-FIELD-CRIT.
051900     PERFORM 490-WRITE-DETAIL THRU 490-EXIT.
052000 430-EXIT.
052100     EXIT.
052200 
052300******************************************************************
052400* 440 - FIELD 4, MEDICO RESPONSABLE (R4).  DOC 2'S PHYSICIAN-NAME *
052500* HOLDS THE SURGEON NAME AS CAPTURED FROM THE HOSPITAL REPORT.    *
052600******************************************************************
052700 440-COMPARE-PHYSICIAN.
052800     MOVE "MEDICO RESPONSABLE       " TO DISC-FIELD.
052900     MOVE WS-E-PHYSICIAN-NAME(1) TO WS-FMT-IN(1:40).
053000     MOVE SPACES TO WS-FMT-IN(41:20).
053100     PERFORM 496-NORMALIZE-VALUE THRU 496-EXIT.
053200     MOVE WS-FMT-OUT TO WS-NORM-1(1:30).
053300     MOVE SPACES TO WS-NORM-1(31:30).
053400 
053500     MOVE WS-E-PHYSICIAN-NAME(2) TO WS-FMT-IN(1:40).
053600     PERFORM 496-NORMALIZE-VALUE THRU 496-EXIT.
053700     MOVE WS-FMT-OUT TO WS-NORM-2(1:30).
053800     MOVE SPACES TO WS-NORM-2(31:30).
053900 
054000     MOVE WS-E-PHYSICIAN-NAME(3) TO WS-FMT-IN(1:40).
054100     PERFORM 496-NORMALIZE-VALUE THRU 496-EXIT.
054200     MOVE WS-FMT-OUT TO WS-NORM-3(1:30).
054300     MOVE SPACES TO WS-NORM-3(31:30).
054400 
054500     MOVE WS-NORM-1 TO WS-NCM-VAL-1.
054600     MOVE WS-NORM-2 TO WS-NCM-VAL-2.
054700     MOVE WS-NORM-3 TO WS-NCM-VAL-3.
054800     CALL "NAMECMP" USING WS-NCM-PARMS.
054900     MOVE WS-NCM-MATCH TO DISC-MATCH.
055000     MOVE WS-NCM-OBS TO DISC-OBS.
055100 
055200     MOVE WS-E-PHYSICIAN-NAME(1) TO WS-FMT-IN(1:40).
055300     MOVE SPACES TO WS-FMT-IN(41:20).
055400     PERFORM 495-FORMAT-VALUE THRU 495-EXIT.
055500     MOVE WS-FMT-OUT TO DISC-VAL-1.
055600     MOVE WS-E-PHYSICIAN-NAME(2) TO WS-FMT-IN(1:40).
055700     PERFORM 495-FORMAT-VALUE THRU 495-EXIT.
055800     MOVE WS-FMT-OUT TO DISC-VAL-2.
055900     MOVE WS-E-PHYSICIAN-NAME(3) TO WS-FMT-IN(1:40).
056000     PERFORM 495-FORMAT-VALUE THRU 495-EXIT.
056100     MOVE WS-FMT-OUT TO DISC-VAL-3.
056200 
056300     MOVE "MEDIA" TO WS-FIELD-CRIT.
056400     PERFORM 490-WRITE-DETAIL THRU 490-EXIT.
056500 440-EXIT.
056600     EXIT.
056700 
056800******************************************************************
056900* 450 - FIELD 5, LUGAR O CIUDAD (R4).                             *
057000******************************************************************
057100 450-COMPARE-LOCATION.
057200     MOVE "LUGAR O CIUDAD           " TO DISC-FIELD.
057300     MOVE WS-E-CITY-LOCATION(1) TO WS-FMT-IN(1:20).
057400     MOVE SPACES TO WS-FMT-IN(21:40).
057500     PERFORM 496-NORMALIZE-VALUE THRU 496-EXIT.
057600     MOVE WS-FMT-OUT TO WS-NORM-1(1:30).
057700     MOVE SPACES TO WS-NORM-1(31:30).
057800 
057900     MOVE WS-E-CITY-LOCATION(2) TO WS-FMT-IN(1:20).
058000     PERFORM 496-NORMALIZE-VALUE THRU 496-EXIT.
058100     MOVE WS-FMT-OUT TO WS-NORM-2(1:30).
058200     MOVE SPACES TO WS-NORM-2(31:30).
058300 
058400     MOVE WS-E-CITY-LOCATION(3) TO WS-FMT-IN(1:20).
058500     PERFORM 496-NORMALIZE-VALUE THRU 496-EXIT.
058600     MOVE WS-FMT-OUT TO WS-NORM-3(1:30).
058700     MOVE SPACES TO WS-NORM-3(31:30).
058800 
058900     MOVE WS-NORM-1 TO WS-NCM-VAL-1.
059000     MOVE WS-NORM-2 TO WS-NCM-VAL-2.
059100     MOVE WS-NORM-3 TO WS-NCM-VAL-3.
059200     CALL "NAMECMP" USING WS-NCM-PARMS.
059300     MOVE WS-NCM-MATCH TO DISC-MATCH.
059400     MOVE WS-NCM-OBS TO DISC-OBS.
059500 
059600     MOVE WS-E-CITY-LOCATION(1) TO WS-FMT-IN(1:20).
059700     MOVE SPACES TO WS-FMT-IN(21:40).
059800     PERFORM 495-FORMAT-VALUE THRU 495-EXIT.
059900     MOVE WS-FMT-OUT TO DISC-VAL-1.
060000     MOVE WS-E-CITY-LOCATION(2) TO WS-FMT-IN(1:20).
060100     PERFORM 495-FORMAT-VALUE THRU 495-EXIT.
060200     MOVE WS-FMT-OUT TO DISC-VAL-2.
060300     MOVE WS-E-CITY-LOCATION(3) TO WS-FMT-IN(1:20).
060400     PERFORM 495-FORMAT-VALUE THRU 495-EXIT.
060500     MOVE WS-FMT-OUT TO DISC-VAL-3.
060600 
060700     MOVE "BAJA" TO WS-FIELD-CRIT.
060800     PERFORM 490-WRITE-DETAIL THRU 490-EXIT.
060900 450-EXIT.
061000     EXIT.
061100 
061200******************************************************************
061300* 460 - FIELD 6, INSUMOS UTILIZADOS (R5).  VALUE COLUMNS SHOW THE *
061400* PER-DOCUMENT SUPPLY COUNT, NOT ITEM NAMES.                      *
061500******************************************************************
061600 460-COMPARE-SUPPLIES.
061700     MOVE "INSUMOS UTILIZADOS       " TO DISC-FIELD.
061800     CALL "SUPCMP" USING WS-SCM-PARMS.
061900     MOVE WS-SCM-MATCH TO DISC-MATCH.
062000     MOVE WS-SCM-OBS TO DISC-OBS.
062100 
062200     MOVE WS-E-SUPPLY-COUNT(1) TO WS-QTY-EDIT.
062300     STRING WS-QTY-EDIT DELIMITED BY SIZE
062400            " INSUMOS" DELIMITED BY SIZE
062500         INTO DISC-VAL-1.
062600     MOVE WS-E-SUPPLY-COUNT(2) TO WS-QTY-EDIT.
062700     STRING WS-QTY-EDIT DELIMITED BY SIZE
062800            " INSUMOS" DELIMITED BY SIZE
062900         INTO DISC-VAL-2.
063000     MOVE WS-E-SUPPLY-COUNT(3) TO WS-QTY-EDIT.
063100     STRING WS-QTY-EDIT DELIMITED BY SIZE
063200            " INSUMOS" DELIMITED BY SIZE
063300         INTO DISC-VAL-3.
063400 
063500     MOVE "ALTA" TO WS-FIELD-CRIT.
063600     PERFORM 490-WRITE-DETAIL THRU 490-EXIT.
063700 460-EXIT.
063800     EXIT.
063900 
064000******************************************************************
064100* 470 - FIELD 7, TRAZABILIDAD (REF/LOT) (R6).  DOCUMENT 1 ONLY.   *
064200******************************************************************
064300 470-COMPARE-TRACEABILITY.
064400     MOVE "TRAZABILIDAD (REF/LOT)   " TO DISC-FIELD.
064500     IF WS-E-DOC-TYPE(1) = SPACE
064600         MOVE "NO" TO WS-TRZ-DOC1-PRESENT
064700     ELSE
064800         MOVE "SI" TO WS-TRZ-DOC1-PRESENT.
064900     MOVE WS-E-TRZ-HAS-REF(1) TO WS-TRZ-HAS-REF.
065000     MOVE WS-E-TRZ-HAS-LOT(1) TO WS-TRZ-HAS-LOT.
065100     MOVE WS-E-TRZ-HAS-UDI(1) TO WS-TRZ-HAS-UDI.
065200     MOVE WS-E-TRZ-HAS-EXP(1) TO WS-TRZ-HAS-EXP.
065300     CALL "TRZCHEK" USING WS-TRZ-PARMS.
065400     IF WS-TRZ-RESULT-PASS
065500         MOVE "SI" TO DISC-MATCH
065600     ELSE
065700         MOVE "NO" TO DISC-MATCH.
065800     MOVE WS-TRZ-OBS TO DISC-OBS.
065900 
066000     IF WS-E-DOC-TYPE(1) = SPACE
066100         MOVE "N/A" TO DISC-VAL-1
066200     ELSE
066300         MOVE "EVALUADO" TO DISC-VAL-1.
066400     MOVE "NO APLICA" TO DISC-VAL-2.
066500     MOVE "NO APLICA" TO DISC-VAL-3.
066600 
066700     MOVE "ALTA" TO WS-FIELD-CRIT.
066800     PERFORM 490-WRITE-DETAIL THRU 490-EXIT.
066900 470-EXIT.
067000     EXIT.
067100 
067200******************************************************************
067300* 490-WRITE-DETAIL - COMMON WRITER/ACCUMULATOR FOR ALL SEVEN      *
067400* FIELDS.  R7.1: A MATCHED FIELD ALWAYS SHOWS BAJA BUT IS NOT     *
067500* COUNTED IN ANY CRITICALITY BUCKET (R7.2).                      *
067600******************************************************************
067700 490-WRITE-DETAIL.
067800     MOVE "D" TO WK-REC-TYPE.
067900     IF DISC-IS-MATCH
068000         MOVE "BAJA" TO DISC-CRIT
068100         ADD 1 TO WS-TOT-MATCH
068200     ELSE
068300         MOVE WS-FIELD-CRIT TO DISC-CRIT
068400         ADD 1 TO WS-TOT-MISMATCH
068500         EVALUATE DISC-CRIT
068600             WHEN "ALTA"
068700                 ADD 1 TO WS-CNT-ALTA
068800             WHEN "MEDIA"
068900                 ADD 1 TO WS-CNT-MEDIA
069000             WHEN "BAJA"
069100                 ADD 1 TO WS-CNT-BAJA
069200         END-EVALUATE.
069300     WRITE DISCWK-REC-DATA FROM DISCWK-REC.
069400     ADD 1 TO DETAIL-RECS-WRITTEN.
069500 490-EXIT.
069600     EXIT.
069700 
069800******************************************************************
069900* 495-FORMAT-VALUE / 496-NORMALIZE-VALUE - GENERIC HELPERS SHARED *
070000* BY ALL SEVEN FIELD PARAGRAPHS.                                  *
070100******************************************************************
070200 495-FORMAT-VALUE.
070300     IF WS-FMT-IN = SPACES
070400         MOVE "N/A" TO WS-FMT-OUT
070500     ELSE
070600         MOVE WS-FMT-IN TO WS-FMT-OUT.
070700 495-EXIT.
070800     EXIT.
070900 
071000 496-NORMALIZE-VALUE.
071100     MOVE SPACES TO WS-NTX-TEXT-IN.
071200     MOVE WS-FMT-IN(1:60) TO WS-NTX-TEXT-IN(1:60).
071300     MOVE "N" TO WS-NTX-MODE.
071400     CALL "NORMTXT" USING WS-NTX-PARMS.
071500     MOVE WS-NTX-TEXT-OUT(1:30) TO WS-FMT-OUT.
071600 496-EXIT.
071700     EXIT.
071800 
071900******************************************************************
072000* 500-WRITE-SUMMARY - TRAILER RECORD, R7.2-R7.5.                 *
072100******************************************************************
072200 500-WRITE-SUMMARY.                                               110202JC
072300     MOVE "S" TO WK-REC-TYPE.
072400     MOVE 7 TO TOT-FIELDS.
072500     MOVE WS-TOT-MATCH TO TOT-MATCH.
072600     MOVE WS-TOT-MISMATCH TO TOT-MISMATCH.
072700     COMPUTE PCT-MATCH ROUNDED = WS-TOT-MATCH * 100 / 7.
072800     MOVE WS-CNT-ALTA TO CNT-ALTA.
072900     MOVE WS-CNT-MEDIA TO CNT-MEDIA.
073000     MOVE WS-CNT-BAJA TO CNT-BAJA.
073100 
073200     IF WS-CNT-ALTA >= 1
073300         MOVE "Y" TO NEEDS-REVIEW
073400     ELSE
073500         MOVE "N" TO NEEDS-REVIEW.
073600 
073700     EVALUATE TRUE
073800         WHEN WS-CNT-ALTA >= 3
073900             MOVE "REVISION URGENTE: MULTIPLES DISCREPANCIAS CRITICAS"
074000                 TO RECOMMENDATION
074100         WHEN WS-CNT-ALTA >= 1
074200             MOVE "REVISION NECESARIA: DISCREPANCIAS CRITICAS"
074300                 TO RECOMMENDATION
074400         WHEN OTHER
074500             MOVE "REVISION OPCIONAL: SOLO DISCREPANCIAS MENORES"
074600                 TO RECOMMENDATION
074700     END-EVALUATE.
074800 
074900     PERFORM 505-CHECK-CRIT-BALANCE THRU 505-EXIT.
075000     WRITE DISCWK-REC-DATA FROM DISCWK-REC.
075100     ADD 1 TO DETAIL-RECS-WRITTEN.
075200 500-EXIT.
075300     EXIT.
075400*  505 - THE THREE CRITICALITY BUCKETS MUST ADD BACK UP TO THE
075500*  MISMATCH COUNT OR A FIELD PARAGRAPH FAILED TO TAG ITS OWN
075600*  DISC-CRIT BEFORE CALLING 490-WRITE-DETAIL.
075700 505-CHECK-CRIT-BALANCE.
075800     MOVE "505-CHECK-CRIT-BALANCE" TO PARA-NAME.
075900     MOVE 0 TO WS-CNT-SUM.
076000     PERFORM 506-ADD-ONE-CRIT-ENTRY THRU 506-EXIT
076100         VARYING WS-CNT-IDX FROM 1 BY 1 UNTIL WS-CNT-IDX > 3.
076200     IF WS-CNT-SUM NOT = WS-TOT-MISMATCH
076300         MOVE "CRITICALITY COUNTS OUT OF BALANCE" TO ABEND-REASON
076400         MOVE WS-TOT-MISMATCH TO EXPECTED-VAL
076500         MOVE WS-CNT-SUM TO ACTUAL-VAL
076600         GO TO 1000-ABEND-RTN.
076700 505-EXIT.
076800     EXIT.
076900 
077000 506-ADD-ONE-CRIT-ENTRY.
077100     ADD WS-CNT-ENTRY(WS-CNT-IDX) TO WS-CNT-SUM.
077200 506-EXIT.
077300     EXIT.
077400 
077500 800-OPEN-FILES.
077600     MOVE "800-OPEN-FILES" TO PARA-NAME.
077700     OPEN INPUT DOCFILE, SUPFILE.
077800     OPEN OUTPUT DISCWORK, SYSOUT.
077900 800-EXIT.
078000     EXIT.
078100 
078200 850-CLOSE-FILES.
078300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
078400     CLOSE DOCFILE, SUPFILE, DISCWORK, SYSOUT.
078500 850-EXIT.
078600     EXIT.
078700 
078800 900-READ-SUPPLY.
078900     READ SUPFILE INTO SUPPLY-RECORD
079000         AT END MOVE "N" TO MORE-SUP-SW
079100         GO TO 900-EXIT
079200     END-READ.
079300     ADD 1 TO SUP-RECS-READ.
079400 900-EXIT.
079500     EXIT.
079600 
079700 999-CLEANUP.
079800     MOVE "999-CLEANUP" TO PARA-NAME.
079900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
080000     DISPLAY "** DOCUMENT RECORDS READ **".
080100     DISPLAY DOC-RECS-READ.
080200     DISPLAY "** SUPPLY RECORDS READ **".
080300     DISPLAY SUP-RECS-READ.
080400     DISPLAY "** DISCWORK RECORDS WRITTEN **".
080500     DISPLAY DETAIL-RECS-WRITTEN.
080600     DISPLAY "******** NORMAL END OF JOB DISCENG ********".
080700 999-EXIT.
080800     EXIT.
080900 
081000 1000-ABEND-RTN.
081100     WRITE SYSOUT-REC FROM ABEND-REC.
081200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
081300     DISPLAY "*** ABNORMAL END OF JOB - DISCENG ***" UPON CONSOLE.
081400     DIVIDE ZERO-VAL INTO ONE-VAL.
081500 
081600 
081700 
081800 
081900 
