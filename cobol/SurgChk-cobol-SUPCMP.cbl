000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SUPCMP.
000400 AUTHOR. R. ESPINOSA M.
000500 INSTALLATION. CLINICA SAN RAFAEL - DPTO SISTEMAS.
000600 DATE-WRITTEN. 04/09/87.
000700 DATE-COMPILED. 04/09/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900 
001000******************************************************************
001100*REMARKS.
001200*    SUPPLY-COMPARE SUBROUTINE - RULE R5.  CALLED ONCE BY DISCENG
001300*    FOR COMPARISON FIELD 6 (INSUMOS UTILIZADOS).  TAKES THE THREE
001400*    SUPPLY-TABLEs BUILT BY DOCEDIT (ONE PER DOCUMENT, UP TO TEN
001500*    ITEMS EACH) AND DECIDES WHETHER THE QUANTITIES CHARGED AGREE
001600*    ACROSS THE THREE SURGICAL-CASE DOCUMENTS.
001700*
001800*    CHANGE LOG
001900*    ----------
002000*    04/09/87  REM  ORIGINAL PROGRAM.
002100*    06/02/90  REM  SYNONYM TABLE EXPANDED FROM 3 BASE TERMS TO 5
002200*                   (ADDED BISTURI AND AGUJA) - SUPPLY LISTS WERE
002300*                   COMING BACK WITH "INYECTOR" AND "ESCALPELO"
002400*                   UNMATCHED AGAINST THE NARRATIVE REPORT.
002500*    02/18/99  MAV  Y2K SWEEP - NO DATE FIELDS.  REVIEWED AND
002600*                   SIGNED OFF.
002700*    09/17/01  JCT  "N/A" QUANTITY NOW TREATED AS A DISTINCT VALUE
002800*                   RATHER THAN AS AUSENTE - TICKET QX-0590.
002900*    11/05/03  HTV  MISMATCH OBSERVATION WAS ONLY EVER LISTING THE
003000*                   FIRST DISCREPANT SUPPLY - NOW LOOPS AND APPENDS
003100*                   EVERY ONE, STAMPING A "+NN MAS" COUNT IF THE
003200*                   60-BYTE FIELD FILLS - TICKET QX-0614.
003300******************************************************************
003400 
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 INPUT-OUTPUT SECTION.
004000 
004100 DATA DIVISION.
004200 FILE SECTION.
004300 
004400 WORKING-STORAGE SECTION.
004500 77  WS-DOC-IDX               PIC 9(01) COMP-3.
004600 77  WS-ENTRY-IDX             PIC 9(02) COMP-3.
004700 77  WS-OTHER-IDX             PIC 9(02) COMP-3.
004800 77  WS-UNION-IDX             PIC 9(02) COMP-3.
004900 77  WS-UNION-COUNT           PIC 9(02) COMP-3 VALUE 0.
005000 77  WS-FOUND-SW              PIC X(01) VALUE "N".
005100     88  UNION-ENTRY-FOUND        VALUE "Y".
005200 77  WS-DISCREPANT-COUNT      PIC 9(02) COMP-3 VALUE 0.
005300 77  WS-QTY-EDIT              PIC ZZ9.
005400 77  WS-OBS-PTR               PIC 9(02) COMP-3 VALUE 1.
005500 77  WS-OBS-COUNT             PIC 9(02) COMP-3 VALUE 0.
005600 77  WS-OVERFLOW-SW           PIC X(01) VALUE "N".
005700     88  OBS-IS-FULL              VALUE "Y".
005800 77  WS-REMAINING             PIC 9(02) COMP-3.
005900 77  WS-REMAINING-EDIT        PIC 99.
006000 
006100******************************************************************
006200* SYNONYM TABLE - R5.1.  FIRST BASE TERM WHOSE VARIANT MATCHES    *
006300* WINS, IN THE ORDER LOADED BELOW.                                *
006400******************************************************************
006500 01  WS-SYN-TABLE.
006600     05  WS-SYN-ENTRY OCCURS 5 TIMES INDEXED BY WS-SYN-IDX.
006700         10  WS-SYN-BASE          PIC X(10).
006800         10  WS-SYN-VARIANT OCCURS 3 TIMES PIC X(10).
006900 01  WS-SYN-TABLE-R REDEFINES WS-SYN-TABLE.
007000     05  WS-SYN-FLAT OCCURS 20 TIMES PIC X(10).
007100 
007200 01  WS-VARIANT-WORK.
007300     05  WS-VAR-LEN               PIC 9(02) COMP-3.
007400     05  WS-NAME-LEN              PIC 9(02) COMP-3.
007500     05  WS-SCAN-POS              PIC 9(02) COMP-3.
007600     05  WS-MATCH-SW              PIC X(01) VALUE "N".
007700         88  VARIANT-MATCHED          VALUE "Y".
007800 
007900 01  WS-NAME-TEXT                PIC X(30) VALUE SPACES.
008000 01  WS-NAME-TEXT-TBL REDEFINES WS-NAME-TEXT.
008100     05  WS-NAME-CHAR OCCURS 30 TIMES PIC X(01).
008200 
008300******************************************************************
008400* UNION OF DISTINCT SUPPLY NAMES ACROSS THE THREE DOCUMENTS -     *
008500* R5.3/R5.4.  "AUSENTE" MEANS THE ITEM DID NOT APPEAR ON THAT     *
008600* DOCUMENT AT ALL.                                                *
008700******************************************************************
008800 01  WS-UNION-TABLE.
008900     05  WS-UNION-ENTRY OCCURS 30 TIMES INDEXED BY WS-UN-IDX.
009000         10  WS-UNION-NAME        PIC X(30) VALUE SPACES.
009100         10  WS-UNION-Q1          PIC X(07) VALUE "AUSENTE".
009200         10  WS-UNION-Q2          PIC X(07) VALUE "AUSENTE".
009300         10  WS-UNION-Q3          PIC X(07) VALUE "AUSENTE".
009400         10  WS-UNION-DISCR-SW    PIC X(01) VALUE "N".
009500             88  UNION-IS-DISCREPANT  VALUE "Y".
009600 01  WS-UNION-TABLE-R REDEFINES WS-UNION-TABLE.
009700     05  WS-UNION-FLAT OCCURS 30 TIMES PIC X(46).
009800 
009900 LINKAGE SECTION.
010000 01  SCM-PARMS.
010100     05  SCM-TABLE-1.
010200         10  SCM-T1-COUNT         PIC 9(02) COMP-3.
010300         10  SCM-T1-ENTRY OCCURS 10 TIMES.
010400             15  SCM-T1-RAW-NAME  PIC X(30).
010500             15  SCM-T1-NORM-NAME PIC X(30).
010600             15  SCM-T1-QTY       PIC 9(03).
010700             15  SCM-T1-QTY-ST    PIC X(01).
010800                 88  SCM-T1-QTY-IS-ST VALUE "Y".
010900     05  SCM-TABLE-2.
011000         10  SCM-T2-COUNT         PIC 9(02) COMP-3.
011100         10  SCM-T2-ENTRY OCCURS 10 TIMES.
011200             15  SCM-T2-RAW-NAME  PIC X(30).
011300             15  SCM-T2-NORM-NAME PIC X(30).
011400             15  SCM-T2-QTY       PIC 9(03).
011500             15  SCM-T2-QTY-ST    PIC X(01).
011600                 88  SCM-T2-QTY-IS-ST VALUE "Y".
011700     05  SCM-TABLE-3.
011800         10  SCM-T3-COUNT         PIC 9(02) COMP-3.
011900         10  SCM-T3-ENTRY OCCURS 10 TIMES.
012000             15  SCM-T3-RAW-NAME  PIC X(30).
012100             15  SCM-T3-NORM-NAME PIC X(30).
012200             15  SCM-T3-QTY       PIC 9(03).
012300             15  SCM-T3-QTY-ST    PIC X(01).
012400                 88  SCM-T3-QTY-IS-ST VALUE "Y".
012500     05  SCM-MATCH                PIC X(02).
012600     05  SCM-OBS                  PIC X(60).
012700 
012800 PROCEDURE DIVISION USING SCM-PARMS.
012900 000-MAINLINE.
013000     PERFORM 050-LOAD-SYNONYMS THRU 050-EXIT.
013100     MOVE 0 TO WS-UNION-COUNT, WS-DISCREPANT-COUNT.
013200 
013300     PERFORM 100-SYNONYM-NORMALIZE THRU 100-EXIT
013400         VARYING WS-DOC-IDX FROM 1 BY 1 UNTIL WS-DOC-IDX > 3.
013500 
013600     PERFORM 200-BUILD-MAPS THRU 200-EXIT
013700         VARYING WS-DOC-IDX FROM 1 BY 1 UNTIL WS-DOC-IDX > 3.
013800 
013900     IF WS-UNION-COUNT = 0
014000         MOVE "NO" TO SCM-MATCH
014100         MOVE "NO SE ENCONTRARON INSUMOS EN NINGUN DOCUMENTO"
014200             TO SCM-OBS
014300         GO TO 000-EXIT.
014400 
014500     PERFORM 300-UNION-AND-COMPARE THRU 300-EXIT.
014600 000-EXIT.
014700     GOBACK.
014800 
014900 050-LOAD-SYNONYMS.
015000     MOVE "CATETER   " TO WS-SYN-FLAT(1).
015100     MOVE "CATETER   " TO WS-SYN-FLAT(2).
015200     MOVE "SONDA     " TO WS-SYN-FLAT(3).
015300     MOVE "TUBO      " TO WS-SYN-FLAT(4).
015400     MOVE "GASA      " TO WS-SYN-FLAT(5).
015500     MOVE "GASA      " TO WS-SYN-FLAT(6).
015600     MOVE "COMPRESA  " TO WS-SYN-FLAT(7).
015700     MOVE "GASAS     " TO WS-SYN-FLAT(8).
015800     MOVE "SUTURA    " TO WS-SYN-FLAT(9).
015900     MOVE "SUTURA    " TO WS-SYN-FLAT(10).
016000     MOVE "HILO      " TO WS-SYN-FLAT(11).
016100     MOVE "PUNTO     " TO WS-SYN-FLAT(12).
016200     MOVE "BISTURI   " TO WS-SYN-FLAT(13).                        060290RE
016300     MOVE "BISTURI   " TO WS-SYN-FLAT(14).
016400     MOVE "CUCHILLA  " TO WS-SYN-FLAT(15).
016500     MOVE "ESCALPELO " TO WS-SYN-FLAT(16).
016600     MOVE "AGUJA     " TO WS-SYN-FLAT(17).                        060290RE
016700     MOVE "AGUJA     " TO WS-SYN-FLAT(18).
016800     MOVE "INYECTOR  " TO WS-SYN-FLAT(19).
016900     MOVE "PUNCION   " TO WS-SYN-FLAT(20).
017000 050-EXIT.
017100     EXIT.
017200 
017300 100-SYNONYM-NORMALIZE.
017400     EVALUATE WS-DOC-IDX
017500         WHEN 1
017600             PERFORM 110-NORMALIZE-TABLE-1 THRU 110-EXIT
017700         WHEN 2
017800             PERFORM 120-NORMALIZE-TABLE-2 THRU 120-EXIT
017900         WHEN 3
018000             PERFORM 130-NORMALIZE-TABLE-3 THRU 130-EXIT
018100     END-EVALUATE.
018200 100-EXIT.
018300     EXIT.
018400 
018500 110-NORMALIZE-TABLE-1.
018600     PERFORM 111-NORM-ONE-1 THRU 111-EXIT
018700         VARYING WS-ENTRY-IDX FROM 1 BY 1
018800         UNTIL WS-ENTRY-IDX > SCM-T1-COUNT.
018900     PERFORM 140-DEDUP-LAST-WINS-1 THRU 140-EXIT.
019000 110-EXIT.
019100     EXIT.
019200 
019300 111-NORM-ONE-1.
019400     MOVE SCM-T1-RAW-NAME(WS-ENTRY-IDX) TO WS-NAME-TEXT.
019500     PERFORM 150-SYNONYM-LOOKUP THRU 150-EXIT.
019600     MOVE WS-NAME-TEXT TO SCM-T1-NORM-NAME(WS-ENTRY-IDX).
019700 111-EXIT.
019800     EXIT.
019900 
020000 120-NORMALIZE-TABLE-2.
020100     PERFORM 121-NORM-ONE-2 THRU 121-EXIT
020200         VARYING WS-ENTRY-IDX FROM 1 BY 1
020300         UNTIL WS-ENTRY-IDX > SCM-T2-COUNT.
020400     PERFORM 141-DEDUP-LAST-WINS-2 THRU 141-EXIT.
020500 120-EXIT.
020600     EXIT.
020700 
020800 121-NORM-ONE-2.
020900     MOVE SCM-T2-RAW-NAME(WS-ENTRY-IDX) TO WS-NAME-TEXT.
021000     PERFORM 150-SYNONYM-LOOKUP THRU 150-EXIT.
021100     MOVE WS-NAME-TEXT TO SCM-T2-NORM-NAME(WS-ENTRY-IDX).
021200 121-EXIT.
021300     EXIT.
021400 
021500 130-NORMALIZE-TABLE-3.
021600     PERFORM 131-NORM-ONE-3 THRU 131-EXIT
021700         VARYING WS-ENTRY-IDX FROM 1 BY 1
021800         UNTIL WS-ENTRY-IDX > SCM-T3-COUNT.
021900     PERFORM 142-DEDUP-LAST-WINS-3 THRU 142-EXIT.
022000 130-EXIT.
022100     EXIT.
022200 
022300 131-NORM-ONE-3.
022400     MOVE SCM-T3-RAW-NAME(WS-ENTRY-IDX) TO WS-NAME-TEXT.
022500     PERFORM 150-SYNONYM-LOOKUP THRU 150-EXIT.
022600     MOVE WS-NAME-TEXT TO SCM-T3-NORM-NAME(WS-ENTRY-IDX).
022700 131-EXIT.
022800     EXIT.
022900 
023000******************************************************************
023100* 150-SYNONYM-LOOKUP - WS-NAME-TEXT IS ALREADY THE R1.1-NORMAL-   *
023200* ISED NAME (DOCEDIT RUNS IT THROUGH NORMTXT MODE "N" AT          *
023300* EXTRACTION TIME).  IF A BLANK, LEAVE IT BLANK - R5.2 DROPS IT.  *
023400******************************************************************
023500 150-SYNONYM-LOOKUP.
023600     IF WS-NAME-TEXT = SPACES
023700         GO TO 150-EXIT.
023800     MOVE "N" TO WS-MATCH-SW.
023900     PERFORM 151-TRY-ONE-BASE THRU 151-EXIT
024000         VARYING WS-SYN-IDX FROM 1 BY 1
024100         UNTIL VARIANT-MATCHED OR WS-SYN-IDX > 5.
024200 150-EXIT.
024300     EXIT.
024400 
024500 151-TRY-ONE-BASE.
024600     PERFORM 152-TRY-ONE-VARIANT THRU 152-EXIT
024700         VARYING WS-ENTRY-IDX FROM 1 BY 1
024800         UNTIL VARIANT-MATCHED OR WS-ENTRY-IDX > 3.
024900     IF VARIANT-MATCHED
025000         MOVE WS-SYN-BASE(WS-SYN-IDX) TO WS-NAME-TEXT.
025100 151-EXIT.
025200     EXIT.
025300 
025400 152-TRY-ONE-VARIANT.
025500     IF WS-SYN-VARIANT(WS-SYN-IDX WS-ENTRY-IDX) = SPACES
025600         GO TO 152-EXIT.
025700     PERFORM 160-VARIANT-LENGTH THRU 160-EXIT.
025800     PERFORM 170-CONTAINS-VARIANT THRU 170-EXIT.
025900 152-EXIT.
026000     EXIT.
026100 
026200 160-VARIANT-LENGTH.
026300     MOVE 0 TO WS-VAR-LEN.
026400     PERFORM 160A-CHECK-ONE-CHAR THRU 160A-EXIT
026500         VARYING WS-SCAN-POS FROM 10 BY -1
026600         UNTIL WS-SCAN-POS = 0 OR WS-VAR-LEN NOT = 0.
026700 160-EXIT.
026800     EXIT.
026900 
027000 160A-CHECK-ONE-CHAR.
027100     IF WS-SYN-VARIANT(WS-SYN-IDX WS-ENTRY-IDX)
027200             (WS-SCAN-POS:1) NOT = SPACE
027300         MOVE WS-SCAN-POS TO WS-VAR-LEN.
027400 160A-EXIT.
027500     EXIT.
027600 
027700 170-CONTAINS-VARIANT.
027800     MOVE 0 TO WS-NAME-LEN.
027900     PERFORM 170A-CHECK-ONE-CHAR THRU 170A-EXIT
028000         VARYING WS-SCAN-POS FROM 30 BY -1
028100         UNTIL WS-SCAN-POS = 0 OR WS-NAME-LEN NOT = 0.
028200 
028300     IF WS-NAME-LEN < WS-VAR-LEN
028400         GO TO 170-EXIT.
028500 
028600     PERFORM 171-TRY-ONE-POSITION THRU 171-EXIT
028700         VARYING WS-SCAN-POS FROM 1 BY 1
028800         UNTIL VARIANT-MATCHED
028900         OR WS-SCAN-POS > WS-NAME-LEN - WS-VAR-LEN + 1.
029000 170-EXIT.
029100     EXIT.
029200 
029300 170A-CHECK-ONE-CHAR.
029400     IF WS-NAME-CHAR(WS-SCAN-POS) NOT = SPACE
029500         MOVE WS-SCAN-POS TO WS-NAME-LEN.
029600 170A-EXIT.
029700     EXIT.
029800 
029900 171-TRY-ONE-POSITION.
030000     IF WS-NAME-TEXT(WS-SCAN-POS:WS-VAR-LEN) =
030100        WS-SYN-VARIANT(WS-SYN-IDX WS-ENTRY-IDX)(1:WS-VAR-LEN)
030200         MOVE "Y" TO WS-MATCH-SW.
030300 171-EXIT.
030400     EXIT.
030500 
030600******************************************************************
030700* 14x-DEDUP-LAST-WINS - R5.2.  WHERE THE SAME NORMALISED NAME     *
030800* APPEARS TWICE ON ONE DOCUMENT, THE EARLIER OCCURRENCE IS        *
030900* BLANKED OUT SO ONLY THE LAST ONE SURVIVES INTO THE UNION.       *
031000******************************************************************
031100 140-DEDUP-LAST-WINS-1.
031200     PERFORM 140A-CHECK-ONE-ENTRY THRU 140A-EXIT
031300         VARYING WS-ENTRY-IDX FROM 1 BY 1
031400         UNTIL WS-ENTRY-IDX > SCM-T1-COUNT.
031500 140-EXIT.
031600     EXIT.
031700 
031800 140A-CHECK-ONE-ENTRY.
031900     IF SCM-T1-NORM-NAME(WS-ENTRY-IDX) = SPACES
032000         GO TO 140A-EXIT.
032100     PERFORM 140B-COMPARE-ONE-OTHER THRU 140B-EXIT
032200         VARYING WS-OTHER-IDX FROM WS-ENTRY-IDX BY 1
032300         UNTIL WS-OTHER-IDX > SCM-T1-COUNT.
032400 140A-EXIT.
032500     EXIT.
032600 
032700 140B-COMPARE-ONE-OTHER.
032800     IF WS-OTHER-IDX NOT = WS-ENTRY-IDX
032900        AND SCM-T1-NORM-NAME(WS-OTHER-IDX) =
033000            SCM-T1-NORM-NAME(WS-ENTRY-IDX)
033100         MOVE SPACES TO SCM-T1-NORM-NAME(WS-ENTRY-IDX).
033200 140B-EXIT.
033300     EXIT.
033400 
033500 141-DEDUP-LAST-WINS-2.
033600     PERFORM 141A-CHECK-ONE-ENTRY THRU 141A-EXIT
033700         VARYING WS-ENTRY-IDX FROM 1 BY 1
033800         UNTIL WS-ENTRY-IDX > SCM-T2-COUNT.
033900 141-EXIT.
034000     EXIT.
034100 
034200 141A-CHECK-ONE-ENTRY.
034300     IF SCM-T2-NORM-NAME(WS-ENTRY-IDX) = SPACES
034400         GO TO 141A-EXIT.
034500     PERFORM 141B-COMPARE-ONE-OTHER THRU 141B-EXIT
034600         VARYING WS-OTHER-IDX FROM WS-ENTRY-IDX BY 1
034700         UNTIL WS-OTHER-IDX > SCM-T2-COUNT.
034800 141A-EXIT.
034900     EXIT.
035000 
035100 141B-COMPARE-ONE-OTHER.
035200     IF WS-OTHER-IDX NOT = WS-ENTRY-IDX
035300        AND SCM-T2-NORM-NAME(WS-OTHER-IDX) =
035400            SCM-T2-NORM-NAME(WS-ENTRY-IDX)
035500         MOVE SPACES TO SCM-T2-NORM-NAME(WS-ENTRY-IDX).
035600 141B-EXIT.
035700     EXIT.
035800 
035900 142-DEDUP-LAST-WINS-3.
036000     PERFORM 142A-CHECK-ONE-ENTRY THRU 142A-EXIT
036100         VARYING WS-ENTRY-IDX FROM 1 BY 1
036200         UNTIL WS-ENTRY-IDX > SCM-T3-COUNT.
036300 142-EXIT.
036400     EXIT.
036500 
036600 142A-CHECK-ONE-ENTRY.
036700     IF SCM-T3-NORM-NAME(WS-ENTRY-IDX) = SPACES
036800         GO TO 142A-EXIT.
036900     PERFORM 142B-COMPARE-ONE-OTHER THRU 142B-EXIT
037000         VARYING WS-OTHER-IDX FROM WS-ENTRY-IDX BY 1
037100         UNTIL WS-OTHER-IDX > SCM-T3-COUNT.
037200 142A-EXIT.
037300     EXIT.
037400 
037500 142B-COMPARE-ONE-OTHER.
037600     IF WS-OTHER-IDX NOT = WS-ENTRY-IDX
037700        AND SCM-T3-NORM-NAME(WS-OTHER-IDX) =
037800            SCM-T3-NORM-NAME(WS-ENTRY-IDX)
037900         MOVE SPACES TO SCM-T3-NORM-NAME(WS-ENTRY-IDX).
038000 142B-EXIT.
038100     EXIT.
038200 
038300******************************************************************
038400* 200-BUILD-MAPS - R5.3.  FOLD THE SURVIVING ENTRIES OF EACH      *
038500* DOCUMENT'S TABLE INTO THE UNION TABLE.                         *
038600******************************************************************
038700 200-BUILD-MAPS.
038800     EVALUATE WS-DOC-IDX
038900         WHEN 1
039000             PERFORM 210-FOLD-TABLE-1 THRU 210-EXIT
039100         WHEN 2
039200             PERFORM 220-FOLD-TABLE-2 THRU 220-EXIT
039300         WHEN 3
039400             PERFORM 230-FOLD-TABLE-3 THRU 230-EXIT
039500     END-EVALUATE.
039600 200-EXIT.
039700     EXIT.
039800 
039900 210-FOLD-TABLE-1.
040000     PERFORM 211-FOLD-ONE-1 THRU 211-EXIT
040100         VARYING WS-ENTRY-IDX FROM 1 BY 1
040200         UNTIL WS-ENTRY-IDX > SCM-T1-COUNT.
040300 210-EXIT.
040400     EXIT.
040500 
040600 211-FOLD-ONE-1.
040700     IF SCM-T1-NORM-NAME(WS-ENTRY-IDX) = SPACES
040800         GO TO 211-EXIT.
040900     MOVE SCM-T1-NORM-NAME(WS-ENTRY-IDX) TO WS-NAME-TEXT.
041000     PERFORM 240-FIND-OR-ADD-UNION THRU 240-EXIT.
041100     IF SCM-T1-QTY-IS-ST(WS-ENTRY-IDX)
041200         MOVE SCM-T1-QTY(WS-ENTRY-IDX) TO WS-QTY-EDIT
041300         MOVE WS-QTY-EDIT TO WS-UNION-Q1(WS-UN-IDX)
041400     ELSE
041500         MOVE "N/A" TO WS-UNION-Q1(WS-UN-IDX).                    091701JC
041600 211-EXIT.
041700     EXIT.
041800 
041900 220-FOLD-TABLE-2.
042000     PERFORM 221-FOLD-ONE-2 THRU 221-EXIT
042100         VARYING WS-ENTRY-IDX FROM 1 BY 1
042200         UNTIL WS-ENTRY-IDX > SCM-T2-COUNT.
042300 220-EXIT.
042400     EXIT.
042500 
042600 221-FOLD-ONE-2.
042700     IF SCM-T2-NORM-NAME(WS-ENTRY-IDX) = SPACES
042800         GO TO 221-EXIT.
042900     MOVE SCM-T2-NORM-NAME(WS-ENTRY-IDX) TO WS-NAME-TEXT.
043000     PERFORM 240-FIND-OR-ADD-UNION THRU 240-EXIT.
043100     IF SCM-T2-QTY-IS-ST(WS-ENTRY-IDX)
043200         MOVE SCM-T2-QTY(WS-ENTRY-IDX) TO WS-QTY-EDIT
043300         MOVE WS-QTY-EDIT TO WS-UNION-Q2(WS-UN-IDX)
043400     ELSE
043500         MOVE "N/A" TO WS-UNION-Q2(WS-UN-IDX).                    091701JC
043600 221-EXIT.
043700     EXIT.
043800 
043900 230-FOLD-TABLE-3.
044000     PERFORM 231-FOLD-ONE-3 THRU 231-EXIT
044100         VARYING WS-ENTRY-IDX FROM 1 BY 1
044200         UNTIL WS-ENTRY-IDX > SCM-T3-COUNT.
044300 230-EXIT.
044400     EXIT.
044500 
044600 231-FOLD-ONE-3.
044700     IF SCM-T3-NORM-NAME(WS-ENTRY-IDX) = SPACES
044800         GO TO 231-EXIT.
044900     MOVE SCM-T3-NORM-NAME(WS-ENTRY-IDX) TO WS-NAME-TEXT.
045000     PERFORM 240-FIND-OR-ADD-UNION THRU 240-EXIT.
045100     IF SCM-T3-QTY-IS-ST(WS-ENTRY-IDX)
045200         MOVE SCM-T3-QTY(WS-ENTRY-IDX) TO WS-QTY-EDIT
045300         MOVE WS-QTY-EDIT TO WS-UNION-Q3(WS-UN-IDX)
045400     ELSE
045500         MOVE "N/A" TO WS-UNION-Q3(WS-UN-IDX).
045600 231-EXIT.
045700     EXIT.
045800 
045900******************************************************************
046000* 240-FIND-OR-ADD-UNION - THE CALLER MOVES THE NAME TO LOOK UP    *
046100* INTO WS-NAME-TEXT BEFORE THIS IS PERFORMED; WS-UN-IDX IS LEFT   *
046200* POINTING AT ITS SLOT ON RETURN.                                 *
046300******************************************************************
046400 240-FIND-OR-ADD-UNION.
046500     MOVE "N" TO WS-FOUND-SW.
046600     PERFORM 241-TRY-ONE-SLOT THRU 241-EXIT
046700         VARYING WS-UNION-IDX FROM 1 BY 1
046800         UNTIL UNION-ENTRY-FOUND OR WS-UNION-IDX > WS-UNION-COUNT.
046900     IF UNION-ENTRY-FOUND
047000         SET WS-UN-IDX TO WS-UNION-IDX
047100         GO TO 240-EXIT.
047200     ADD 1 TO WS-UNION-COUNT.
047300     SET WS-UN-IDX TO WS-UNION-COUNT.
047400     MOVE WS-NAME-TEXT TO WS-UNION-NAME(WS-UN-IDX).
047500 240-EXIT.
047600     EXIT.
047700 
047800 241-TRY-ONE-SLOT.
047900     IF WS-UNION-NAME(WS-UNION-IDX) = WS-NAME-TEXT
048000         MOVE "Y" TO WS-FOUND-SW.
048100 241-EXIT.
048200     EXIT.
048300 
048400******************************************************************
048500* 300-UNION-AND-COMPARE - R5.4/R5.5.                              *
048600******************************************************************
048700 300-UNION-AND-COMPARE.
048800     MOVE SPACES TO SCM-OBS.
048900     MOVE 1 TO WS-OBS-PTR.
049000     MOVE 0 TO WS-OBS-COUNT.
049100     MOVE "N" TO WS-OVERFLOW-SW.
049200     PERFORM 310-CHECK-ONE-UNION-ENTRY THRU 310-EXIT
049300         VARYING WS-UN-IDX FROM 1 BY 1
049400         UNTIL WS-UN-IDX > WS-UNION-COUNT.
049500 
049600     IF WS-DISCREPANT-COUNT = 0
049700         MOVE "SI" TO SCM-MATCH
049800         MOVE "INSUMOS COINCIDEN EN LOS TRES DOCUMENTOS"
049900             TO SCM-OBS
050000     ELSE
050100         MOVE "NO" TO SCM-MATCH
050200         IF OBS-IS-FULL
050300             PERFORM 330-MARK-OVERFLOW THRU 330-EXIT.
050400 300-EXIT.
050500     EXIT.
050600 
050700 310-CHECK-ONE-UNION-ENTRY.
050800     MOVE "N" TO WS-UNION-DISCR-SW(WS-UN-IDX).
050900     IF WS-UNION-Q1(WS-UN-IDX) NOT = "AUSENTE"
051000        AND WS-UNION-Q2(WS-UN-IDX) NOT = "AUSENTE"
051100        AND WS-UNION-Q1(WS-UN-IDX) NOT = WS-UNION-Q2(WS-UN-IDX)
051200         MOVE "Y" TO WS-UNION-DISCR-SW(WS-UN-IDX).
051300     IF WS-UNION-Q1(WS-UN-IDX) NOT = "AUSENTE"
051400        AND WS-UNION-Q3(WS-UN-IDX) NOT = "AUSENTE"
051500        AND WS-UNION-Q1(WS-UN-IDX) NOT = WS-UNION-Q3(WS-UN-IDX)
051600         MOVE "Y" TO WS-UNION-DISCR-SW(WS-UN-IDX).
051700     IF WS-UNION-Q2(WS-UN-IDX) NOT = "AUSENTE"
051800        AND WS-UNION-Q3(WS-UN-IDX) NOT = "AUSENTE"
051900        AND WS-UNION-Q2(WS-UN-IDX) NOT = WS-UNION-Q3(WS-UN-IDX)
052000         MOVE "Y" TO WS-UNION-DISCR-SW(WS-UN-IDX).
052100 
052200     IF UNION-IS-DISCREPANT(WS-UN-IDX)
052300         ADD 1 TO WS-DISCREPANT-COUNT
052400         IF NOT OBS-IS-FULL
052500             PERFORM 320-SET-SUPPLY-MISMATCH THRU 320-EXIT.
052600 310-EXIT.
052700     EXIT.
052800 
052900******************************************************************
053000* 320-SET-SUPPLY-MISMATCH - R5.5.  APPENDS ONE DISCREPANT ITEM'S  *
053100* NAME AND THREE QUANTITIES INTO SCM-OBS, RUNNING THE POINTER     *
053200* FORWARD ACROSS CALLS SO EVERY DISCREPANT ITEM IS LISTED, NOT    *
053300* JUST THE FIRST ONE - TICKET QX-0614.  IF THE 60-BYTE FIELD      *
053400* FILLS PARTWAY THROUGH AN ITEM THE STRING TRUNCATES IT THERE AND *
053500* SETS WS-OVERFLOW-SW SO 330-MARK-OVERFLOW CAN STAMP A COUNT OF   *
053600* WHAT DID NOT FIT.                                                *
053700******************************************************************
053800 320-SET-SUPPLY-MISMATCH.
053900     IF WS-OBS-COUNT = 0
054000         STRING "INSUMOS DISCREPANTES: " DELIMITED BY SIZE
054100             INTO SCM-OBS
054200             WITH POINTER WS-OBS-PTR
054300             ON OVERFLOW MOVE "Y" TO WS-OVERFLOW-SW
054400         END-STRING
054500     ELSE
054600         STRING "; " DELIMITED BY SIZE
054700             INTO SCM-OBS
054800             WITH POINTER WS-OBS-PTR
054900             ON OVERFLOW MOVE "Y" TO WS-OVERFLOW-SW
055000         END-STRING.
055100     IF OBS-IS-FULL
055200         GO TO 320-EXIT.
055300 
055400     STRING WS-UNION-NAME(WS-UN-IDX)   DELIMITED BY SPACE
055500            " D1=" DELIMITED BY SIZE WS-UNION-Q1(WS-UN-IDX)
055600                                     DELIMITED BY SPACE
055700            " D2=" DELIMITED BY SIZE WS-UNION-Q2(WS-UN-IDX)
055800                                     DELIMITED BY SPACE
055900            " D3=" DELIMITED BY SIZE WS-UNION-Q3(WS-UN-IDX)
056000                                     DELIMITED BY SPACE
056100         INTO SCM-OBS
056200         WITH POINTER WS-OBS-PTR
056300         ON OVERFLOW MOVE "Y" TO WS-OVERFLOW-SW
056400     END-STRING.
056500     IF NOT OBS-IS-FULL
056600         ADD 1 TO WS-OBS-COUNT.
056700 320-EXIT.
056800     EXIT.
056900 
057000******************************************************************
057100* 330-MARK-OVERFLOW - STAMPS THE LAST 10 BYTES OF SCM-OBS WITH A   *
057200* "+NN MAS" COUNT OF HOW MANY DISCREPANT ITEMS DID NOT FIT, SO THE *
057300* TRUNCATION IS VISIBLE ON THE REPORT RATHER THAN SILENT - TICKET  *
057400* QX-0614.                                                        *
057500******************************************************************
057600 330-MARK-OVERFLOW.
057700     COMPUTE WS-REMAINING = WS-DISCREPANT-COUNT - WS-OBS-COUNT.
057800     MOVE WS-REMAINING TO WS-REMAINING-EDIT.
057900     MOVE SPACES TO SCM-OBS(51:10).
058000     STRING "+" DELIMITED BY SIZE
058100            WS-REMAINING-EDIT DELIMITED BY SIZE
058200            " MAS" DELIMITED BY SIZE
058300         INTO SCM-OBS(51:10).
058400 330-EXIT.
058500     EXIT.
058600 
058700 
058800 
058900 
