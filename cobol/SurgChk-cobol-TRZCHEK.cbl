000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TRZCHEK.
000400 AUTHOR. R. ESPINOSA M.
000500 INSTALLATION. CLINICA SAN RAFAEL - DPTO SISTEMAS.
000600 DATE-WRITTEN. 04/14/87.
000700 DATE-COMPILED. 04/14/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900 
001000******************************************************************
001100*REMARKS.
001200*    TRACEABILITY-CHECK SUBROUTINE - RULE R6.  CALLED ONCE BY
001300*    DISCENG FOR COMPARISON FIELD 7 (TRAZABILIDAD REF/LOT).
001400*    LOOKS ONLY AT DOCUMENT 1 (THE INTERNAL SURGICAL-EXPENSE
001500*    REPORT) - THE HOSPITAL REPORT AND THE SURGEON NARRATIVE
001600*    CARRY NO TRACEABILITY DATA AND ARE NOT CONSULTED HERE.
001700*
001800*    CHANGE LOG
001900*    ----------
002000*    04/14/87  REM  ORIGINAL PROGRAM.
002100*    02/09/92  REM  ADDED THE HAS-UDI FLAG TO THE COUNT WHEN THE
002200*                   HOSPITAL STARTED PRINTING BAR-CODE LABELS ON
002300*                   IMPLANT PACKAGING.
002400*    02/18/99  MAV  Y2K SWEEP - NO DATE FIELDS.  REVIEWED AND
002500*                   SIGNED OFF.
002600*    03/04/00  JCT  "PARTIAL TRACEABILITY" OBSERVATION NOW NAMES
002700*                   WHICH ELEMENT(S) ARE MISSING - TICKET QX-0552.
002800******************************************************************
002900 
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400 INPUT-OUTPUT SECTION.
003500 
003600 DATA DIVISION.
003700 FILE SECTION.
003800 
003900 WORKING-STORAGE SECTION.
004000 77  WS-FLAG-COUNT            PIC 9(01) COMP-3 VALUE 0.
004100 77  WS-OBS-PTR               PIC 9(02) COMP-3 VALUE 1.
004200 
004300 01  WS-ELEMENT-NAMES.
004400     05  FILLER                   PIC X(04) VALUE "REF ".
004500     05  FILLER                   PIC X(04) VALUE "LOT ".
004600     05  FILLER                   PIC X(04) VALUE "UDI ".
004700     05  FILLER                   PIC X(04) VALUE "EXP ".
004800 01  WS-ELEMENT-NAMES-TBL REDEFINES WS-ELEMENT-NAMES.
004900     05  WS-ELEMENT-NAME OCCURS 4 TIMES
005000                                 INDEXED BY WS-ELEM-IDX
005100                                 PIC X(04).
005200 
005300 01  WS-FLAG-SET.
005400     05  WS-FLAG-1                PIC X(01).
005500     05  WS-FLAG-2                PIC X(01).
005600     05  WS-FLAG-3                PIC X(01).
005700     05  WS-FLAG-4                PIC X(01).
005800 01  WS-FLAG-SET-TBL REDEFINES WS-FLAG-SET.
005900     05  WS-FLAG-ENTRY OCCURS 4 TIMES
006000                                 INDEXED BY WS-FLAG-IDX
006100                                 PIC X(01).
006200         88  WS-FLAG-ENTRY-YES        VALUE "Y".
006300 
006400 LINKAGE SECTION.
006500 01  TRZ-PARMS.
006600     05  TRZ-DOC1-PRESENT         PIC X(02).
006700         88  TRZ-DOC1-IS-PRESENT      VALUE "SI".
006800     05  TRZ-FLAGS-ALL            PIC X(04).
006900     05  TRZ-RESULT               PIC X(04).
007000         88  TRZ-RESULT-PASS          VALUE "PASS".
007100         88  TRZ-RESULT-FAIL          VALUE "FAIL".
007200     05  TRZ-OBS                  PIC X(60).
007300 
007400******************************************************************
007500* ALTERNATE VIEW - THE CALLER (DISCENG) HOLDS THE FOUR FLAGS AS   *
007600* THE SAME TRZ-FLAGS-ALL GROUP DOCREC DEFINES (SEE DOCUMENT-      *
007700* RECORD-TRZ) AND MOVES THEM HERE IN ONE SHOT; THIS VIEW SPLITS   *
007800* THEM BACK OUT SO THE COUNTING LOGIC CAN TEST THEM INDIVIDUALLY. *
007900******************************************************************
008000 01  TRZ-PARMS-FLAGS REDEFINES TRZ-PARMS.
008100     05  FILLER                   PIC X(02).
008200     05  TRZ-HAS-REF              PIC X(01).
008300     05  TRZ-HAS-LOT              PIC X(01).
008400     05  TRZ-HAS-UDI              PIC X(01).
008500     05  TRZ-HAS-EXP              PIC X(01).
008600     05  FILLER                   PIC X(64).
008700 
008800 PROCEDURE DIVISION USING TRZ-PARMS.
008900 000-MAINLINE.
009000     IF NOT TRZ-DOC1-IS-PRESENT
009100         MOVE "FAIL" TO TRZ-RESULT
009200         MOVE "NO HAY DATOS DEL TIPO 1" TO TRZ-OBS
009300         GO TO 000-EXIT.
009400 
009500     PERFORM 100-COUNT-FLAGS THRU 100-EXIT.
009600     PERFORM 200-CLASSIFY THRU 200-EXIT.
009700 000-EXIT.
009800     GOBACK.
009900 
010000 100-COUNT-FLAGS.
010100     MOVE TRZ-HAS-REF TO WS-FLAG-1.
010200     MOVE TRZ-HAS-LOT TO WS-FLAG-2.
010300     MOVE TRZ-HAS-UDI TO WS-FLAG-3.                               020992RE
010400     MOVE TRZ-HAS-EXP TO WS-FLAG-4.
010500     MOVE 0 TO WS-FLAG-COUNT.
010600     PERFORM 110-COUNT-ONE-FLAG THRU 110-EXIT
010700         VARYING WS-FLAG-IDX FROM 1 BY 1 UNTIL WS-FLAG-IDX > 4.   020992RE
010800 100-EXIT.
010900     EXIT.
011000 
011100 110-COUNT-ONE-FLAG.
011200     IF WS-FLAG-ENTRY-YES(WS-FLAG-IDX)
011300         ADD 1 TO WS-FLAG-COUNT.
011400 110-EXIT.
011500     EXIT.
011600 
011700 200-CLASSIFY.
011800     EVALUATE TRUE
011900         WHEN WS-FLAG-COUNT >= 3
012000             MOVE "PASS" TO TRZ-RESULT
012100             PERFORM 210-LIST-PRESENT THRU 210-EXIT
012200         WHEN WS-FLAG-COUNT >= 1
012300             MOVE "FAIL" TO TRZ-RESULT
012400             PERFORM 220-LIST-MISSING THRU 220-EXIT
012500         WHEN OTHER
012600             MOVE "FAIL" TO TRZ-RESULT
012700             MOVE "SIN DATOS DE TRAZABILIDAD" TO TRZ-OBS
012800     END-EVALUATE.
012900 200-EXIT.
013000     EXIT.
013100 
013200 210-LIST-PRESENT.
013300     MOVE "TRAZABILIDAD COMPLETA: " TO TRZ-OBS.
013400     MOVE 24 TO WS-OBS-PTR.
013500     PERFORM 211-APPEND-IF-PRESENT THRU 211-EXIT
013600         VARYING WS-FLAG-IDX FROM 1 BY 1 UNTIL WS-FLAG-IDX > 4.
013700 210-EXIT.
013800     EXIT.
013900 
014000 211-APPEND-IF-PRESENT.
014100     IF WS-FLAG-ENTRY-YES(WS-FLAG-IDX)
014200         STRING WS-ELEMENT-NAME(WS-FLAG-IDX) DELIMITED BY SIZE
014300             INTO TRZ-OBS
014400             WITH POINTER WS-OBS-PTR.
014500 211-EXIT.
014600     EXIT.
014700 
014800 220-LIST-MISSING.
014900     MOVE "TRAZABILIDAD PARCIAL, FALTA: " TO TRZ-OBS.             030400JC
015000     MOVE 30 TO WS-OBS-PTR.
015100     PERFORM 221-APPEND-IF-MISSING THRU 221-EXIT
015200         VARYING WS-FLAG-IDX FROM 1 BY 1 UNTIL WS-FLAG-IDX > 4.
015300 220-EXIT.
015400     EXIT.
015500 
015600 221-APPEND-IF-MISSING.
015700     IF NOT WS-FLAG-ENTRY-YES(WS-FLAG-IDX)
015800         STRING WS-ELEMENT-NAME(WS-FLAG-IDX) DELIMITED BY SIZE    030400JC
015900             INTO TRZ-OBS
016000             WITH POINTER WS-OBS-PTR.
016100 221-EXIT.
016200     EXIT.
016300 
016400 
016500 
016600 
