000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DOCEDIT.
000400 AUTHOR. R. ESPINOSA M.
000500 INSTALLATION. CLINICA SAN RAFAEL - DPTO SISTEMAS.
000600 DATE-WRITTEN. 05/04/87.
000700 DATE-COMPILED. 05/04/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900 
001000******************************************************************
001100*REMARKS.
001200*    EXTRACTION PASS FOR THE SURGICAL DOCUMENT CROSS-CHECK BATCH -
001300*    RULES R1/R2.  READS THE OCR-CAPTURED LINES ON RAWLINES, ONE
001400*    DOCUMENT-TYPE GROUP AT A TIME, RUNS EACH LINE THROUGH NORMTXT
001500*    MODE "O" AND THEN TRIES THE FIXED TAG/KEYWORD PATTERNS FOR
001600*    THE SEVEN HEADER FIELDS AND THE SUPPLY LINES.  WRITES ONE
001700*    DOCUMENT-RECORD PER DOCUMENT TYPE (1/2/3, IN THAT ORDER, A
001800*    MISSING TYPE GOES OUT BLANK) AND ITS SUPPLY-RECORDS.  THIS
001900*    STEP IS OPTIONAL - DISCENG CAN READ A DOCFILE/SUPFILE PAIR
002000*    PREPARED SOME OTHER WAY - BUT WHEN IT RUNS IT FOLLOWS THE
002100*    SAME DETAIL/TRAILER BALANCING HABIT AS THE OLD DALYEDIT EDIT
002200*    STEP: A SECOND GROUP FOR A DOCUMENT TYPE ALREADY SEEN MEANS
002300*    THE RAWLINES FILE WAS BUILT WRONG AND THE STEP ABENDS.
002400*
002500*    CHANGE LOG
002600*    ----------
002700*    05/04/87  REM  ORIGINAL PROGRAM.
002800*    08/11/89  REM  "POR " PATIENT-NAME PATTERN ADDED - SOME
002900*                   SURGEON NARRATIVES NEVER CARRIED A PACIENTE:
003000*                   TAG.
003100*    02/02/92  REM  TYPE-1 SUPPLY LINES NOW CAPTURE THE REFERENCE
003200*                   NUMBER ITSELF INTO SUP-REF, NOT JUST USED AS A
003300*                   NEW-ITEM TRIGGER.
003400*    11/14/94  JCT  LOT:/EXPIRY ATTACH WINDOW WIDENED FROM "SAME
003500*                   LINE ONLY" TO "WITHIN 2 LINES" - THE X-RAY
003600*                   DEPT STARTED PRINTING THE LOT NUMBER ON ITS
003700*                   OWN LINE BELOW THE ITEM LINE.
003800*    02/18/99  MAV  Y2K SWEEP - REPORT-DATE/SUP-EXPIRY ARE CARRIED
003900*                   AS CAPTURED TEXT, NEVER AS A NUMERIC YEAR, SO
004000*                   NO CENTURY WINDOW IS NEEDED HERE.  REVIEWED
004100*                   AND SIGNED OFF.
004200*    06/25/01  JCT  HOSPITAL-DOCUMENT PHYSICIAN CANDIDATE NOW
004300*                   REJECTED WHEN IT OVERLAPS THE PATIENT NAME -
004400*                   TICKET QX-0577.
004500******************************************************************
004600 
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT RAWLINES
005400     ASSIGN TO UT-S-RAWLINES
005500       ACCESS MODE IS SEQUENTIAL
005600       FILE STATUS IS OFCODE.
005700 
005800     SELECT DOCFILE
005900     ASSIGN TO UT-S-DOCFILE
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS OFCODE.
006200 
006300     SELECT SUPFILE
006400     ASSIGN TO UT-S-SUPFILE
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS OFCODE.
006700 
006800     SELECT SYSOUT
006900     ASSIGN TO UT-S-SYSOUT
007000       ORGANIZATION IS SEQUENTIAL.
007100 
007200 DATA DIVISION.
007300 FILE SECTION.
007400 
007500 FD  SYSOUT
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 130 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS SYSOUT-REC.
008100 01  SYSOUT-REC                     PIC X(130).
008200 
008300****** OCR-CAPTURED TEXT LINES FROM THE IMAGING VENDOR.  LINES
008400****** FOR ONE SURGICAL CASE ARE GROUPED BY RAW-DOC-TYPE AND IN
008500****** FILE ORDER WITHIN A GROUP - SEE RAWLIN COPYBOOK.
008600 FD  RAWLINES
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 81 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS RAWLINE-REC-DATA.
009200 01  RAWLINE-REC-DATA                PIC X(81).
009300 
009400****** ONE RECORD PER DOCUMENT TYPE, ALWAYS WRITTEN 1/2/3 -
009500****** SEE DOCREC COPYBOOK.
009600 FD  DOCFILE
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 177 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS DOCUMENT-REC-DATA.
010200 01  DOCUMENT-REC-DATA               PIC X(177).
010300 
010400****** SUPPLY LINE ITEMS, UP TO 10 PER DOCUMENT - SEE SUPREC
010500****** COPYBOOK.
010600 FD  SUPFILE
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 67 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS SUPPLY-REC-DATA.
011200 01  SUPPLY-REC-DATA                 PIC X(67).
011300 
011400 WORKING-STORAGE SECTION.
011500 
011600     77  MORE-DATA-SW                PIC X(01) VALUE "Y".
011700         88  NO-MORE-DATA                VALUE "N".
011800     77  WS-TAG-FOUND-SW             PIC X(01) VALUE "N".
011900         88  WS-TAG-WAS-FOUND            VALUE "Y".
012000     77  WS-DOCTYPE-NUM              PIC 9(01) COMP-3.
012100     77  WS-LINE-LEN                 PIC 9(02) COMP-3.
012200     77  WS-CANDIDATE-LEN            PIC 9(02) COMP-3.
012300 
012400 01  FILE-STATUS-CODES.
012500     05  OFCODE                      PIC X(02).
012600         88  CODE-OK                     VALUE "00".
012700 
012800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
012900     05  RECORDS-READ                PIC 9(07) COMP.
013000     05  WS-DOCS-WRITTEN             PIC 9(02) COMP.
013100     05  WS-SUPPLIES-WRITTEN         PIC 9(03) COMP.
013200 
013300 01  FLAGS-AND-SWITCHES.
013400     05  WS-DATE-FOUND-SW            PIC X(01) VALUE "N".
013500     05  WS-ISO-FOUND-SW             PIC X(01) VALUE "N".
013600     05  WS-DEVICE-FOUND-SW          PIC X(01) VALUE "N".
013700     05  WS-DIGITS-AFTER-SW          PIC X(01) VALUE "N".
013800     05  WS-DIGIT-SEEN-SW            PIC X(01) VALUE "N".
013900     05  WS-SEP-SEEN-SW              PIC X(01) VALUE "N".
014000     05  WS-GEN-FOUND-SW             PIC X(01) VALUE "N".
014100     05  WS-GEN-ALLDIGITS-SW         PIC X(01) VALUE "N".
014200     05  WS-OVERLAP-SW               PIC X(01) VALUE "N".
014300 
014400 01  MISC-FIELDS.
014500     05  WS-SCAN-POS                 PIC 9(02) COMP-3.
014600     05  WS-CHK-POS                  PIC 9(02) COMP-3.
014700     05  WS-WORD-START               PIC 9(02) COMP-3.
014800     05  WS-WORD-END                 PIC 9(02) COMP-3.
014900     05  WS-WORD-LEN                 PIC 9(02) COMP-3.
015000     05  WS-COPY-START               PIC 9(02) COMP-3.
015100     05  WS-COPY-LEN                 PIC 9(02) COMP-3.
015200     05  WS-TAG-POS                  PIC 9(02) COMP-3.
015300     05  WS-NEEDLE-LEN               PIC 9(02) COMP-3.
015400     05  WS-SEARCH-FROM              PIC 9(02) COMP-3.
015500     05  WS-MAX-DIGIT-RUN            PIC 9(02) COMP-3.
015600     05  WS-CUR-DIGIT-RUN            PIC 9(02) COMP-3.
015700     05  WS-CUR-RUN-START            PIC 9(02) COMP-3.
015800     05  WS-DIGIT-RUN-POS            PIC 9(02) COMP-3.
015900     05  WS-DIGIT-RUN-LEN            PIC 9(02) COMP-3.
016000     05  WS-PENDING-SUP-IDX          PIC 9(02) COMP-3.
016100     05  WS-PENDING-SUP-AGE          PIC 9(02) COMP-3.
016200     05  WS-GEN-HAY-LEN              PIC 9(02) COMP-3.
016300     05  WS-GEN-NEEDLE-LEN           PIC 9(02) COMP-3.
016400     05  WS-SWAP-LEN                 PIC 9(02) COMP-3.
016500     05  WS-GEN-NUM                  PIC 9(04) COMP-3.
016600     05  WS-CITY-IDX                 PIC 9(02) COMP-3.
016700     05  WS-DEV-IDX                  PIC 9(02) COMP-3.
016800 
016900 01  WS-LINE-TEXT                    PIC X(80) VALUE SPACES.
017000 01  WS-LINE-TEXT-TBL REDEFINES WS-LINE-TEXT.
017100     05  WS-LINE-CHAR OCCURS 80 TIMES
017200                                 INDEXED BY WS-LINE-CHAR-IDX
017300                                 PIC X(01).
017400 01  WS-CANDIDATE                    PIC X(60) VALUE SPACES.
017500 01  WS-NEEDLE                       PIC X(20) VALUE SPACES.
017600 01  WS-GEN-HAY                      PIC X(60) VALUE SPACES.
017700 01  WS-GEN-NEEDLE                   PIC X(60) VALUE SPACES.
017800 01  WS-SWAP-FIELD                   PIC X(60) VALUE SPACES.
017900 
018000 01  WS-NTX-PARMS.
018100     05  WS-NTX-MODE                 PIC X(01).
018200     05  WS-NTX-TEXT-IN              PIC X(80).
018300     05  WS-NTX-TEXT-OUT             PIC X(80).
018400 
018500******************************************************************
018600* KNOWN-CITY TABLE - R2.5.  NAME AND ITS NON-BLANK LENGTH ARE     *
018700* CARRIED AS DATA RATHER THAN COMPUTED EVERY TIME THROUGH.        *
018800******************************************************************
018900 01  WS-CITY-NAMES.
019000     05  FILLER                      PIC X(15) VALUE "BUCARAMANGA".
019100     05  FILLER                      PIC X(15) VALUE "BOGOTA".
019200     05  FILLER                      PIC X(15) VALUE "MEDELLIN".
019300     05  FILLER                      PIC X(15) VALUE "CALI".
019400     05  FILLER                      PIC X(15) VALUE "BARRANQUILLA".
019500 01  WS-CITY-NAMES-TBL REDEFINES WS-CITY-NAMES.
019600     05  WS-CITY-NAME OCCURS 5 TIMES
019700                                 INDEXED BY WS-CITY-NM-IDX
019800                                 PIC X(15).
019900 01  WS-CITY-LENGTHS.
020000     05  WS-CITY-LEN OCCURS 5 TIMES
020100                                 INDEXED BY WS-CITY-LN-IDX
020200                                 PIC 9(02) COMP-3.
020300 
020400******************************************************************
020500* KNOWN-DEVICE-WORD TABLE - R2.6/R2.7, TRIED IN TABLE ORDER.      *
020600******************************************************************
020700 01  WS-DEVICE-NAMES.
020800     05  FILLER                      PIC X(10) VALUE "TORNILLO".
020900     05  FILLER                      PIC X(10) VALUE "PLACA".
021000     05  FILLER                      PIC X(10) VALUE "PIN".
021100 01  WS-DEVICE-NAMES-TBL REDEFINES WS-DEVICE-NAMES.
021200     05  WS-DEVICE-NAME OCCURS 3 TIMES
021300                                 INDEXED BY WS-DEV-NM-IDX
021400                                 PIC X(10).
021500 01  WS-DEVICE-LENGTHS.
021600     05  WS-DEVICE-LEN OCCURS 3 TIMES
021700                                 INDEXED BY WS-DEV-LN-IDX
021800                                 PIC 9(02) COMP-3.
021900 
022000******************************************************************
022100* THE WORKING CAPTURE OF ALL SEVEN HEADER FIELDS, ONE SET PER     *
022200* DOCUMENT TYPE - SUBSCRIPTED 1/2/3 SO EACH EXTRACTION PARAGRAPH  *
022300* CAN BE WRITTEN ONCE AND DRIVEN OFF WS-DEI REGARDLESS OF WHICH   *
022400* DOCUMENT IS CURRENTLY BEING READ.                               *
022500******************************************************************
022600 01  WS-ALL-DOCS.
022700     05  WS-DOC-ENTRY OCCURS 3 TIMES
022800                                 INDEXED BY WS-DEI.
022900         10  WS-E-DOC-TYPE           PIC 9(1).
023000         10  WS-E-SEEN-SW             PIC X(1) VALUE "N".
023100         10  WS-E-PATIENT-NAME        PIC X(40) VALUE SPACES.
023200         10  WS-E-REPORT-DATE         PIC X(10) VALUE SPACES.
023300         10  WS-E-PROCEDURE-DESC      PIC X(60) VALUE SPACES.
023400         10  WS-E-PHYSICIAN-NAME      PIC X(40) VALUE SPACES.
023500         10  WS-E-CITY-LOCATION       PIC X(20) VALUE SPACES.
023600         10  WS-E-SUPPLY-COUNT        PIC 9(02) VALUE 0.
023700         10  WS-E-TRZ-HAS-REF         PIC X(1) VALUE "N".
023800         10  WS-E-TRZ-HAS-LOT         PIC X(1) VALUE "N".
023900         10  WS-E-TRZ-HAS-UDI         PIC X(1) VALUE "N".
024000         10  WS-E-TRZ-HAS-EXP         PIC X(1) VALUE "N".
024100 
024200******************************************************************
024300* THE WORKING SUPPLY TABLE FOR ALL THREE DOCUMENTS - OUTER        *
024400* SUBSCRIPT IS THE DOCUMENT TYPE, INNER IS THE ITEM NUMBER        *
024500* WITHIN THAT DOCUMENT (SAME 10-ITEM LIMIT AS SUPREC).            *
024600******************************************************************
024700 01  WS-ALL-SUPPLIES.
024800     05  WS-DOC-SUP-GROUP OCCURS 3 TIMES
024900                                 INDEXED BY WS-DTI.
025000         10  WS-DOC-SUP-COUNT        PIC 9(02) COMP-3 VALUE 0.
025100         10  WS-DOC-SUP-ENTRY OCCURS 10 TIMES
025200                                 INDEXED BY WS-SEI.
025300             15  WS-DOC-SUP-NAME     PIC X(30) VALUE SPACES.
025400             15  WS-DOC-SUP-QTY      PIC 9(03) VALUE 0.
025500             15  WS-DOC-SUP-REF      PIC X(12) VALUE SPACES.
025600             15  WS-DOC-SUP-LOT      PIC X(10) VALUE SPACES.
025700             15  WS-DOC-SUP-EXPIRY   PIC X(10) VALUE SPACES.
025800             15  WS-DOC-SUP-LABEL-FLAG PIC X(1) VALUE "N".
025900 
026000 COPY RAWLIN.
026100 COPY DOCREC.
026200 COPY SUPREC.
026300 COPY ABNDREC.
026400 
026500 PROCEDURE DIVISION.
026600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026700     PERFORM 100-MAINLINE THRU 100-EXIT
026800         UNTIL NO-MORE-DATA.
026900     PERFORM 999-CLEANUP THRU 999-EXIT.
027000     MOVE +0 TO RETURN-CODE.
027100     GOBACK.
027200 
027300 000-HOUSEKEEPING.
027400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
027500     DISPLAY "******** BEGIN JOB DOCEDIT ********".
027600     PERFORM 050-LOAD-TABLES THRU 050-EXIT.
027700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
027800     PERFORM 900-READ-RAWLINE THRU 900-EXIT.
027900     IF NO-MORE-DATA
028000         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
028100         GO TO 1000-ABEND-RTN.
028200 000-EXIT.
028300     EXIT.
028400 
028500 050-LOAD-TABLES.
028600*  LENGTHS KEPT AS DATA RATHER THAN COMPUTED EVERY CALL - SAME
028700*  HABIT AS THE OCR-FIX-TABLE IN NORMTXT.
028800     MOVE "BUCARAMANGA" TO WS-CITY-NAME(1).  MOVE 11 TO WS-CITY-LEN(1).
028900     MOVE "BOGOTA"      TO WS-CITY-NAME(2).  MOVE 6  TO WS-CITY-LEN(2).
029000     MOVE "MEDELLIN"    TO WS-CITY-NAME(3).  MOVE 8  TO WS-CITY-LEN(3).
029100     MOVE "CALI"        TO WS-CITY-NAME(4).  MOVE 4  TO WS-CITY-LEN(4).
029200     MOVE "BARRANQUILLA" TO WS-CITY-NAME(5). MOVE 12 TO WS-CITY-LEN(5).
029300     MOVE "TORNILLO"    TO WS-DEVICE-NAME(1). MOVE 8 TO WS-DEVICE-LEN(1).
029400     MOVE "PLACA"       TO WS-DEVICE-NAME(2). MOVE 5 TO WS-DEVICE-LEN(2).
029500     MOVE "PIN"         TO WS-DEVICE-NAME(3). MOVE 3 TO WS-DEVICE-LEN(3).
029600 050-EXIT.
029700     EXIT.
029800 
029900 100-MAINLINE.
030000     MOVE "100-MAINLINE" TO PARA-NAME.
030100     PERFORM 200-PROCESS-ONE-GROUP THRU 200-EXIT.
030200 100-EXIT.
030300     EXIT.
030400 
030500******************************************************************
030600* 200-PROCESS-ONE-GROUP - CLASSIC LOOK-AHEAD CONTROL BREAK.  THE  *
030700* LINE ALREADY SITTING IN RAWLINE-RECORD WHEN THIS PARAGRAPH IS   *
030800* ENTERED IS THE FIRST LINE OF THE NEW GROUP.                     *
030900******************************************************************
031000 200-PROCESS-ONE-GROUP.
031100     MOVE RAW-DOC-TYPE TO WS-DOCTYPE-NUM.
031200     SET WS-DEI TO WS-DOCTYPE-NUM.
031300     IF WS-E-SEEN-SW(WS-DEI) = "Y"
031400         MOVE "DUPLICATE DOCUMENT TYPE ON RAWLINES" TO ABEND-REASON
031500         MOVE 0 TO EXPECTED-VAL
031600         MOVE RAW-DOC-TYPE TO ACTUAL-VAL
031700         GO TO 1000-ABEND-RTN.
031800     MOVE "Y" TO WS-E-SEEN-SW(WS-DEI).
031900     MOVE RAW-DOC-TYPE TO WS-E-DOC-TYPE(WS-DEI).
032000     MOVE 0 TO WS-PENDING-SUP-IDX.
032100     MOVE 0 TO WS-PENDING-SUP-AGE.
032200 
032300     PERFORM 210-PROCESS-ONE-LINE THRU 210-EXIT
032400         UNTIL NO-MORE-DATA
032500         OR RAW-DOC-TYPE NOT = WS-E-DOC-TYPE(WS-DEI).
032600 
032700     PERFORM 280-FINISH-GROUP THRU 280-EXIT.
032800 200-EXIT.
032900     EXIT.
033000 
033100 210-PROCESS-ONE-LINE.
033200     MOVE RAW-TEXT TO WS-NTX-TEXT-IN.
033300     MOVE "O" TO WS-NTX-MODE.
033400     CALL "NORMTXT" USING WS-NTX-PARMS.
033500     MOVE WS-NTX-TEXT-OUT TO WS-LINE-TEXT.
033600     PERFORM 220-LINE-LENGTH THRU 220-EXIT.
033700 
033800     PERFORM 300-TRY-DATE THRU 300-EXIT.
033900     PERFORM 310-TRY-PATIENT THRU 310-EXIT.
034000     PERFORM 320-TRY-PHYSICIAN THRU 320-EXIT.
034100     PERFORM 330-TRY-PROCEDURE THRU 330-EXIT.
034200     PERFORM 340-TRY-LOCATION THRU 340-EXIT.
034300 
034400     EVALUATE TRUE
034500         WHEN WS-DEI = 1
034600             PERFORM 350-TRY-SUPPLY-T1 THRU 350-EXIT
034700             PERFORM 370-TRY-TRACEABILITY THRU 370-EXIT
034800         WHEN WS-DEI = 2
034900             PERFORM 360-TRY-SUPPLY-T2 THRU 360-EXIT
035000         WHEN OTHER
035100             CONTINUE
035200     END-EVALUATE.
035300 
035400     IF WS-PENDING-SUP-IDX NOT = 0
035500         IF WS-PENDING-SUP-AGE >= 2
035600             MOVE 0 TO WS-PENDING-SUP-IDX
035700         ELSE
035800             ADD 1 TO WS-PENDING-SUP-AGE.
035900 
036000     PERFORM 900-READ-RAWLINE THRU 900-EXIT.
036100 210-EXIT.
036200     EXIT.
036300 
036400 220-LINE-LENGTH.
036500*  TRAILING-BLANK SCAN - SAME IDEA AS STRLTH, JUST PRIVATE TO
036600*  THIS PROGRAM SINCE THE FIELD SCANNED IS ALWAYS WS-LINE-TEXT.
036700     MOVE 80 TO WS-LINE-LEN.
036800     PERFORM 221-SHRINK-ONE THRU 221-EXIT
036900         UNTIL WS-LINE-LEN = 0
037000         OR WS-LINE-TEXT(WS-LINE-LEN:1) NOT = SPACE.
037100 220-EXIT.
037200     EXIT.
037300 
037400 221-SHRINK-ONE.
037500     SUBTRACT 1 FROM WS-LINE-LEN.
037600 221-EXIT.
037700     EXIT.
037800 
037900******************************************************************
038000* 300-TRY-DATE - R2.1.  "FECHA:" AT THE START OF THE LINE TAKES   *
038100* PRIORITY OVER A PLAIN DATE-SHAPED TOKEN FOUND ANYWHERE.          *
038200******************************************************************
038300 300-TRY-DATE.
038400     IF WS-E-REPORT-DATE(WS-DEI) NOT = SPACES
038500         GO TO 300-EXIT.
038600     MOVE "FECHA:" TO WS-NEEDLE.
038700     MOVE 6 TO WS-NEEDLE-LEN.
038800     MOVE 1 TO WS-SEARCH-FROM.
038900     PERFORM 400-FIND-TAG THRU 400-EXIT.
039000     IF WS-TAG-WAS-FOUND AND WS-TAG-POS = 1
039100         COMPUTE WS-SEARCH-FROM = WS-TAG-POS + WS-NEEDLE-LEN
039200         PERFORM 600-FIND-DATE-TOKEN THRU 600-EXIT
039300         IF WS-DATE-FOUND-SW = "Y"
039400             MOVE WS-CANDIDATE(1:10) TO WS-E-REPORT-DATE(WS-DEI)
039500         END-IF
039600         GO TO 300-EXIT.
039700 
039800     MOVE 1 TO WS-SEARCH-FROM.
039900     PERFORM 600-FIND-DATE-TOKEN THRU 600-EXIT.
040000     IF WS-DATE-FOUND-SW = "Y"
040100         MOVE WS-CANDIDATE(1:10) TO WS-E-REPORT-DATE(WS-DEI).
040200 300-EXIT.
040300     EXIT.
040400 
040500******************************************************************
040600* 310-TRY-PATIENT - R2.2.  PACIENTE:/CLIENTE: TAG, ELSE "POR ".   *
040700* ACCEPTED ONLY IF LONGER THAN 3 CHARACTERS AND NOT ALL DIGITS.   *
040800******************************************************************
040900 310-TRY-PATIENT.
041000     IF WS-E-PATIENT-NAME(WS-DEI) NOT = SPACES
041100         GO TO 310-EXIT.
041200     MOVE "PACIENTE:" TO WS-NEEDLE.
041300     MOVE 9 TO WS-NEEDLE-LEN.
041400     MOVE 1 TO WS-SEARCH-FROM.
041500     PERFORM 400-FIND-TAG THRU 400-EXIT.
041600     IF NOT WS-TAG-WAS-FOUND
041700         MOVE "CLIENTE:" TO WS-NEEDLE
041800         MOVE 8 TO WS-NEEDLE-LEN
041900         PERFORM 400-FIND-TAG THRU 400-EXIT.
042000 
042100     IF WS-TAG-WAS-FOUND
042200         PERFORM 500-COPY-AFTER-TAG THRU 500-EXIT
042300     ELSE
042400         MOVE "POR " TO WS-NEEDLE                                 081189RE
042500         MOVE 4 TO WS-NEEDLE-LEN
042600         PERFORM 400-FIND-TAG THRU 400-EXIT
042700         IF WS-TAG-WAS-FOUND
042800             PERFORM 500-COPY-AFTER-TAG THRU 500-EXIT
042900         ELSE
043000             GO TO 310-EXIT.
043100 
043200     MOVE WS-CANDIDATE TO WS-GEN-HAY.
043300     PERFORM 460-HAY-LENGTH THRU 460-EXIT.
043400     IF WS-GEN-HAY-LEN > 3
043500         PERFORM 462-HAY-ALL-DIGITS THRU 462-EXIT
043600         IF WS-GEN-ALLDIGITS-SW NOT = "Y"
043700             MOVE WS-CANDIDATE(1:40) TO WS-E-PATIENT-NAME(WS-DEI).
043800 310-EXIT.
043900     EXIT.
044000 
044100******************************************************************
044200* 320-TRY-PHYSICIAN - R2.3.  ESPECIALISTA:/CIRUJANO:/MEDICO:      *
044300* TAG, ELSE A TOKEN STARTING "DR.".  ON THE HOSPITAL DOCUMENT THE *
044400* CANDIDATE IS REJECTED IF IT OVERLAPS THE PATIENT NAME.          *
044500******************************************************************
044600 320-TRY-PHYSICIAN.
044700     IF WS-E-PHYSICIAN-NAME(WS-DEI) NOT = SPACES
044800         GO TO 320-EXIT.
044900     MOVE "ESPECIALISTA:" TO WS-NEEDLE.
045000     MOVE 13 TO WS-NEEDLE-LEN.
045100     MOVE 1 TO WS-SEARCH-FROM.
045200     PERFORM 400-FIND-TAG THRU 400-EXIT.
045300     IF NOT WS-TAG-WAS-FOUND
045400         MOVE "CIRUJANO:" TO WS-NEEDLE
045500         MOVE 9 TO WS-NEEDLE-LEN
045600         PERFORM 400-FIND-TAG THRU 400-EXIT.
045700     IF NOT WS-TAG-WAS-FOUND
045800         MOVE "MEDICO:" TO WS-NEEDLE
045900         MOVE 7 TO WS-NEEDLE-LEN
046000         PERFORM 400-FIND-TAG THRU 400-EXIT.
046100 
046200     IF WS-TAG-WAS-FOUND
046300         PERFORM 500-COPY-AFTER-TAG THRU 500-EXIT
046400     ELSE
046500         MOVE "DR." TO WS-NEEDLE
046600         MOVE 3 TO WS-NEEDLE-LEN
046700         PERFORM 400-FIND-TAG THRU 400-EXIT
046800         IF WS-TAG-WAS-FOUND
046900             PERFORM 510-COPY-FROM-TAG THRU 510-EXIT
047000         ELSE
047100             GO TO 320-EXIT.
047200 
047300     IF WS-DEI = 2
047400         PERFORM 670-CHECK-OVERLAP-WITH-PATIENT THRU 670-EXIT     062501JC
047500         IF WS-OVERLAP-SW = "Y"                                   062501JC
047600             GO TO 320-EXIT.
047700 
047800     MOVE WS-CANDIDATE(1:40) TO WS-E-PHYSICIAN-NAME(WS-DEI).
047900 320-EXIT.
048000     EXIT.
048100 
048200******************************************************************
048300* 330-TRY-PROCEDURE - R2.4.  PROCEDIMIENTO: TAG, ELSE THE WHOLE   *
048400* LINE WHEN IT CONTAINS THE WORD OSTEOSINTESIS.                   *
048500******************************************************************
048600 330-TRY-PROCEDURE.
048700     IF WS-E-PROCEDURE-DESC(WS-DEI) NOT = SPACES
048800         GO TO 330-EXIT.
048900     MOVE "PROCEDIMIENTO:" TO WS-NEEDLE.
049000     MOVE 14 TO WS-NEEDLE-LEN.
049100     MOVE 1 TO WS-SEARCH-FROM.
049200     PERFORM 400-FIND-TAG THRU 400-EXIT.
049300     IF WS-TAG-WAS-FOUND
049400         PERFORM 500-COPY-AFTER-TAG THRU 500-EXIT
049500         MOVE WS-CANDIDATE(1:60) TO WS-E-PROCEDURE-DESC(WS-DEI)
049600         GO TO 330-EXIT.
049700 
049800     MOVE "OSTEOSINTESIS" TO WS-NEEDLE.
049900     MOVE 13 TO WS-NEEDLE-LEN.
050000     PERFORM 400-FIND-TAG THRU 400-EXIT.
050100     IF WS-TAG-WAS-FOUND
050200         MOVE WS-LINE-TEXT(1:60) TO WS-E-PROCEDURE-DESC(WS-DEI).
050300 330-EXIT.
050400     EXIT.
050500 
050600******************************************************************
050700* 340-TRY-LOCATION - R2.5.  A KNOWN CITY NAME ANYWHERE ON THE     *
050800* LINE, ELSE THE CIUDAD: TAG.                                     *
050900******************************************************************
051000 340-TRY-LOCATION.
051100     IF WS-E-CITY-LOCATION(WS-DEI) NOT = SPACES
051200         GO TO 340-EXIT.
051300     PERFORM 341-TRY-ONE-CITY THRU 341-EXIT
051400         VARYING WS-CITY-IDX FROM 1 BY 1
051500         UNTIL WS-E-CITY-LOCATION(WS-DEI) NOT = SPACES
051600         OR WS-CITY-IDX > 5.
051700     IF WS-E-CITY-LOCATION(WS-DEI) NOT = SPACES
051800         GO TO 340-EXIT.
051900 
052000     MOVE "CIUDAD:" TO WS-NEEDLE.
052100     MOVE 7 TO WS-NEEDLE-LEN.
052200     MOVE 1 TO WS-SEARCH-FROM.
052300     PERFORM 400-FIND-TAG THRU 400-EXIT.
052400     IF WS-TAG-WAS-FOUND
052500         PERFORM 500-COPY-AFTER-TAG THRU 500-EXIT
052600         MOVE WS-CANDIDATE(1:20) TO WS-E-CITY-LOCATION(WS-DEI).
052700 340-EXIT.
052800     EXIT.
052900 
053000 341-TRY-ONE-CITY.
053100     SET WS-CITY-NM-IDX TO WS-CITY-IDX.
053200     SET WS-CITY-LN-IDX TO WS-CITY-IDX.
053300     MOVE WS-CITY-NAME(WS-CITY-NM-IDX) TO WS-NEEDLE.
053400     MOVE WS-CITY-LEN(WS-CITY-LN-IDX) TO WS-NEEDLE-LEN.
053500     MOVE 1 TO WS-SEARCH-FROM.
053600     PERFORM 400-FIND-TAG THRU 400-EXIT.
053700     IF WS-TAG-WAS-FOUND
053800         MOVE WS-CITY-NAME(WS-CITY-NM-IDX) TO WS-E-CITY-LOCATION(WS-DEI).
053900 341-EXIT.
054000     EXIT.
054100 
054200******************************************************************
054300* 350-TRY-SUPPLY-T1 - R2.6.  A NUMERIC REFERENCE OF 5+ DIGITS     *
054400* ANYWHERE ON THE LINE STARTS A NEW ITEM; THE REFERENCE ITSELF IS *
054500* CAPTURED AS SUP-REF.  LOT/EXPIRY MAY ARRIVE ON THIS SAME LINE   *
054600* OR ON ONE OF THE NEXT TWO (380-TRY-ATTACH-LOT-EXP).             *
054700******************************************************************
054800 350-TRY-SUPPLY-T1.
054900     PERFORM 700-FIND-DIGIT-RUN THRU 700-EXIT.
055000     IF WS-DIGIT-RUN-LEN < 5
055100         PERFORM 380-TRY-ATTACH-LOT-EXP THRU 380-EXIT
055200         GO TO 350-EXIT.
055300 
055400     IF WS-DOC-SUP-COUNT(WS-DTI) >= 10
055500*  TABLE FULL - SHOP LIMIT IS TEN LINES PER DOCUMENT, SEE SUPREC.
055600         GO TO 350-EXIT.
055700     SET WS-DTI TO WS-DEI.
055800     ADD 1 TO WS-DOC-SUP-COUNT(WS-DTI).
055900     SET WS-SEI TO WS-DOC-SUP-COUNT(WS-DTI).
056000     MOVE SPACES TO WS-DOC-SUP-NAME(WS-DTI WS-SEI).
056100     MOVE WS-LINE-TEXT(WS-DIGIT-RUN-POS:WS-DIGIT-RUN-LEN)
056200         TO WS-DOC-SUP-REF(WS-DTI WS-SEI).                        020292RE
056300 
056400     PERFORM 710-FIND-DEVICE-WORD THRU 710-EXIT.
056500     IF WS-DEVICE-FOUND-SW = "Y"
056600         MOVE WS-CANDIDATE(1:30) TO WS-DOC-SUP-NAME(WS-DTI WS-SEI).
056700 
056800     PERFORM 720-TRY-LEADING-QTY THRU 720-EXIT.
056900 
057000     MOVE 0 TO WS-PENDING-SUP-AGE.
057100     SET WS-PENDING-SUP-IDX TO WS-SEI.
057200 
057300     PERFORM 380-TRY-ATTACH-LOT-EXP THRU 380-EXIT.
057400 350-EXIT.
057500     EXIT.
057600 
057700******************************************************************
057800* 360-TRY-SUPPLY-T2 - R2.7.  ANY LINE WITH A DEVICE WORD IS AN    *
057900* ITEM; A LEADING INTEGER UNDER 100 IS THE QUANTITY; NO           *
058000* REFERENCE/LOT DATA IS CARRIED FOR THE HOSPITAL DOCUMENT.        *
058100******************************************************************
058200 360-TRY-SUPPLY-T2.
058300     PERFORM 710-FIND-DEVICE-WORD THRU 710-EXIT.
058400     IF WS-DEVICE-FOUND-SW NOT = "Y"
058500         GO TO 360-EXIT.
058600     IF WS-DOC-SUP-COUNT(WS-DTI) >= 10
058700         GO TO 360-EXIT.
058800     SET WS-DTI TO WS-DEI.
058900     ADD 1 TO WS-DOC-SUP-COUNT(WS-DTI).
059000     SET WS-SEI TO WS-DOC-SUP-COUNT(WS-DTI).
059100     MOVE WS-CANDIDATE(1:30) TO WS-DOC-SUP-NAME(WS-DTI WS-SEI).
059200     PERFORM 721-TRY-LEADING-QTY-T2 THRU 721-EXIT.
059300 360-EXIT.
059400     EXIT.
059500 
059600******************************************************************
059700* 370-TRY-TRACEABILITY - R2.8.  CHECKED AGAINST EVERY LINE OF     *
059800* DOCUMENT 1 UNTIL ALL FOUR FLAGS ARE SET.                        *
059900******************************************************************
060000 370-TRY-TRACEABILITY.
060100     IF WS-E-TRZ-HAS-REF(WS-DEI) NOT = "Y"
060200         MOVE "REF:" TO WS-NEEDLE
060300         MOVE 4 TO WS-NEEDLE-LEN
060400         MOVE 1 TO WS-SEARCH-FROM
060500         PERFORM 400-FIND-TAG THRU 400-EXIT
060600         IF WS-TAG-WAS-FOUND
060700             PERFORM 740-CHECK-DIGITS-AFTER THRU 740-EXIT
060800             IF WS-DIGITS-AFTER-SW = "Y"
060900                 MOVE "Y" TO WS-E-TRZ-HAS-REF(WS-DEI).
061000 
061100     IF WS-E-TRZ-HAS-LOT(WS-DEI) NOT = "Y"
061200         MOVE "LOT:" TO WS-NEEDLE
061300         MOVE 4 TO WS-NEEDLE-LEN
061400         MOVE 1 TO WS-SEARCH-FROM
061500         PERFORM 400-FIND-TAG THRU 400-EXIT
061600         IF WS-TAG-WAS-FOUND
061700             PERFORM 740-CHECK-DIGITS-AFTER THRU 740-EXIT
061800             IF WS-DIGITS-AFTER-SW = "Y"
061900                 MOVE "Y" TO WS-E-TRZ-HAS-LOT(WS-DEI).
062000 
062100     IF WS-E-TRZ-HAS-UDI(WS-DEI) NOT = "Y"
062200         MOVE "UDI:" TO WS-NEEDLE
062300         MOVE 4 TO WS-NEEDLE-LEN
062400         MOVE 1 TO WS-SEARCH-FROM
062500         PERFORM 400-FIND-TAG THRU 400-EXIT
062600         IF WS-TAG-WAS-FOUND
062700             PERFORM 740-CHECK-DIGITS-AFTER THRU 740-EXIT
062800             IF WS-DIGITS-AFTER-SW = "Y"
062900                 MOVE "Y" TO WS-E-TRZ-HAS-UDI(WS-DEI).
063000 
063100     IF WS-E-TRZ-HAS-EXP(WS-DEI) NOT = "Y"
063200         PERFORM 730-FIND-ISO-DATE THRU 730-EXIT
063300         IF WS-ISO-FOUND-SW = "Y"
063400             MOVE "Y" TO WS-E-TRZ-HAS-EXP(WS-DEI).
063500 370-EXIT.
063600     EXIT.
063700 
063800 280-FINISH-GROUP.
063900     SET WS-DTI TO WS-DEI.
064000     MOVE WS-DOC-SUP-COUNT(WS-DTI) TO WS-E-SUPPLY-COUNT(WS-DEI).
064100 280-EXIT.
064200     EXIT.
064300 
064400******************************************************************
064500* GENERIC SCAN UTILITIES - USED BY ALL THE FIELD PARAGRAPHS ABOVE *
064600******************************************************************
064700 
064800*  400-FIND-TAG - SEARCHES WS-LINE-TEXT(1:WS-LINE-LEN) FOR
064900*  WS-NEEDLE(1:WS-NEEDLE-LEN), STARTING AT WS-SEARCH-FROM.
065000 400-FIND-TAG.
065100     MOVE "N" TO WS-TAG-FOUND-SW.
065200     IF WS-LINE-LEN - WS-NEEDLE-LEN + 1 < WS-SEARCH-FROM
065300         GO TO 400-EXIT.
065400     PERFORM 401-TRY-ONE-POS THRU 401-EXIT
065500         VARYING WS-SCAN-POS FROM WS-SEARCH-FROM BY 1
065600         UNTIL WS-TAG-WAS-FOUND
065700         OR WS-SCAN-POS > WS-LINE-LEN - WS-NEEDLE-LEN + 1.
065800 400-EXIT.
065900     EXIT.
066000 
066100 401-TRY-ONE-POS.
066200     IF WS-LINE-TEXT(WS-SCAN-POS:WS-NEEDLE-LEN) =
066300        WS-NEEDLE(1:WS-NEEDLE-LEN)
066400         MOVE "Y" TO WS-TAG-FOUND-SW
066500         MOVE WS-SCAN-POS TO WS-TAG-POS.
066600 401-EXIT.
066700     EXIT.
066800 
066900*  500-COPY-AFTER-TAG - COPIES THE REST OF THE LINE STARTING
067000*  AFTER THE MATCHED TAG (SKIPPING ONE OPTIONAL BLANK) INTO
067100*  WS-CANDIDATE.
067200 500-COPY-AFTER-TAG.
067300     COMPUTE WS-COPY-START = WS-TAG-POS + WS-NEEDLE-LEN.
067400     IF WS-COPY-START <= WS-LINE-LEN
067500         IF WS-LINE-TEXT(WS-COPY-START:1) = SPACE
067600             ADD 1 TO WS-COPY-START.
067700     MOVE SPACES TO WS-CANDIDATE.
067800     IF WS-COPY-START <= WS-LINE-LEN
067900         COMPUTE WS-COPY-LEN = WS-LINE-LEN - WS-COPY-START + 1
068000         IF WS-COPY-LEN > 60
068100             MOVE 60 TO WS-COPY-LEN
068200         END-IF
068300         MOVE WS-LINE-TEXT(WS-COPY-START:WS-COPY-LEN) TO
068400             WS-CANDIDATE.
068500 500-EXIT.
068600     EXIT.
068700 
068800*  510-COPY-FROM-TAG - LIKE 500 BUT KEEPS THE MATCHED TEXT ITSELF
068900*  (USED FOR "DR." WHERE THE TAG IS PART OF THE NAME).
069000 510-COPY-FROM-TAG.
069100     MOVE SPACES TO WS-CANDIDATE.
069200     COMPUTE WS-COPY-LEN = WS-LINE-LEN - WS-TAG-POS + 1.
069300     IF WS-COPY-LEN > 60
069400         MOVE 60 TO WS-COPY-LEN.
069500     MOVE WS-LINE-TEXT(WS-TAG-POS:WS-COPY-LEN) TO WS-CANDIDATE.
069600 510-EXIT.
069700     EXIT.
069800 
069900*  600-FIND-DATE-TOKEN - FIRST WORD AT/AFTER WS-SEARCH-FROM THAT
070000*  HAS AT LEAST ONE DIGIT AND ONE "/" OR "-" (R2.1 SHAPE TEST).
070100 600-FIND-DATE-TOKEN.
070200     MOVE "N" TO WS-DATE-FOUND-SW.
070300     MOVE WS-SEARCH-FROM TO WS-WORD-START.
070400     PERFORM 610-TRY-ONE-WORD THRU 610-EXIT
070500         UNTIL WS-DATE-FOUND-SW = "Y" OR WS-WORD-START > WS-LINE-LEN.
070600 600-EXIT.
070700     EXIT.
070800 
070900 610-TRY-ONE-WORD.
071000     PERFORM 611-SKIP-SPACES THRU 611-EXIT.
071100     IF WS-WORD-START > WS-LINE-LEN
071200         GO TO 610-EXIT.
071300     PERFORM 612-FIND-WORD-END THRU 612-EXIT.
071400     COMPUTE WS-WORD-LEN = WS-WORD-END - WS-WORD-START + 1.
071500     PERFORM 613-TEST-WORD-IS-DATE THRU 613-EXIT.
071600     IF WS-DATE-FOUND-SW = "Y"
071700         MOVE SPACES TO WS-CANDIDATE
071800         MOVE WS-LINE-TEXT(WS-WORD-START:WS-WORD-LEN) TO WS-CANDIDATE
071900     ELSE
072000         COMPUTE WS-WORD-START = WS-WORD-END + 1.
072100 610-EXIT.
072200     EXIT.
072300 
072400 611-SKIP-SPACES.
072500     PERFORM 611A-SKIP-ONE THRU 611A-EXIT
072600         UNTIL WS-WORD-START > WS-LINE-LEN
072700         OR WS-LINE-TEXT(WS-WORD-START:1) NOT = SPACE.
072800 611-EXIT.
072900     EXIT.
073000 
073100 611A-SKIP-ONE.
073200     ADD 1 TO WS-WORD-START.
073300 611A-EXIT.
073400     EXIT.
073500 
073600 612-FIND-WORD-END.
073700     MOVE WS-WORD-START TO WS-WORD-END.
073800     PERFORM 612A-EXTEND-WORD THRU 612A-EXIT
073900         UNTIL WS-WORD-END + 1 > WS-LINE-LEN
074000         OR WS-LINE-TEXT(WS-WORD-END + 1:1) = SPACE.
074100 612-EXIT.
074200     EXIT.
074300 
074400 612A-EXTEND-WORD.
074500     ADD 1 TO WS-WORD-END.
074600 612A-EXIT.
074700     EXIT.
074800 
074900 613-TEST-WORD-IS-DATE.
075000     MOVE "N" TO WS-DIGIT-SEEN-SW.
075100     MOVE "N" TO WS-SEP-SEEN-SW.
075200     MOVE "N" TO WS-DATE-FOUND-SW.
075300     PERFORM 614-SCAN-WORD-CHAR THRU 614-EXIT
075400         VARYING WS-CHK-POS FROM WS-WORD-START BY 1
075500         UNTIL WS-CHK-POS > WS-WORD-END.
075600     IF WS-DIGIT-SEEN-SW = "Y" AND WS-SEP-SEEN-SW = "Y"
075700         MOVE "Y" TO WS-DATE-FOUND-SW.
075800 613-EXIT.
075900     EXIT.
076000 
076100 614-SCAN-WORD-CHAR.
076200     IF WS-LINE-TEXT(WS-CHK-POS:1) = "/"
076300        OR WS-LINE-TEXT(WS-CHK-POS:1) = "-"
076400         MOVE "Y" TO WS-SEP-SEEN-SW
076500     ELSE
076600     IF WS-LINE-TEXT(WS-CHK-POS:1) IS NUMERIC
076700         MOVE "Y" TO WS-DIGIT-SEEN-SW.
076800 614-EXIT.
076900     EXIT.
077000 
077100*  700-FIND-DIGIT-RUN - LONGEST RUN OF CONSECUTIVE DIGITS ON THE
077200*  LINE, AND WHERE IT STARTS.
077300 700-FIND-DIGIT-RUN.
077400     MOVE 0 TO WS-MAX-DIGIT-RUN.
077500     MOVE 0 TO WS-CUR-DIGIT-RUN.
077600     MOVE 0 TO WS-CUR-RUN-START.
077700     MOVE 0 TO WS-DIGIT-RUN-POS.
077800     PERFORM 701-SCAN-ONE-CHAR THRU 701-EXIT
077900         VARYING WS-SCAN-POS FROM 1 BY 1 UNTIL WS-SCAN-POS > WS-LINE-LEN.
078000     IF WS-CUR-DIGIT-RUN > WS-MAX-DIGIT-RUN
078100         MOVE WS-CUR-DIGIT-RUN TO WS-MAX-DIGIT-RUN
078200         MOVE WS-CUR-RUN-START TO WS-DIGIT-RUN-POS.
078300     MOVE WS-MAX-DIGIT-RUN TO WS-DIGIT-RUN-LEN.
078400 700-EXIT.
078500     EXIT.
078600 
078700 701-SCAN-ONE-CHAR.
078800     IF WS-LINE-TEXT(WS-SCAN-POS:1) IS NUMERIC
078900         IF WS-CUR-DIGIT-RUN = 0
079000             MOVE WS-SCAN-POS TO WS-CUR-RUN-START
079100         END-IF
079200         ADD 1 TO WS-CUR-DIGIT-RUN
079300     ELSE
079400         IF WS-CUR-DIGIT-RUN > WS-MAX-DIGIT-RUN
079500             MOVE WS-CUR-DIGIT-RUN TO WS-MAX-DIGIT-RUN
079600             MOVE WS-CUR-RUN-START TO WS-DIGIT-RUN-POS
079700         END-IF
079800         MOVE 0 TO WS-CUR-DIGIT-RUN.
079900 701-EXIT.
080000     EXIT.
080100 
080200*  710-FIND-DEVICE-WORD - FIRST DEVICE WORD, IN TABLE ORDER,
080300*  FOUND ANYWHERE ON THE LINE.  RESULT LEFT IN WS-CANDIDATE.
080400 710-FIND-DEVICE-WORD.
080500     MOVE "N" TO WS-DEVICE-FOUND-SW.
080600     PERFORM 711-TRY-ONE-DEVICE THRU 711-EXIT
080700         VARYING WS-DEV-IDX FROM 1 BY 1
080800         UNTIL WS-DEVICE-FOUND-SW = "Y" OR WS-DEV-IDX > 3.
080900 710-EXIT.
081000     EXIT.
081100 
081200 711-TRY-ONE-DEVICE.
081300     SET WS-DEV-NM-IDX TO WS-DEV-IDX.
081400     SET WS-DEV-LN-IDX TO WS-DEV-IDX.
081500     MOVE WS-DEVICE-NAME(WS-DEV-NM-IDX) TO WS-NEEDLE.
081600     MOVE WS-DEVICE-LEN(WS-DEV-LN-IDX) TO WS-NEEDLE-LEN.
081700     MOVE 1 TO WS-SEARCH-FROM.
081800     PERFORM 400-FIND-TAG THRU 400-EXIT.
081900     IF WS-TAG-WAS-FOUND
082000         MOVE "Y" TO WS-DEVICE-FOUND-SW
082100         MOVE SPACES TO WS-CANDIDATE
082200         MOVE WS-DEVICE-NAME(WS-DEV-NM-IDX) TO WS-CANDIDATE.
082300 711-EXIT.
082400     EXIT.
082500 
082600*  720/721 - LEADING-INTEGER QUANTITY, TYPE 1 (LIMIT < 1000) AND
082700*  TYPE 2 (LIMIT < 100).
082800 720-TRY-LEADING-QTY.
082900     MOVE 1 TO WS-WORD-START.
083000     PERFORM 611-SKIP-SPACES THRU 611-EXIT.
083100     IF WS-WORD-START > WS-LINE-LEN
083200         GO TO 720-EXIT.
083300     PERFORM 612-FIND-WORD-END THRU 612-EXIT.
083400     COMPUTE WS-WORD-LEN = WS-WORD-END - WS-WORD-START + 1.
083500     IF WS-WORD-LEN > 4
083600         GO TO 720-EXIT.
083700     MOVE SPACES TO WS-GEN-HAY.
083800     MOVE WS-LINE-TEXT(WS-WORD-START:WS-WORD-LEN) TO WS-GEN-HAY.
083900     MOVE WS-WORD-LEN TO WS-GEN-HAY-LEN.
084000     PERFORM 462-HAY-ALL-DIGITS THRU 462-EXIT.
084100     IF WS-GEN-ALLDIGITS-SW NOT = "Y"
084200         GO TO 720-EXIT.
084300     MOVE WS-GEN-HAY(1:WS-GEN-HAY-LEN) TO WS-GEN-NUM.
084400     IF WS-GEN-NUM < 1000
084500         SET WS-DTI TO WS-DEI
084600         MOVE WS-GEN-NUM TO WS-DOC-SUP-QTY(WS-DTI WS-SEI).
084700 720-EXIT.
084800     EXIT.
084900 
085000 721-TRY-LEADING-QTY-T2.
085100     MOVE 1 TO WS-WORD-START.
085200     PERFORM 611-SKIP-SPACES THRU 611-EXIT.
085300     IF WS-WORD-START > WS-LINE-LEN
085400         GO TO 721-EXIT.
085500     PERFORM 612-FIND-WORD-END THRU 612-EXIT.
085600     COMPUTE WS-WORD-LEN = WS-WORD-END - WS-WORD-START + 1.
085700     IF WS-WORD-LEN > 4
085800         GO TO 721-EXIT.
085900     MOVE SPACES TO WS-GEN-HAY.
086000     MOVE WS-LINE-TEXT(WS-WORD-START:WS-WORD-LEN) TO WS-GEN-HAY.
086100     MOVE WS-WORD-LEN TO WS-GEN-HAY-LEN.
086200     PERFORM 462-HAY-ALL-DIGITS THRU 462-EXIT.
086300     IF WS-GEN-ALLDIGITS-SW NOT = "Y"
086400         GO TO 721-EXIT.
086500     MOVE WS-GEN-HAY(1:WS-GEN-HAY-LEN) TO WS-GEN-NUM.
086600     IF WS-GEN-NUM < 100
086700         SET WS-DTI TO WS-DEI
086800         MOVE WS-GEN-NUM TO WS-DOC-SUP-QTY(WS-DTI WS-SEI).
086900 721-EXIT.
087000     EXIT.
087100 
087200*  730-FIND-ISO-DATE - A 10-CHARACTER WORD SHAPED DDDD-DD-DD
087300*  ANYWHERE ON THE LINE (EXPIRY DATE SHAPE).
087400 730-FIND-ISO-DATE.
087500     MOVE "N" TO WS-ISO-FOUND-SW.
087600     MOVE 1 TO WS-WORD-START.
087700     PERFORM 731-TRY-ONE-WORD THRU 731-EXIT
087800         UNTIL WS-ISO-FOUND-SW = "Y" OR WS-WORD-START > WS-LINE-LEN.
087900 730-EXIT.
088000     EXIT.
088100 
088200 731-TRY-ONE-WORD.
088300     PERFORM 611-SKIP-SPACES THRU 611-EXIT.
088400     IF WS-WORD-START > WS-LINE-LEN
088500         GO TO 731-EXIT.
088600     PERFORM 612-FIND-WORD-END THRU 612-EXIT.
088700     COMPUTE WS-WORD-LEN = WS-WORD-END - WS-WORD-START + 1.
088800     IF WS-WORD-LEN = 10
088900         PERFORM 732-TEST-ISO-SHAPE THRU 732-EXIT.
089000     IF WS-ISO-FOUND-SW = "Y"
089100         MOVE SPACES TO WS-CANDIDATE
089200         MOVE WS-LINE-TEXT(WS-WORD-START:10) TO WS-CANDIDATE
089300     ELSE
089400         COMPUTE WS-WORD-START = WS-WORD-END + 1.
089500 731-EXIT.
089600     EXIT.
089700 
089800 732-TEST-ISO-SHAPE.
089900     IF WS-LINE-TEXT(WS-WORD-START:4) IS NUMERIC
090000        AND WS-LINE-TEXT(WS-WORD-START + 4:1) = "-"
090100        AND WS-LINE-TEXT(WS-WORD-START + 5:2) IS NUMERIC
090200        AND WS-LINE-TEXT(WS-WORD-START + 7:1) = "-"
090300        AND WS-LINE-TEXT(WS-WORD-START + 8:2) IS NUMERIC
090400         MOVE "Y" TO WS-ISO-FOUND-SW.
090500 732-EXIT.
090600     EXIT.
090700 
090800*  380 - ATTACHES A LOT NUMBER AND/OR EXPIRY DATE FOUND ON THE
090900*  CURRENT LINE TO THE MOST RECENTLY OPENED TYPE-1 SUPPLY ITEM,
091000*  PROVIDED IT IS STILL WITHIN ITS 2-LINE ATTACH WINDOW.          111494JC
091100 380-TRY-ATTACH-LOT-EXP.
091200     IF WS-PENDING-SUP-IDX = 0
091300         GO TO 380-EXIT.
091400     SET WS-DTI TO WS-DEI.
091500     SET WS-SEI TO WS-PENDING-SUP-IDX.
091600 
091700     MOVE "LOT:" TO WS-NEEDLE.
091800     MOVE 4 TO WS-NEEDLE-LEN.
091900     MOVE 1 TO WS-SEARCH-FROM.
092000     PERFORM 400-FIND-TAG THRU 400-EXIT.
092100     IF WS-TAG-WAS-FOUND
092200         PERFORM 500-COPY-AFTER-TAG THRU 500-EXIT
092300         MOVE WS-CANDIDATE(1:10) TO WS-DOC-SUP-LOT(WS-DTI WS-SEI)
092400         MOVE "Y" TO WS-DOC-SUP-LABEL-FLAG(WS-DTI WS-SEI).
092500 
092600     PERFORM 730-FIND-ISO-DATE THRU 730-EXIT.
092700     IF WS-ISO-FOUND-SW = "Y"
092800         MOVE WS-CANDIDATE(1:10) TO WS-DOC-SUP-EXPIRY(WS-DTI WS-SEI)
092900         MOVE "Y" TO WS-DOC-SUP-LABEL-FLAG(WS-DTI WS-SEI).
093000 380-EXIT.
093100     EXIT.
093200 
093300*  740-CHECK-DIGITS-AFTER - "YES" IF THE CHARACTER RIGHT AFTER
093400*  THE JUST-MATCHED TAG (SKIPPING ONE OPTIONAL BLANK) IS A DIGIT.
093500 740-CHECK-DIGITS-AFTER.
093600     MOVE "N" TO WS-DIGITS-AFTER-SW.
093700     COMPUTE WS-COPY-START = WS-TAG-POS + WS-NEEDLE-LEN.
093800     IF WS-COPY-START <= WS-LINE-LEN
093900         IF WS-LINE-TEXT(WS-COPY-START:1) = SPACE
094000             ADD 1 TO WS-COPY-START.
094100     IF WS-COPY-START <= WS-LINE-LEN
094200         IF WS-LINE-TEXT(WS-COPY-START:1) IS NUMERIC
094300             MOVE "Y" TO WS-DIGITS-AFTER-SW.
094400 740-EXIT.
094500     EXIT.
094600 
094700*  430-CONTAINS-CHECK / 460-HAY-LENGTH / 462-HAY-ALL-DIGITS -
094800*  GENERIC UTILITIES OVER THE WS-GEN-HAY/WS-GEN-NEEDLE SCRATCH
094900*  PAIR.  THE CALLER LOADS THESE FIRST.
095000 430-CONTAINS-CHECK.
095100     MOVE "N" TO WS-GEN-FOUND-SW.
095200     IF WS-GEN-NEEDLE-LEN = 0 OR WS-GEN-NEEDLE-LEN > WS-GEN-HAY-LEN
095300         GO TO 430-EXIT.
095400     PERFORM 431-TRY-ONE-POS THRU 431-EXIT
095500         VARYING WS-SCAN-POS FROM 1 BY 1
095600         UNTIL WS-GEN-FOUND-SW = "Y"
095700         OR WS-SCAN-POS > WS-GEN-HAY-LEN - WS-GEN-NEEDLE-LEN + 1.
095800 430-EXIT.
095900     EXIT.
096000 
096100 431-TRY-ONE-POS.
096200     IF WS-GEN-HAY(WS-SCAN-POS:WS-GEN-NEEDLE-LEN) =
096300        WS-GEN-NEEDLE(1:WS-GEN-NEEDLE-LEN)
096400         MOVE "Y" TO WS-GEN-FOUND-SW.
096500 431-EXIT.
096600     EXIT.
096700 
096800 460-HAY-LENGTH.
096900     MOVE 60 TO WS-GEN-HAY-LEN.
097000     PERFORM 461-SHRINK-HAY THRU 461-EXIT
097100         UNTIL WS-GEN-HAY-LEN = 0
097200         OR WS-GEN-HAY(WS-GEN-HAY-LEN:1) NOT = SPACE.
097300 460-EXIT.
097400     EXIT.
097500 
097600 461-SHRINK-HAY.
097700     SUBTRACT 1 FROM WS-GEN-HAY-LEN.
097800 461-EXIT.
097900     EXIT.
098000 
098100 462-HAY-ALL-DIGITS.
098200     MOVE "Y" TO WS-GEN-ALLDIGITS-SW.
098300     PERFORM 463-CHECK-ONE-HAY-CHAR THRU 463-EXIT
098400         VARYING WS-SCAN-POS FROM 1 BY 1
098500         UNTIL WS-SCAN-POS > WS-GEN-HAY-LEN.
098600 462-EXIT.
098700     EXIT.
098800 
098900 463-CHECK-ONE-HAY-CHAR.
099000     IF WS-GEN-HAY(WS-SCAN-POS:1) NOT NUMERIC
099100         MOVE "N" TO WS-GEN-ALLDIGITS-SW.
099200 463-EXIT.
099300     EXIT.
099400 
099500*  670-CHECK-OVERLAP-WITH-PATIENT - R2.3 HOSPITAL-DOCUMENT CROSS-
099600*  REJECTION: THE CANDIDATE IS REJECTED IF IT CONTAINS, OR IS
099700*  CONTAINED IN, THE PATIENT NAME ALREADY EXTRACTED FOR THIS DOC.
099800 670-CHECK-OVERLAP-WITH-PATIENT.
099900     MOVE "N" TO WS-OVERLAP-SW.
100000     MOVE WS-CANDIDATE TO WS-GEN-HAY.
100100     PERFORM 460-HAY-LENGTH THRU 460-EXIT.
100200     MOVE WS-E-PATIENT-NAME(WS-DEI) TO WS-GEN-NEEDLE.
100300     MOVE WS-GEN-NEEDLE TO WS-SWAP-FIELD.
100400     MOVE WS-SWAP-FIELD TO WS-GEN-HAY.
100500     MOVE 60 TO WS-GEN-NEEDLE-LEN.
100600*  BORROW 461 TO TRIM THE PATIENT NAME'S LENGTH, THEN PUT THE
100700*  CANDIDATE BACK AS THE HAYSTACK.
100800     PERFORM 461-SHRINK-HAY THRU 461-EXIT
100900         UNTIL WS-GEN-NEEDLE-LEN = 0
101000         OR WS-GEN-HAY(WS-GEN-NEEDLE-LEN:1) NOT = SPACE.
101100     MOVE WS-GEN-NEEDLE-LEN TO WS-SWAP-LEN.
101200     MOVE WS-SWAP-FIELD TO WS-GEN-NEEDLE.
101300     MOVE WS-SWAP-LEN TO WS-GEN-NEEDLE-LEN.
101400     MOVE WS-CANDIDATE TO WS-GEN-HAY.
101500     PERFORM 460-HAY-LENGTH THRU 460-EXIT.
101600     IF WS-GEN-NEEDLE-LEN > 0
101700         PERFORM 430-CONTAINS-CHECK THRU 430-EXIT
101800         IF WS-GEN-FOUND-SW = "Y"
101900             MOVE "Y" TO WS-OVERLAP-SW.
102000 
102100     IF WS-OVERLAP-SW NOT = "Y"
102200        AND WS-GEN-NEEDLE-LEN > 0 AND WS-GEN-HAY-LEN > 0
102300         MOVE WS-GEN-NEEDLE TO WS-SWAP-FIELD
102400         MOVE WS-GEN-NEEDLE-LEN TO WS-SWAP-LEN
102500         MOVE WS-GEN-HAY TO WS-GEN-NEEDLE
102600         MOVE WS-GEN-HAY-LEN TO WS-GEN-NEEDLE-LEN
102700         MOVE WS-SWAP-FIELD TO WS-GEN-HAY
102800         MOVE WS-SWAP-LEN TO WS-GEN-HAY-LEN
102900         PERFORM 430-CONTAINS-CHECK THRU 430-EXIT
103000         IF WS-GEN-FOUND-SW = "Y"
103100             MOVE "Y" TO WS-OVERLAP-SW.
103200 670-EXIT.
103300     EXIT.
103400 
103500******************************************************************
103600* FILE HANDLING AND END-OF-JOB                                   *
103700******************************************************************
103800 800-OPEN-FILES.
103900     MOVE "800-OPEN-FILES" TO PARA-NAME.
104000     OPEN INPUT RAWLINES.
104100     OPEN OUTPUT DOCFILE, SUPFILE, SYSOUT.
104200 800-EXIT.
104300     EXIT.
104400 
104500 850-CLOSE-FILES.
104600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
104700     CLOSE RAWLINES, DOCFILE, SUPFILE, SYSOUT.
104800 850-EXIT.
104900     EXIT.
105000 
105100 900-READ-RAWLINE.
105200     READ RAWLINES INTO RAWLINE-RECORD
105300         AT END MOVE "N" TO MORE-DATA-SW
105400         GO TO 900-EXIT
105500     END-READ.
105600     ADD 1 TO RECORDS-READ.
105700 900-EXIT.
105800     EXIT.
105900 
106000 999-CLEANUP.
106100     MOVE "999-CLEANUP" TO PARA-NAME.
106200     PERFORM 990-WRITE-ONE-DOC THRU 990-EXIT
106300         VARYING WS-DEI FROM 1 BY 1 UNTIL WS-DEI > 3.
106400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
106500     DISPLAY "** RAW LINES READ **".
106600     DISPLAY RECORDS-READ.
106700     DISPLAY "** DOCUMENTS WRITTEN **".
106800     DISPLAY WS-DOCS-WRITTEN.
106900     DISPLAY "** SUPPLY ITEMS WRITTEN **".
107000     DISPLAY WS-SUPPLIES-WRITTEN.
107100     DISPLAY "******** NORMAL END OF JOB DOCEDIT ********".
107200 999-EXIT.
107300     EXIT.
107400 
107500 990-WRITE-ONE-DOC.
107600     IF WS-E-SEEN-SW(WS-DEI) = "Y"
107700         PERFORM 991-BUILD-SEEN-DOC THRU 991-EXIT
107800     ELSE
107900         PERFORM 992-BUILD-BLANK-DOC THRU 992-EXIT.
108000     WRITE DOCUMENT-REC-DATA FROM DOCUMENT-RECORD.
108100     ADD 1 TO WS-DOCS-WRITTEN.
108200     PERFORM 995-WRITE-SUPPLIES-FOR-DOC THRU 995-EXIT.
108300 990-EXIT.
108400     EXIT.
108500 
108600 991-BUILD-SEEN-DOC.
108700     MOVE WS-E-DOC-TYPE(WS-DEI)          TO DOC-TYPE.
108800     MOVE WS-E-PATIENT-NAME(WS-DEI)       TO PATIENT-NAME.
108900     MOVE WS-E-REPORT-DATE(WS-DEI)        TO REPORT-DATE.
109000     MOVE WS-E-PROCEDURE-DESC(WS-DEI)     TO PROCEDURE-DESC.
109100     MOVE WS-E-PHYSICIAN-NAME(WS-DEI)     TO PHYSICIAN-NAME.
109200     MOVE WS-E-CITY-LOCATION(WS-DEI)      TO CITY-LOCATION.
109300     MOVE WS-E-SUPPLY-COUNT(WS-DEI)       TO SUPPLY-COUNT.
109400     MOVE WS-E-TRZ-HAS-REF(WS-DEI)        TO TRZ-HAS-REF.
109500     MOVE WS-E-TRZ-HAS-LOT(WS-DEI)        TO TRZ-HAS-LOT.
109600     MOVE WS-E-TRZ-HAS-UDI(WS-DEI)        TO TRZ-HAS-UDI.
109700     MOVE WS-E-TRZ-HAS-EXP(WS-DEI)        TO TRZ-HAS-EXP.
109800 991-EXIT.
109900     EXIT.
110000 
110100 992-BUILD-BLANK-DOC.
110200     MOVE SPACES TO DOCUMENT-RECORD.
110300     MOVE 0 TO SUPPLY-COUNT.
110400 992-EXIT.
110500     EXIT.
110600 
110700 995-WRITE-SUPPLIES-FOR-DOC.
110800     SET WS-DTI TO WS-DEI.
110900     IF WS-DOC-SUP-COUNT(WS-DTI) = 0
111000         GO TO 995-EXIT.
111100     PERFORM 996-WRITE-ONE-SUPPLY THRU 996-EXIT
111200         VARYING WS-SEI FROM 1 BY 1
111300         UNTIL WS-SEI > WS-DOC-SUP-COUNT(WS-DTI).
111400 995-EXIT.
111500     EXIT.
111600 
111700 996-WRITE-ONE-SUPPLY.
111800     SET WS-DOCTYPE-NUM TO WS-DEI.
111900     MOVE WS-DOCTYPE-NUM                       TO SUP-DOC-TYPE.
112000     MOVE WS-DOC-SUP-NAME(WS-DTI WS-SEI)        TO SUP-NAME.
112100     MOVE WS-DOC-SUP-QTY(WS-DTI WS-SEI)         TO SUP-QTY.
112200     MOVE WS-DOC-SUP-REF(WS-DTI WS-SEI)         TO SUP-REF.
112300     MOVE WS-DOC-SUP-LOT(WS-DTI WS-SEI)         TO SUP-LOT.
112400     MOVE WS-DOC-SUP-EXPIRY(WS-DTI WS-SEI)      TO SUP-EXPIRY.
112500     MOVE WS-DOC-SUP-LABEL-FLAG(WS-DTI WS-SEI)  TO SUP-LABEL-FLAG.
112600     WRITE SUPPLY-REC-DATA FROM SUPPLY-RECORD.
112700     ADD 1 TO WS-SUPPLIES-WRITTEN.
112800 996-EXIT.
112900     EXIT.
113000 
113100 1000-ABEND-RTN.
113200     WRITE SYSOUT-REC FROM ABEND-REC.
113300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
113400     DISPLAY "*** ABNORMAL END OF JOB - DOCEDIT ***" UPON CONSOLE.
113500     DIVIDE ZERO-VAL INTO ONE-VAL.
113600 
113700 
113800 
113900 
114000 
