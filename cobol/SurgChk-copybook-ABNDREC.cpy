000100******************************************************************
000200* ABNDREC  -  ABEND-DISPLAY RECORD                               *
000300*                                                                *
000400* WRITTEN TO SYSOUT WHEN A BATCH-CONTROL CHECK FAILS (WRONG      *
000500* NUMBER OF DOCUMENT-RECORDS ON DOCFILE, DOCUMENTS OUT OF        *
000600* SEQUENCE, OR THE DETAIL/SUMMARY COUNT ON DISCWORK DISAGREE).   *
000700* KEPT ON SYSOUT, NOT ON THE PRINTED REPORT, SO OPERATIONS CAN   *
000800* SEE WHY THE STEP WENT DOWN WITHOUT SCANNING THE RPTFILE.       *
000900******************************************************************
001000 01  ABEND-DIAG-WORK.
001100     05  PARA-NAME               PIC X(20) VALUE SPACES.
001200     05  ZERO-VAL                PIC 9(1)  VALUE ZERO.
001300     05  ONE-VAL                 PIC 9(1)  VALUE 1.
001400 
001500 01  ABEND-REC.
001600     05  FILLER                  PIC X(1)  VALUE "*".
001700     05  ABEND-REASON            PIC X(40).
001800     05  FILLER                  PIC X(1)  VALUE SPACES.
001900     05  FILLER                  PIC X(9)  VALUE "EXPECTED=".
002000     05  EXPECTED-VAL            PIC -9(9).
002100     05  FILLER                  PIC X(1)  VALUE SPACES.
002200     05  FILLER                  PIC X(7)  VALUE "ACTUAL=".
002300     05  ACTUAL-VAL              PIC -9(9).
002400     05  FILLER                  PIC X(51) VALUE SPACES.
