000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DATECMP.
000400 AUTHOR. R. ESPINOSA M.
000500 INSTALLATION. CLINICA SAN RAFAEL - DPTO SISTEMAS.
000600 DATE-WRITTEN. 03/21/87.
000700 DATE-COMPILED. 03/21/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900 
001000******************************************************************
001100*REMARKS.
001200*    DATE-COMPARE SUBROUTINE - RULE R3.  CALLED ONCE BY DISCENG
001300*    FOR COMPARISON FIELD 1 (FECHA DE CIRUGIA/REPORTE).  LOOKS
001400*    FOR A DATE-SHAPED TOKEN IN EACH OF THE THREE REPORT-DATE
001500*    VALUES AND DECIDES WHETHER THE ONES FOUND AGREE.
001600*
001700*    CHANGE LOG
001800*    ----------
001900*    03/21/87  REM  ORIGINAL PROGRAM.
002000*    10/11/89  REM  ACCEPT YYYY-MM-DD / YYYY/MM/DD SHAPES AS
002100*                   WELL AS DD/MM/YYYY - SOME HOSPITAL REPORTS
002200*                   COME BACK ISO-FORMATTED.
002300*    02/18/99  MAV  Y2K SWEEP - DATE TOKENS ARE COMPARED AS TEXT
002400*                   ONLY IN THIS ROUTINE, NEVER AS A NUMERIC
002500*                   YEAR VALUE, SO NO CENTURY WINDOW APPLIES.
002600*                   REVIEWED AND SIGNED OFF.
002700*    05/30/03  JCT  OBSERVATION TEXT NOW LISTS THE DISTINCT DATES
002800*                   FOUND INSTEAD OF JUST SAYING "MISMATCH" -
002900*                   TICKET QX-0619.
003000******************************************************************
003100 
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 INPUT-OUTPUT SECTION.
003700 
003800 DATA DIVISION.
003900 FILE SECTION.
004000 
004100 WORKING-STORAGE SECTION.
004200 77  WS-FOUND-COUNT          PIC 9(01) COMP-3.
004300 77  WS-SCAN-POS             PIC 9(02) COMP-3.
004400 77  WS-SEP-SEEN-SW          PIC X(01) VALUE "N".
004500     88  SEPARATOR-SEEN          VALUE "Y".
004600 77  WS-DIGIT-SEEN-SW        PIC X(01) VALUE "N".
004700     88  DIGIT-SEEN               VALUE "Y".
004800 
004900 01  WS-DATE-VALUES.
005000     05  WS-DATE-1               PIC X(10) VALUE SPACES.
005100     05  WS-DATE-2               PIC X(10) VALUE SPACES.
005200     05  WS-DATE-3               PIC X(10) VALUE SPACES.
005300 01  WS-DATE-VALUES-TBL REDEFINES WS-DATE-VALUES.
005400     05  WS-DATE-ENTRY OCCURS 3 TIMES
005500                                 INDEXED BY WS-DATE-IDX
005600                                 PIC X(10).
005700 
005800 01  WS-FOUND-FLAGS.
005900     05  WS-FOUND-1              PIC X(01) VALUE "N".
006000     05  WS-FOUND-2              PIC X(01) VALUE "N".
006100     05  WS-FOUND-3              PIC X(01) VALUE "N".
006200 01  WS-FOUND-FLAGS-TBL REDEFINES WS-FOUND-FLAGS.
006300     05  WS-FOUND-ENTRY OCCURS 3 TIMES
006400                                 INDEXED BY WS-FOUND-IDX
006500                                 PIC X(01).
006600         88  WS-FOUND-ENTRY-YES      VALUE "Y".
006700 
006800 01  WS-VALUE-CHARS REDEFINES WS-DATE-VALUES.
006900     05  WS-VALUE-CHAR-SET OCCURS 3 TIMES.
007000         10  WS-VALUE-CHAR OCCURS 10 TIMES PIC X(01).
007100 
007200 LINKAGE SECTION.
007300 01  DCM-PARMS.
007400     05  DCM-VAL-1               PIC X(10).
007500     05  DCM-VAL-2               PIC X(10).
007600     05  DCM-VAL-3               PIC X(10).
007700     05  DCM-MATCH                PIC X(02).
007800     05  DCM-OBS                  PIC X(60).
007900 
008000 PROCEDURE DIVISION USING DCM-PARMS.
008100 000-MAINLINE.
008200     MOVE DCM-VAL-1 TO WS-DATE-1.
008300     MOVE DCM-VAL-2 TO WS-DATE-2.
008400     MOVE DCM-VAL-3 TO WS-DATE-3.
008500     MOVE SPACES TO WS-FOUND-FLAGS.
008600     MOVE 0 TO WS-FOUND-COUNT.
008700 
008800     PERFORM 100-FIND-ONE-DATE THRU 100-EXIT
008900         VARYING WS-DATE-IDX FROM 1 BY 1 UNTIL WS-DATE-IDX > 3.
009000 
009100     PERFORM 200-COMPARE-DATES THRU 200-EXIT.
009200     GOBACK.
009300 
009400 100-FIND-ONE-DATE.
009500*  R2.1 - A DATE-SHAPED TOKEN HAS AT LEAST ONE DIGIT AND AT
009600*  LEAST ONE "/" OR "-" SEPARATOR SOMEWHERE IN THE FIELD.
009700     MOVE "N" TO WS-SEP-SEEN-SW, WS-DIGIT-SEEN-SW.
009800     PERFORM 110-SCAN-ONE-CHAR THRU 110-EXIT
009900         VARYING WS-SCAN-POS FROM 1 BY 1 UNTIL WS-SCAN-POS > 10.
010000 
010100     IF SEPARATOR-SEEN AND DIGIT-SEEN
010200         MOVE "Y" TO WS-FOUND-ENTRY(WS-DATE-IDX)
010300         ADD 1 TO WS-FOUND-COUNT.
010400 100-EXIT.
010500     EXIT.
010600 
010700 110-SCAN-ONE-CHAR.
010800     IF WS-VALUE-CHAR(WS-DATE-IDX WS-SCAN-POS) = "/"              101189RE
010900        OR WS-VALUE-CHAR(WS-DATE-IDX WS-SCAN-POS) = "-"           101189RE
011000         MOVE "Y" TO WS-SEP-SEEN-SW
011100     ELSE
011200     IF WS-VALUE-CHAR(WS-DATE-IDX WS-SCAN-POS) IS NUMERIC
011300         MOVE "Y" TO WS-DIGIT-SEEN-SW.
011400 110-EXIT.
011500     EXIT.
011600 
011700 200-COMPARE-DATES.
011800     IF WS-FOUND-COUNT = 0
011900         MOVE "NO" TO DCM-MATCH
012000         MOVE "NO SE ENCONTRARON FECHAS VALIDAS" TO DCM-OBS
012100         GO TO 200-EXIT.
012200 
012300     PERFORM 210-CHECK-ALL-EQUAL THRU 210-EXIT.
012400 200-EXIT.
012500     EXIT.
012600 
012700 210-CHECK-ALL-EQUAL.
012800     MOVE "SI" TO DCM-MATCH.
012900     MOVE "FECHAS COINCIDEN" TO DCM-OBS.
013000     IF WS-FOUND-ENTRY-YES(1) AND WS-FOUND-ENTRY-YES(2)
013100         IF WS-DATE-1 NOT = WS-DATE-2
013200             PERFORM 220-SET-DATE-MISMATCH THRU 220-EXIT
013300             GO TO 210-EXIT.
013400     IF WS-FOUND-ENTRY-YES(1) AND WS-FOUND-ENTRY-YES(3)
013500         IF WS-DATE-1 NOT = WS-DATE-3
013600             PERFORM 220-SET-DATE-MISMATCH THRU 220-EXIT
013700             GO TO 210-EXIT.
013800     IF WS-FOUND-ENTRY-YES(2) AND WS-FOUND-ENTRY-YES(3)
013900         IF WS-DATE-2 NOT = WS-DATE-3
014000             PERFORM 220-SET-DATE-MISMATCH THRU 220-EXIT
014100             GO TO 210-EXIT.
014200 210-EXIT.
014300     EXIT.
014400 
014500 220-SET-DATE-MISMATCH.                                           053003JC
014600     MOVE "NO" TO DCM-MATCH.
014700     STRING "FECHAS DIFERENTES: " DELIMITED BY SIZE               053003JC
014800            WS-DATE-1             DELIMITED BY SPACE
014900            " / "                 DELIMITED BY SIZE
015000            WS-DATE-2             DELIMITED BY SPACE
015100            " / "                 DELIMITED BY SIZE
015200            WS-DATE-3             DELIMITED BY SPACE
015300         INTO DCM-OBS.
015400 220-EXIT.
015500     EXIT.
015600 
015700 
015800 
015900 
